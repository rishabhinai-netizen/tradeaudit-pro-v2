000100******************************************************************
000200*NOMBRE DEL OBJETO: TATCTRD
000300*
000400*DESCRIPCION: OPERACION REDONDA (ENTRADA+SALIDA) YA EMPAREJADA
000500*             POR EL PROCESO TADTTRD Y CALIFICADA CON EL PUNTAJE
000600*             DE DISCIPLINA DEL TRADER.
000700*______________________________________________________________
000800*TRD-REGISTRO
000900* CLAVE
001000*   TRD-SYMBOL             SIMBOLO
001100*   TRD-ENTRY-DATE         FECHA DE ENTRADA
001200*   TRD-ENTRY-TIME         HORA DE ENTRADA
001300* DATOS DE LA OPERACION
001400*   TRD-DIRECTION          LONG O SHORT
001500*   TRD-EXIT-DATE          FECHA DE SALIDA
001600*   TRD-EXIT-TIME          HORA DE SALIDA
001700*   TRD-QTY                CANTIDAD CASADA (LOTE DE LA PUNTA ENTRADA)
001800*   TRD-ENTRY-PRICE        PRECIO DE ENTRADA
001900*   TRD-EXIT-PRICE         PRECIO DE SALIDA
002000* RESULTADO
002100*   TRD-GROSS-PNL          GANANCIA/PERDIDA BRUTA
002200*   TRD-BROKERAGE          COMISION ENTRADA + SALIDA
002300*   TRD-STT                STT/CTT ENTRADA + SALIDA
002400*   TRD-GST                GST ENTRADA + SALIDA
002500*   TRD-MISC               OTROS CARGOS ENTRADA + SALIDA
002600*   TRD-TOTAL-CHARGES      TOTAL DE CARGOS
002700*   TRD-NET-PNL            GANANCIA/PERDIDA NETA
002800*   TRD-HOLD-MINS          MINUTOS DE PERMANENCIA
002900*   TRD-TRADE-TYPE         INTRADAY O DELIVERY
003000*   TRD-EXCHANGE           PLAZA DE LA PUNTA ENTRADA
003100* CALIFICACION (LA ESCRIBE LA RUTINA DE PUNTAJE DE TADTTRD)
003200*   TRD-SCORE              PUNTAJE DE DISCIPLINA 0-100
003300*   TRD-GRADE              NOTA A+/A/B/C/D/F
003400*   TRD-WIN-FLAG           Y SI GANADORA, N SI NO
003500*   TRD-RETURN-PCT         RENTABILIDAD PORCENTUAL
003600******************************************************************
003700 01  TRD-REGISTRO.
003800     10  TRD-SYMBOL              PIC X(20).
003900     10  TRD-DIRECTION           PIC X(05).
004000         88  TRD-ES-LONG                 VALUE 'LONG '.
004100         88  TRD-ES-SHORT                VALUE 'SHORT'.
004200*                      FECHA-HORA DE ENTRADA, GRUPO CON VISTA-STAMP
004300     10  TRD-ENTRADA-FH.
004400         15  TRD-ENTRY-DATE      PIC 9(08).
004500         15  TRD-ENTRY-TIME      PIC 9(06).
004600     10  TRD-ENTRADA-FH-X REDEFINES TRD-ENTRADA-FH.
004700         15  TRD-ENTRADA-STAMP   PIC X(14).
004800     10  TRD-EXIT-DATE           PIC 9(08).
004900     10  TRD-EXIT-TIME           PIC 9(06).
005000     10  TRD-QTY                 PIC 9(09).
005100     10  TRD-ENTRY-PRICE         PIC 9(07)V99.
005200     10  TRD-EXIT-PRICE          PIC 9(07)V99.
005300*                      GRUPO DE MONTOS, CON VISTA ALTERNA DE CARACTER
005400*                      PARA BARRIDOS DE VALIDACION POR EDICION
005500     10  TRD-MONTOS.
005600         15  TRD-GROSS-PNL       PIC S9(09)V99.
005700         15  TRD-BROKERAGE       PIC 9(07)V99.
005800         15  TRD-STT             PIC 9(07)V99.
005900         15  TRD-GST             PIC 9(07)V99.
006000         15  TRD-MISC            PIC 9(07)V99.
006100         15  TRD-TOTAL-CHARGES   PIC 9(07)V99.
006200         15  TRD-NET-PNL         PIC S9(09)V99.
006300     10  TRD-MONTOS-X REDEFINES TRD-MONTOS.
006400         15  TRD-MONTOS-CHAR     PIC X(67).
006500     10  TRD-HOLD-MINS           PIC S9(07).
006600     10  TRD-TRADE-TYPE          PIC X(09).
006700         88  TRD-ES-INTRADAY             VALUE 'INTRADAY '.
006800         88  TRD-ES-DELIVERY             VALUE 'DELIVERY '.
006900     10  TRD-EXCHANGE            PIC X(03).
007000*                      BLOQUE DE CALIFICACION, LO COMPLETA TADTTRD
007100*                      DESPUES DE ARMAR LA OPERACION REDONDA
007200     10  TRD-CALIFICACION.
007300         15  TRD-SCORE           PIC 9(03).
007400         15  TRD-GRADE           PIC X(02).
007500             88  TRD-NOTA-A-MAS          VALUE 'A+'.
007600             88  TRD-NOTA-A              VALUE 'A '.
007700             88  TRD-NOTA-B              VALUE 'B '.
007800             88  TRD-NOTA-C              VALUE 'C '.
007900             88  TRD-NOTA-D              VALUE 'D '.
008000             88  TRD-NOTA-F              VALUE 'F '.
008100         15  TRD-WIN-FLAG        PIC X(01).
008200             88  TRD-ES-GANADORA         VALUE 'Y'.
008300             88  TRD-ES-PERDEDORA        VALUE 'N'.
008400         15  TRD-RETURN-PCT      PIC S9(03)V99.
008500     10  TRD-CALIFICACION-X REDEFINES TRD-CALIFICACION.
008600         15  TRD-CALIF-SCORE-X   PIC X(03).
008700         15  TRD-CALIF-RESTO-X   PIC X(08).
008800*                      RELLENO HASTA CUBRIR EL LARGO DE REGISTRO
008900     10  FILLER                  PIC X(23).
009000*   ------------------------------------------------ HASTA AQUI:200
