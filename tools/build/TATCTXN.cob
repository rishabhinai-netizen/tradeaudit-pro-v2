000100******************************************************************
000200*DCLGEN TABLE(TATCTXN)
000300*       LIBRARY(AUD.CPF.DCLGEN(TATCTXN))
000400*       ACTION(REPLACE)
000500*       APOST
000600*... ES EL COMANDO DCLGEN QUE GENERO LAS SIGUIENTES SENTENCIAS
000700******************************************************************
000800******************************************************************
000900*COPY DE ENTRADA DEL PROCESO TADTTRD.
001000*CONTIENE UNA EJECUCION (COMPRA O VENTA) DEL EXTRACTO DEL AGENTE
001100*DE BOLSA, TAL COMO LLEGA ORDENADO POR SIMBOLO-FECHA-HORA DESDE
001200*EL AREA DE CARGA DE ARCHIVOS DEL DIA.
001300******************************************************************
001400*COBOL DECLARATION FOR TABLE TATCTXN
001500******************************************************************
001600 01  TXN-REGISTRO.
001700*                      SIMBOLO DEL INSTRUMENTO (RECORTADO)
001800     10  TXN-SYMBOL              PIC X(20).
001900*                      FECHA DE LA EJECUCION AAAAMMDD
002000     10  TXN-DATE                PIC 9(08).
002100*                      HORA DE LA EJECUCION HHMMSS
002200     10  TXN-TIME                PIC 9(06).
002300*                      HORA EN QUE SE INGRESO LA ORDEN (INFORMATIVA)
002400     10  TXN-ORDER-TIME          PIC 9(06).
002500*                      TIPO DE EJECUCION
002600     10  TXN-TYPE                PIC X(04).
002700         88  TXN-ES-COMPRA               VALUE 'BUY '.
002800         88  TXN-ES-VENTA                VALUE 'SELL'.
002900*                      CANTIDAD EJECUTADA
003000     10  TXN-QTY                 PIC 9(09).
003100*                      PRECIO DE MERCADO POR UNIDAD
003200     10  TXN-PRICE               PIC 9(07)V99.
003300*                      COMISION DE LA CASA DE BOLSA
003400     10  TXN-BROKERAGE           PIC 9(07)V99.
003500*                      IMPUESTO GST SOBRE LA EJECUCION
003600     10  TXN-GST                 PIC 9(07)V99.
003700*                      IMPUESTO STT/CTT (CERO SI NO APLICA)
003800     10  TXN-STT                 PIC 9(07)V99.
003900*                      OTROS CARGOS MENORES
004000     10  TXN-MISC                PIC 9(07)V99.
004100*                      CODIGO DE LA PLAZA BURSATIL (NSE, BSE...)
004200     10  TXN-EXCHANGE            PIC X(03).
004300*                      RELLENO HASTA CUBRIR EL LARGO DE REGISTRO
004400     10  FILLER                  PIC X(30).
004500*   ------------------------------------------------ HASTA AQUI:131
004600******************************************************************
004700*EL NUMERO DE COLUMNAS DESCRITAS POR ESTA DECLARACION ES 12
004800******************************************************************
