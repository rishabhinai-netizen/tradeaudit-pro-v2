000100******************************************************************
000200*IDENTIFICATION DIVISION.
000300 IDENTIFICATION DIVISION.
000400 PROGRAM-ID.     TADTSTA.
000500 AUTHOR.         S FLORES.
000600 INSTALLATION.   AREA SISTEMAS - BACK OFFICE MESA DE DINERO.
000700 DATE-WRITTEN.   20-09-1991.
000800 DATE-COMPILED.
000900 SECURITY.       USO INTERNO - DISTRIBUCION RESTRINGIDA AL AREA.
001000******************************************************************
001100*BITACORA DE CAMBIOS
001200*------------------------------------------------------------
001300*FECHA      PROGR    TICKET   DESCRIPCION
001400*20-09-1991 SFLORES  TAU-015  VERSION INICIAL. ACUMULA ESTADISTICA
001500*                              DE CARTERA E IMPRIME EL RESUMEN.
001600*14-02-1992 SFLORES  TAU-019  SE AGREGA EL DESGLOSE POR LONG/SHORT
001700*                              EN EL BLOQUE DE DIRECCION DEL REPORTE.
001800*03-08-1993 RQUISPE  TAU-041  SE AGREGA LA DETECCION DE PATRONES DE
001900*                              COMPORTAMIENTO SOBRE LA CARTERA.
002000*22-01-1996 RQUISPE  TAU-060  CORRIGE EL FACTOR DE GANANCIA CUANDO NO
002100*                              HAY OPERACIONES PERDEDORAS EN EL MES.
002200*09-02-1999 JALVAREZ TAU-072  AJUSTE Y2K: EL CONTROL DE QUIEBRE POR
002300*                              FECHA DISTINTA USA AAAAMMDD DE 4 DIGITOS.
002400*30-06-2000 JALVAREZ TAU-079  SE AGREGA EL PATRON DE SESGO DE DIRECCION
002500*                              Y EL DE IMPACTO DE COMISIONES.
002600*14-03-2002 M TORRES TAU-091  SE ESTANDARIZA EL REDONDEO DE PORCENTAJES
002700*                              A UN DECIMAL EN TODO EL REPORTE.
002800*12-08-2004 RQUISPE  TAU-104  H0001-EDITAR-MONTO PASA A USAR LA
002900*                              MASCARA COMUN TAWKCOM (WK-MONTO-EDITADO)
003000*                              EN LUGAR DE UN CAMPO DE SIGNO/MONTO
003100*                              PROPIO, PARA ALINEAR EL FORMATO DE
003200*                              IMPRESION CON EL RESTO DEL SUBSISTEMA.
003300******************************************************************
003400 ENVIRONMENT DIVISION.
003500 CONFIGURATION SECTION.
003600 SOURCE-COMPUTER.   IBM-370.
003700 OBJECT-COMPUTER.   IBM-370.
003800 SPECIAL-NAMES.     C01 IS TOP-OF-FORM.
003900 INPUT-OUTPUT SECTION.
004000 FILE-CONTROL.
004100*                      TRDFILE TRAE LAS OPERACIONES YA CASADAS Y
004200*                      CALIFICADAS POR TADTTRD, UNA POR LINEA, EN
004300*                      ORDEN CRONOLOGICO DE ENTRADA.
004400     SELECT TRDFILE  ASSIGN TO TRDFILE
004500         ORGANIZATION IS LINE SEQUENTIAL
004600         FILE STATUS IS WS-TRD-STATUS.
004700*                      PATFILE ES LA SALIDA DE PATRONES DE
004800*                      COMPORTAMIENTO DETECTADOS SOBRE LA CARTERA.
004900     SELECT PATFILE  ASSIGN TO PATFILE
005000         ORGANIZATION IS LINE SEQUENTIAL
005100         FILE STATUS IS WS-PAT-STATUS.
005200*                      RPTFILE ES EL REPORTE IMPRESO DE RESUMEN DE
005300*                      CARTERA QUE VE EL OPERADOR AL CIERRE DEL DIA.
005400     SELECT RPTFILE  ASSIGN TO RPTFILE
005500         ORGANIZATION IS LINE SEQUENTIAL
005600         FILE STATUS IS WS-RPT-STATUS.
005700 DATA DIVISION.
005800 FILE SECTION.
005900*                      LOS TRES ARCHIVOS SON LINE SEQUENTIAL,
006000*                      CONSISTENTE CON EL RESTO DEL SUBSISTEMA
006100*                      TAU (VER TADTTRD Y TADTIND).
006200 FD  TRDFILE
006300     LABEL RECORDS ARE STANDARD.
006400     COPY TATCTRD.
006500 FD  PATFILE
006600     LABEL RECORDS ARE STANDARD.
006700     COPY TATCPAT.
006800 FD  RPTFILE
006900     LABEL RECORDS ARE STANDARD.
007000*                      LINEA DE REPORTE DE 132 COLUMNAS (PAPEL
007100*                      DE IMPRESORA DE CADENA), PARRAFO UNICO.
007200 01  RPT-LINEA.
007300*                      LINEA UNICA DE IMPRESION DEL REPORTE
007400*                      TARF001, REUTILIZADA PARA CADA BLOQUE.
007500     05  RPT-LINEA-TXT           PIC X(128).
007600     05  FILLER                  PIC X(04)    VALUE SPACES.
007700 WORKING-STORAGE SECTION.
007800*                      CODIGOS DE RETORNO DE LOS TRES ARCHIVOS
007900*                      LINE SEQUENTIAL QUE MANEJA EL PROGRAMA.
008000 01  WS-STATUS-AREA.
008100*                      FILE STATUS DEL ARCHIVO DE OPERACIONES.
008200     05  WS-TRD-STATUS           PIC XX       VALUE SPACES.
008300*                      FILE STATUS DEL ARCHIVO DE PATRONES.
008400     05  WS-PAT-STATUS           PIC XX       VALUE SPACES.
008500*                      FILE STATUS DEL ARCHIVO DE REPORTE.
008600     05  WS-RPT-STATUS           PIC XX       VALUE SPACES.
008700     05  FILLER                  PIC X(04)    VALUE SPACES.
008800*                      INDICADOR DE FIN DE ARCHIVO DE TRDFILE.
008900*                      BANDERAS DE FIN DE ARCHIVO DEL PASO.
009000 01  WS-SWITCHES.
009100     05  WS-TRD-EOF-SW           PIC X        VALUE 'N'.
009200         88  WS-TRD-EOF                  VALUE 'Y'.
009300     05  FILLER                  PIC X(04)    VALUE SPACES.
009400*                      CONTADORES DE CARTERA. TODOS COMP-3 POR SER
009500*                      CAMPOS DE TRABAJO QUE SOLO SE SUMAN; NUNCA
009600*                      SE IMPRIMEN DIRECTAMENTE (PASAN POR
009700*                      WS-CAMPOS-EDICION ANTES DE IR AL REPORTE).
009800 01  WS-CONTADORES-COMP.
009900*                      CANTIDAD TOTAL DE OPERACIONES PROCESADAS
010000*                      EN LA PASADA, GANADORAS Y PERDEDORAS.
010100     05  WS-TOTAL-TRADES         PIC 9(7)     COMP-3 VALUE 0.
010200     05  WS-WIN-COUNT            PIC 9(7)     COMP-3 VALUE 0.
010300*                      CANTIDAD DE OPERACIONES GANADORAS Y
010400*                      PERDEDORAS DE TODA LA PASADA.
010500     05  WS-LOSS-COUNT           PIC 9(7)     COMP-3 VALUE 0.
010600*                      DESGLOSE LONG/SHORT DE OPERACIONES Y
010700*                      CUANTAS DE CADA LADO FUERON GANADORAS.
010800     05  WS-LONG-COUNT           PIC 9(7)     COMP-3 VALUE 0.
010900     05  WS-SHORT-COUNT          PIC 9(7)     COMP-3 VALUE 0.
011000     05  WS-LONG-WIN-COUNT       PIC 9(7)     COMP-3 VALUE 0.
011100*                      IDEM ANTERIOR, PERO SOLO EL LADO SHORT.
011200     05  WS-SHORT-WIN-COUNT      PIC 9(7)     COMP-3 VALUE 0.
011300*                      CUENTA FECHAS DE ENTRADA DISTINTAS PARA
011400*                      EL PROMEDIO DE OPERACIONES POR DIA (VER
011500*                      D0001-ACUMULAR-ESTADISTICA Y LA REGLA DE
011600*                      SOBREOPERACION).
011700     05  WS-FECHAS-DISTINTAS     PIC 9(7)     COMP-3 VALUE 0.
011800*                      RACHA DE PERDIDAS CONSECUTIVAS, VIGENTE Y
011900*                      MAXIMA DE TODA LA PASADA.
012000     05  WS-RACHA-ACTUAL         PIC 9(5)     COMP-3 VALUE 0.
012100*                      SIRVE PARA EL PATRON G0001-PAT-RACHA-
012200*                      PERDIDA.
012300     05  WS-RACHA-MAXIMA         PIC 9(5)     COMP-3 VALUE 0.
012400*                      SUMA DE TODOS LOS PUNTAJES DE DISCIPLINA
012500*                      DE LA PASADA; SE PROMEDIA EN E0001.
012600     05  WS-SUMA-SCORE           PIC 9(9)     COMP-3 VALUE 0.
012700     05  FILLER                  PIC X(04)    VALUE SPACES.
012800*                      GUARDA LA ULTIMA FECHA DE ENTRADA VISTA,
012900*                      PARA EL CONTROL DE QUIEBRE POR FECHA
013000*                      DISTINTA.
013100 77  WS-PREV-FECHA               PIC 9(08)    VALUE 0.
013200*                      ACUMULADORES DE MONTOS (SIGNADOS, 2 DECIMALES)
013300 01  WS-ACUM-MONTOS.
013400*                      NETO Y BRUTO DE TODA LA CARTERA DEL DIA.
013500     05  WS-SUMA-NET-PNL         PIC S9(11)V99 COMP-3 VALUE 0.
013600*                      RESULTADO BRUTO, ANTES DE CARGOS.
013700     05  WS-SUMA-GROSS-PNL       PIC S9(11)V99 COMP-3 VALUE 0.
013800*                      TOTAL DE CARGOS DE TODA LA PASADA, USADO
013900*                      POR EL PATRON DE IMPACTO DE COMISIONES
014000*                      (G0001-PAT-IMPACTO-COMISION).
014100     05  WS-SUMA-CHARGES         PIC S9(11)V99 COMP-3 VALUE 0.
014200*                      CORRETAJE, STT/CTT, GST Y MENORES SE
014300*                      IMPRIMEN POR SEPARADO EN EL REPORTE,
014400*                      ADEMAS DEL TOTAL (WS-SUMA-CHARGES).
014500     05  WS-SUMA-BROKERAGE       PIC S9(11)V99 COMP-3 VALUE 0.
014600     05  WS-SUMA-STT             PIC S9(11)V99 COMP-3 VALUE 0.
014700*                      GST ACUMULADO DE TODA LA PASADA.
014800     05  WS-SUMA-GST             PIC S9(11)V99 COMP-3 VALUE 0.
014900     05  WS-SUMA-MISC            PIC S9(11)V99 COMP-3 VALUE 0.
015000*                      SUMA DE GANANCIAS Y DE PERDIDAS POR
015100*                      SEPARADO, PARA EL PROMEDIO Y EL PROFIT
015200*                      FACTOR.
015300     05  WS-SUMA-GANANCIAS       PIC S9(11)V99 COMP-3 VALUE 0.
015400*                      SUMA DE SOLO LAS OPERACIONES PERDEDORAS,
015500     05  WS-SUMA-PERDIDAS        PIC S9(11)V99 COMP-3 VALUE 0.
015600*                      MAYOR GANANCIA Y MAYOR PERDIDA INDIVIDUAL
015700*                      DE TODA LA PASADA (NO UN PROMEDIO).
015800     05  WS-MAX-GANANCIA         PIC S9(11)V99 COMP-3 VALUE 0.
015900*                      MAYOR PERDIDA INDIVIDUAL (MAS NEGATIVA)
016000     05  WS-MIN-PERDIDA          PIC S9(11)V99 COMP-3 VALUE 0.
016100*                      SUMA DE NETO POR LADO (LONG/SHORT), PARA EL
016200*                      DESGLOSE DEL TAU-019 Y EL PATRON DE SESGO.
016300     05  WS-LONG-SUMA-PNL        PIC S9(11)V99 COMP-3 VALUE 0.
016400     05  WS-SHORT-SUMA-PNL       PIC S9(11)V99 COMP-3 VALUE 0.
016500     05  FILLER                  PIC X(04)    VALUE SPACES.
016600*                      VALORES DERIVADOS (SE CALCULAN AL FINAL DE LA
016700*                      PASADA, SOBRE LOS ACUMULADORES DE ARRIBA)
016800 01  WS-DERIVADOS.
016900*                      PORCENTAJE DE OPERACIONES GANADORAS SOBRE
017000*                      TOTAL, REDONDEADO A UN DECIMAL (TAU-091).
017100     05  WS-WIN-RATE             PIC S9(03)V9  COMP-3 VALUE 0.
017200     05  WS-AVG-WIN              PIC S9(11)V99 COMP-3 VALUE 0.
017300     05  WS-AVG-LOSS             PIC S9(11)V99 COMP-3 VALUE 0.
017400*                      GANANCIA BRUTA SOBRE PERDIDA BRUTA. SI NO
017500*                      PERDIDAS EN EL MES SE USA 1 COMO DIVISOR
017600*                      (VER TAU-060, E0001-DERIVAR-ESTADISTICA).
017700     05  WS-PROFIT-FACTOR        PIC S9(05)V99 COMP-3 VALUE 0.
017800     05  WS-AVG-SCORE            PIC S9(03)V9  COMP-3 VALUE 0.
017900*                      PORCENTAJE DE ACIERTO Y RESULTADO
018000*                      PROMEDIO DESGLOSADOS POR LADO.
018100     05  WS-LONG-WIN-RATE        PIC S9(03)V9  COMP-3 VALUE 0.
018200     05  WS-SHORT-WIN-RATE       PIC S9(03)V9  COMP-3 VALUE 0.
018300     05  WS-AVG-LONG-PNL         PIC S9(11)V99 COMP-3 VALUE 0.
018400     05  WS-AVG-SHORT-PNL        PIC S9(11)V99 COMP-3 VALUE 0.
018500*                      PROMEDIO DE OPERACIONES POR DIA DE
018600*                      CALENDARIO CON AL MENOS UNA ENTRADA.
018700     05  WS-MEAN-TRADES-DIA      PIC S9(05)V9  COMP-3 VALUE 0.
018800*                      CARGOS TOTALES SOBRE GANANCIA NETA, EN
018900*                      PORCENTAJE. SOLO TIENE SENTIDO SI LA
019000*                      CERRO EN POSITIVO (VER MAS ABAJO).
019100     05  WS-RATIO-CARGOS-NETO    PIC S9(05)V9  COMP-3 VALUE 0.
019200*                      VALORES ABSOLUTOS AUXILIARES PARA COMPARAR
019300*                      MAGNITUD DEL RESULTADO LONG CONTRA EL SHORT
019400*                      SIN IMPORTAR EL SIGNO (PATRON DE SESGO).
019500     05  WS-ABS-LONG-PNL         PIC S9(11)V99 COMP-3 VALUE 0.
019600     05  WS-ABS-SHORT-PNL        PIC S9(11)V99 COMP-3 VALUE 0.
019700     05  FILLER                  PIC X(04)    VALUE SPACES.
019800*                      TABLA DE PATRONES DETECTADOS (MAXIMO 6, VER
019900*                      REGLA DE NEGOCIO TAU DE COMPORTAMIENTO)
020000 01  WS-PATRONES.
020100*                      CUANTOS PATRONES HAY ACTUALMENTE EN LA
020200*                      TABLA; TAMBIEN SIRVE DE INDICE AL
020300*                      AGREGAR UNO NUEVO (VER Z0001).
020400     05  WS-PAT-COUNT            PIC 9(2)     COMP   VALUE 0.
020500     05  WS-PAT-ENTRY OCCURS 6 TIMES INDEXED BY WS-IX-PAT.
020600*                      NOMBRE CORTO DEL PATRON, PARA EL
020700*                      ENCABEZADO DE LA LINEA DE REPORTE.
020800         10  WS-PAT-NOMBRE           PIC X(30).
020900         10  WS-PAT-SEVERIDAD        PIC X(06).
021000     05  FILLER                      PIC X(04)    VALUE SPACES.
021100*                      CAMPOS DE EDICION USADOS PARA ARMAR LAS
021200*                      DEL REPORTE Y LOS TEXTOS DE LOS PATRONES. EL
021300*                      SIGNO Y EL MONTO EDITADO SALEN DE LA MASCARA
021400*                      COMUN TAWKCOM (WK-MONTO-EDITADO) PARA QUE
021500*                      LOS PROGRAMAS DEL SUBSISTEMA TAU IMPRIMAN LOS
021600*                      MONTOS CON EL MISMO FORMATO DE SIGNO Y COMAS.
021700 01  WS-CAMPOS-EDICION.
021800*                      EDITA CONTADORES (CANTIDAD DE TRADES, ETC.)
021900     05  WS-ED-CNT                  PIC ZZZZZZ9.
022000*                      EDITA PORCENTAJES DE UN DECIMAL (WIN RATE)
022100     05  WS-ED-PCT1                 PIC ZZ9.9.
022200*                      EDITA EL PROFIT FACTOR, DOS DECIMALES.
022300     05  WS-ED-FACTOR2              PIC ZZ9.99.
022400     05  FILLER                     PIC X(04)    VALUE SPACES.
022500*                      MASCARA COMUN DE SIGNO/MONTO DEL SUBSISTEMA
022600*                      (VER TAU-104 EN LA BITACORA DE ARRIBA).
022700 COPY TAWKCOM.
022800*                      PARAMETRO DE ENTRADA/SALIDA DE H0001.
022900 77  WS-MONTO-PARM                  PIC S9(11)V99 COMP-3.
023000*                      AREA DE TRABAJO PARA ARMAR EL TEXTO LIBRE DE
023100*                      LA DESCRIPCION DE UN PATRON ANTES DE MOVERLA
023200*                      A PAT-DESCRIPTION (QUE ES MAS CORTO).
023300 77  WS-PAT-DESC-TMP                PIC X(70).
023400 PROCEDURE DIVISION.
023500*----------------------------------------------------------------*
023600*    PARRAFO PRINCIPAL. LEE TODA LA CARTERA DEL DIA EN UNA SOLA
023700*    PASADA, DERIVA LAS ESTADISTICAS, DETECTA PATRONES DE
023800*    COMPORTAMIENTO SI HAY AL MENOS 3 OPERACIONES, E IMPRIME EL
023900*    REPORTE DE RESUMEN (TAU-015 / TAU-041).
024000*----------------------------------------------------------------*
024100*    DISENO DE UNA SOLA PASADA: LA CARTERA DEL DIA RARA VEZ
024200*    SUPERA UNOS POCOS CIENTOS DE OPERACIONES, ASI QUE NO SE
024300*    JUSTIFICA UN SORT NI UNA SEGUNDA LECTURA DEL ARCHIVO.
024400*    PRIMERO SE ACUMULA (D0001), LUEGO SE DERIVA (E0001) Y
024500*    RECIEN AL FINAL SE DETECTAN PATRONES (G0001), PORQUE LAS
024600*    REGLAS DE COMPORTAMIENTO NECESITAN LOS TOTALES COMPLETOS.
024700 A0001-MAIN.
024800*                      ABRE LOS TRES ARCHIVOS ANTES DE LEER NADA.
024900     PERFORM B0001-ABRIR-ARCHIVOS        THRU B0001-EX.
025000*                      PRIMER READ, FUERA DEL CICLO, PARA QUE EL
025100*                      PERFORM UNTIL DE ABAJO PUEDA PROBAR EL
025200*                      INDICADOR DE FIN DE ARCHIVO DESDE EL
025300*                      PRIMER REGISTRO.
025400     PERFORM C0001-LEER-TRD              THRU C0001-EX.
025500     PERFORM D0001-ACUMULAR-ESTADISTICA  THRU D0001-EX
025600         UNTIL WS-TRD-EOF.
025700     PERFORM E0001-DERIVAR-ESTADISTICA   THRU E0001-EX.
025800*                      EL PATRON DE SESGO DE DIRECCION Y OTROS
025900*                      REQUIEREN UNA MUESTRA MINIMA PARA NO
026000*                      FALSOS POSITIVOS SOBRE 1 O 2 OPERACIONES.
026100     IF WS-TOTAL-TRADES >= 3
026200         PERFORM G0001-DETECTAR-PATRONES THRU G0001-EX
026300     END-IF.
026400     PERFORM F0001-IMPRIMIR-RESUMEN      THRU F0001-EX.
026500*                      SE CIERRAN LOS TRES ARCHIVOS JUNTOS AL
026600*                      FINAL; NO HAY PROCESAMIENTO POSTERIOR
026700*                      QUE NECESITE TENERLOS ABIERTOS.
026800     CLOSE TRDFILE PATFILE RPTFILE.
026900*                      DOS TOTALES EN SYSOUT PARA VALIDACION
027000*                      RAPIDA DEL OPERADOR DE TURNO, SIN TENER
027100*                      QUE ABRIR EL REPORTE IMPRESO.
027200     DISPLAY 'TADTSTA - OPERACIONES PROCESADAS  : '
027300         WS-TOTAL-TRADES.
027400     DISPLAY 'TADTSTA - PATRONES DETECTADOS      : '
027500         WS-PAT-COUNT.
027600     STOP RUN.
027700 A0001-EX.
027800     EXIT.
027900*----------------------------------------------------------------*
028000 B0001-ABRIR-ARCHIVOS.
028100*    ABRE TRDFILE EN ENTRADA Y LOS DOS ARCHIVOS DE SALIDA. SI
028200*    TRDFILE NO EXISTE O ESTA MAL, EL PROCESO NO TIENE SENTIDO Y
028300*    SE ABORTA (NO HAY PATRONES NI RESUMEN SIN OPERACIONES).
028400*----------------------------------------------------------------*
028500*                      SE ABRE PRIMERO TRDFILE PORQUE SI NO
028600*                      EXISTE, NO HAY NADA QUE PROCESAR NI QUE
028700*                      REPORTAR; NO TIENE SENTIDO ABRIR LOS
028800*                      ARCHIVOS DE SALIDA ANTES DE CONFIRMARLO.
028900     OPEN INPUT TRDFILE.
029000*                      STATUS '00' ES EXITO EN COBOL ESTANDAR;
029100*                      CUALQUIER OTRO VALOR ES ERROR DE APERTURA.
029200     IF WS-TRD-STATUS NOT = '00'
029300         DISPLAY 'TADTSTA - ERROR ABRIENDO TRDFILE ' WS-TRD-STATUS
029400         STOP RUN
029500     END-IF.
029600*                      PATFILE Y RPTFILE SE ABREN SIEMPRE, AUNQUE
029700*                      NO HAYA PATRONES QUE ESCRIBIR; EL REPORTE
029800*                      IMPRIME 'NONE' EN ESE CASO (VER F0001).
029900*                      AMBOS EN MODO SALIDA DESDE EL INICIO; NO
030000*                      SE ABREN EN EXTEND PORQUE CADA PASADA
030100*                      PRODUCE UN REPORTE NUEVO, NO ACUMULATIVO.
030200     OPEN OUTPUT PATFILE.
030300     OPEN OUTPUT RPTFILE.
030400 B0001-EX.
030500     EXIT.
030600*----------------------------------------------------------------*
030700*    PARRAFO DE LECTURA UNICO, REUTILIZADO TANTO POR EL PRIMER
030800*    READ DE A0001-MAIN COMO POR EL READ SIGUIENTE AL FINAL DE
030900*    D0001-ACUMULAR-ESTADISTICA (PATRON CLASICO COBOL DE UN
031000*    SOLO PUNTO DE LECTURA POR ARCHIVO).
031100 C0001-LEER-TRD.
031200*    LECTURA SECUENCIAL UNICA. TRDFILE YA LLEGA ORDENADO
031300*    CRONOLOGICAMENTE POR TADTTRD, NO SE REQUIERE SORT AQUI.
031400*----------------------------------------------------------------*
031500*                      NOT AT END NO SE USA AQUI PORQUE TODO EL
031600*                      PROCESAMIENTO DE LA OPERACION OCURRE EN
031700*                      D0001, NO EN ESTE PARRAFO DE LECTURA.
031800     READ TRDFILE
031900*                      NO HAY NOT AT END: TODO EL TRABAJO POR
032000*                      REGISTRO OCURRE EN D0001, NO AQUI.
032100         AT END MOVE 'Y' TO WS-TRD-EOF-SW
032200     END-READ.
032300 C0001-EX.
032400     EXIT.
032500*----------------------------------------------------------------*
032600 D0001-ACUMULAR-ESTADISTICA.
032700*    UNA SOLA PASADA SOBRE EL ARCHIVO YA ORDENADO CRONOLOGICAMENTE.
032800*    ACUMULA TOTALES DE CARTERA, RACHA DE PERDIDAS Y FECHAS DE
032900*    ENTRADA DISTINTAS (CONTROL DE QUIEBRE POR FECHA).
033000*----------------------------------------------------------------*
033100*                      CUENTA CADA OPERACION LEIDA, GANADORA O
033200*                      PERDEDORA, LONG O SHORT.
033300     ADD 1 TO WS-TOTAL-TRADES.
033400*                      CONTROL DE QUIEBRE POR FECHA DISTINTA
033500*                      (TAU-072: AAAAMMDD DE 4 DIGITOS, SIN
033600*                      AMBIGUEDAD DE SIGLO). CADA VEZ QUE LA FECHA
033700*                      A LA OPERACION ANTERIOR SE CUENTA UN DIA
033800*                      PARA EL PROMEDIO DE OPERACIONES POR DIA.
033900*                      LA PRIMERA OPERACION DEL DIA SIEMPRE
034000*                      ENTRA POR AQUI PORQUE WS-PREV-FECHA
034100*                      ARRANCA EN CERO (VALUE 0), QUE NUNCA
034200*                      COINCIDE CON UNA FECHA AAAAMMDD VALIDA.
034300     IF TRD-ENTRY-DATE NOT = WS-PREV-FECHA
034400         ADD 1 TO WS-FECHAS-DISTINTAS
034500         MOVE TRD-ENTRY-DATE TO WS-PREV-FECHA
034600     END-IF.
034700*                      ACUMULA LOS MONTOS DE LA OPERACION TAL CUAL
034800*                      LOS DEJO TADTTRD (YA NETEADOS DE CARGOS).
034900*                      TRD-NET-PNL YA VIENE NETEADO DE TODOS LOS
035000*                      CARGOS (CALCULADO POR TADTTRD); POR ESO
035100*                      WS-SUMA-NET-PNL Y WS-SUMA-GROSS-PNL SE
035200*                      ACUMULAN POR SEPARADO Y NO SE DERIVA UNO
035300*                      DEL OTRO AQUI.
035400     ADD TRD-NET-PNL   TO WS-SUMA-NET-PNL.
035500     ADD TRD-GROSS-PNL TO WS-SUMA-GROSS-PNL.
035600*                      DESGLOSE DE CARGOS PARA EL PATRON DE
035700*                      DE COMISIONES MAS ADELANTE.
035800*                      WS-SUMA-CHARGES ES EL TOTAL GENERAL DE
035900*                      CARGOS; LAS CUATRO LINEAS SIGUIENTES
036000*                      ACUMULAN EL MISMO TOTAL DESGLOSADO POR
036100*                      CONCEPTO, PARA EL BLOQUE DE CARGOS DEL
036200*                      REPORTE (VER F0001).
036300     ADD TRD-TOTAL-CHARGES TO WS-SUMA-CHARGES.
036400     ADD TRD-BROKERAGE TO WS-SUMA-BROKERAGE.
036500     ADD TRD-STT       TO WS-SUMA-STT.
036600     ADD TRD-GST        TO WS-SUMA-GST.
036700     ADD TRD-MISC       TO WS-SUMA-MISC.
036800*                      WS-SUMA-SCORE ACUMULA EL PUNTAJE DE
036900*                      DISCIPLINA QUE TADTTRD CALIFICO PARA CADA
037000*                      OPERACION; EL PROMEDIO SALE EN E0001.
037100     ADD TRD-SCORE      TO WS-SUMA-SCORE.
037200*                      RAMA GANADORA: SUMA A GANANCIAS, ACTUALIZA
037300*                      MAYOR GANANCIA INDIVIDUAL Y CORTA LA RACHA
037400*                      PERDIDAS VIGENTE (UNA GANANCIA SIEMPRE LA
037500*                      INTERRUMPE, SIN IMPORTAR SU TAMANO).
037600*                      UMBRAL ES CERO, NO UN MARGEN; UNA
037700*                      OPERACION QUE CIERRA EXACTO EN CERO CAE
037800*                      EN LA RAMA PERDEDORA (ELSE), CONSISTENTE
037900*                      CON COMO TADTTRD DEFINE TRD-ES-GANADORA.
038000     IF TRD-NET-PNL > 0
038100         ADD 1 TO WS-WIN-COUNT
038200         ADD TRD-NET-PNL TO WS-SUMA-GANANCIAS
038300         IF TRD-NET-PNL > WS-MAX-GANANCIA
038400             MOVE TRD-NET-PNL TO WS-MAX-GANANCIA
038500         END-IF
038600         MOVE 0 TO WS-RACHA-ACTUAL
038700     ELSE
038800*                      RAMA PERDEDORA (INCLUYE EMPATE EN CERO):
038900*                      A PERDIDAS, ACTUALIZA LA MAYOR PERDIDA
039000*                      INDIVIDUAL Y EXTIENDE LA RACHA ACTUAL, QUE
039100*                      COMPARA CONTRA LA RACHA MAXIMA DE TODA LA
039200*                      PASADA PARA EL PATRON DE RACHA DE PERDIDAS.
039300         ADD 1 TO WS-LOSS-COUNT
039400         ADD TRD-NET-PNL TO WS-SUMA-PERDIDAS
039500         IF TRD-NET-PNL < WS-MIN-PERDIDA
039600             MOVE TRD-NET-PNL TO WS-MIN-PERDIDA
039700         END-IF
039800         ADD 1 TO WS-RACHA-ACTUAL
039900         IF WS-RACHA-ACTUAL > WS-RACHA-MAXIMA
040000             MOVE WS-RACHA-ACTUAL TO WS-RACHA-MAXIMA
040100         END-IF
040200     END-IF.
040300*                      DESGLOSE POR LADO DE LA OPERACION (TAU-019)
040400*                      SE LLEVA CONTEO Y NETO POR SEPARADO PARA
040500*                      LONG Y SHORT, PARA EL BLOQUE DE DIRECCION
040600*                      DEL REPORTE Y EL PATRON DE SESGO.
040700*                      TRD-ES-LONG ES UN 88-LEVEL DE TATCTRD QUE
040800*                      RESUME EL LADO DE LA OPERACION; NO HACE
040900*                      FALTA VOLVER A MIRAR EL SIMBOLO NI LA
041000*                      CANTIDAD PARA SABER SI FUE COMPRA O VENTA.
041100     IF TRD-ES-LONG
041200         ADD 1 TO WS-LONG-COUNT
041300         ADD TRD-NET-PNL TO WS-LONG-SUMA-PNL
041400         IF TRD-NET-PNL > 0
041500             ADD 1 TO WS-LONG-WIN-COUNT
041600         END-IF
041700     ELSE
041800         ADD 1 TO WS-SHORT-COUNT
041900         ADD TRD-NET-PNL TO WS-SHORT-SUMA-PNL
042000         IF TRD-NET-PNL > 0
042100             ADD 1 TO WS-SHORT-WIN-COUNT
042200         END-IF
042300     END-IF.
042400*                      RELEE LA SIGUIENTE OPERACION ANTES DE
042500*                      VOLVER A PROBAR EL PERFORM UNTIL.
042600     PERFORM C0001-LEER-TRD THRU C0001-EX.
042700 D0001-EX.
042800     EXIT.
042900*----------------------------------------------------------------*
043000 E0001-DERIVAR-ESTADISTICA.
043100*    CALCULA LOS PORCENTAJES Y PROMEDIOS DE CARTERA A PARTIR DE
043200*    ACUMULADORES DE D0001. TODAS LAS DIVISIONES SE PROTEGEN
043300*    DENOMINADOR CERO (CARTERA VACIA O SIN PERDEDORAS/GANADORAS).
043400*----------------------------------------------------------------*
043500*                      SI NO HUBO OPERACIONES EN EL DIA (CARTERA
043600*                      VACIA) TODOS LOS DERIVADOS QUEDAN EN CERO
043700*                      (SU VALUE INICIAL), NO SE DIVIDE NI SE
043800*                      DISPARA NINGUN PATRON.
043900     IF WS-TOTAL-TRADES > 0
044000         COMPUTE WS-WIN-RATE ROUNDED =
044100             (WS-WIN-COUNT / WS-TOTAL-TRADES) * 100
044200         COMPUTE WS-AVG-SCORE ROUNDED =
044300             WS-SUMA-SCORE / WS-TOTAL-TRADES
044400     END-IF.
044500*                      SI NO HUBO NINGUNA OPERACION GANADORA
044600*                      WS-AVG-WIN SE QUEDA EN CERO Y EL REPORTE
044700*                      LO IMPRIME ASI, SIN ERROR DE DIVISION.
044800     IF WS-WIN-COUNT > 0
044900         COMPUTE WS-AVG-WIN ROUNDED =
045000             WS-SUMA-GANANCIAS / WS-WIN-COUNT
045100     END-IF.
045200*                      MISMO CRITERIO PARA EL PROMEDIO DE
045300*                      PERDIDA: SIN PERDEDORAS, QUEDA EN CERO.
045400     IF WS-LOSS-COUNT > 0
045500         COMPUTE WS-AVG-LOSS ROUNDED =
045600             WS-SUMA-PERDIDAS / WS-LOSS-COUNT
045700     END-IF.
045800*                      PROFIT FACTOR (TAU-060): SI NO HUBO
045900*                      EN LA PASADA NO SE PUEDE DIVIDIR POR CERO,
046000*                      QUE SE USA 1 COMO DIVISOR Y EL FACTOR QUEDA
046100*                      IGUAL A LA GANANCIA BRUTA (CASO IDEAL, SIN
046200*                      TECHO ARTIFICIAL).
046300     IF WS-SUMA-PERDIDAS = 0
046400         COMPUTE WS-PROFIT-FACTOR ROUNDED = WS-SUMA-GANANCIAS / 1
046500     ELSE
046600*                      WS-SUMA-PERDIDAS ES NEGATIVA, SE INVIERTE
046700*                      SIGNO PARA QUE EL FACTOR SALGA POSITIVO.
046800         COMPUTE WS-PROFIT-FACTOR ROUNDED =
046900             WS-SUMA-GANANCIAS / (WS-SUMA-PERDIDAS * -1)
047000     END-IF.
047100*                      PROMEDIOS Y PORCENTAJE DE ACIERTO SOLO
047200*                      SOBRE LAS OPERACIONES EN LONG.
047300     IF WS-LONG-COUNT > 0
047400         COMPUTE WS-LONG-WIN-RATE ROUNDED =
047500             (WS-LONG-WIN-COUNT / WS-LONG-COUNT) * 100
047600         COMPUTE WS-AVG-LONG-PNL ROUNDED =
047700             WS-LONG-SUMA-PNL / WS-LONG-COUNT
047800     END-IF.
047900*                      PROMEDIOS Y PORCENTAJE DE ACIERTO SOLO
048000*                      SOBRE LAS OPERACIONES EN SHORT.
048100     IF WS-SHORT-COUNT > 0
048200         COMPUTE WS-SHORT-WIN-RATE ROUNDED =
048300             (WS-SHORT-WIN-COUNT / WS-SHORT-COUNT) * 100
048400         COMPUTE WS-AVG-SHORT-PNL ROUNDED =
048500             WS-SHORT-SUMA-PNL / WS-SHORT-COUNT
048600     END-IF.
048700*                      PROMEDIO DE TRADES POR DIA, USADO POR EL
048800*                      PATRON DE SOBREOPERACION.
048900*                      SI TODAS LAS OPERACIONES ENTRARON EL
049000*                      MISMO DIA, WS-FECHAS-DISTINTAS VALE 1 Y
049100*                      EL PROMEDIO COINCIDE CON EL TOTAL.
049200     IF WS-FECHAS-DISTINTAS > 0
049300         COMPUTE WS-MEAN-TRADES-DIA ROUNDED =
049400             WS-TOTAL-TRADES / WS-FECHAS-DISTINTAS
049500     END-IF.
049600*                      SOLO TIENE SENTIDO EL RATIO DE CARGOS SOBRE
049700*                      NETO CUANDO LA CARTERA CERRO EN POSITIVO;
049800*                      CERRO EN PERDIDA EL RATIO SERIA ENGANOSO
049900*                      (PORCENTAJE DE UNA BASE NEGATIVA).
050000*                      EL RATIO DE CARGOS SOLO SE CALCULA
050100*                      CUANDO LA CARTERA CERRO EN POSITIVO; EN
050200*                      CASO CONTRARIO EL CAMPO QUEDA EN CERO Y
050300*                      EL PATRON DE IMPACTO DE COMISIONES NI
050400*                      SIQUIERA SE EVALUA (VER G0001-PAT-
050500*                      IMPACTO-COMISION MAS ABAJO).
050600     IF WS-SUMA-NET-PNL > 0
050700         COMPUTE WS-RATIO-CARGOS-NETO ROUNDED =
050800             (WS-SUMA-CHARGES / WS-SUMA-NET-PNL) * 100
050900     END-IF.
051000 E0001-EX.
051100     EXIT.
051200*----------------------------------------------------------------*
051300*    EL REPORTE SE ARMA LINEA POR LINEA, REUTILIZANDO SIEMPRE
051400*    RPT-LINEA COMO AREA DE TRABAJO (MOVE SPACES ANTES DE CADA
051500*    STRING PARA NO ARRASTRAR TEXTO DE LA LINEA ANTERIOR).
051600 F0001-IMPRIMIR-RESUMEN.
051700*    ARMA EL REPORTE DE RESUMEN DE CARTERA, 132 COLUMNAS. LOS
051800*    MONTOS LLEVAN SIGNO Y SEPARADOR DE MILES, 2 DECIMALES.
051900*----------------------------------------------------------------*
052000*                      ENCABEZADO DEL REPORTE.
052100     MOVE SPACES TO RPT-LINEA.
052200     STRING 'TRADEAUDIT PORTFOLIO SUMMARY' DELIMITED BY SIZE
052300         INTO RPT-LINEA.
052400     WRITE RPT-LINEA.
052500     MOVE SPACES TO RPT-LINEA.
052600     WRITE RPT-LINEA.
052700*                      BLOQUE DE CONTEOS: TOTAL, GANADORAS,
052800*                      Y PORCENTAJE DE ACIERTO.
052900*                      CANTIDAD TOTAL DE OPERACIONES DE LA
053000*                      PASADA, SIN DISTINGUIR LADO NI RESULTADO.
053100     MOVE WS-TOTAL-TRADES TO WS-ED-CNT.
053200     MOVE SPACES TO RPT-LINEA.
053300     STRING 'TOTAL TRADES: ' WS-ED-CNT DELIMITED BY SIZE
053400         INTO RPT-LINEA.
053500     WRITE RPT-LINEA.
053600*                      WS-WIN-COUNT YA SE ACUMULO EN D0001.
053700*                      CANTIDAD DE OPERACIONES GANADORAS.
053800     MOVE WS-WIN-COUNT TO WS-ED-CNT.
053900     MOVE SPACES TO RPT-LINEA.
054000     STRING 'WINNING: ' WS-ED-CNT DELIMITED BY SIZE
054100         INTO RPT-LINEA.
054200     WRITE RPT-LINEA.
054300*                      WS-LOSS-COUNT YA SE ACUMULO EN D0001.
054400*                      CANTIDAD DE OPERACIONES PERDEDORAS.
054500     MOVE WS-LOSS-COUNT TO WS-ED-CNT.
054600     MOVE SPACES TO RPT-LINEA.
054700     STRING 'LOSING: ' WS-ED-CNT DELIMITED BY SIZE
054800         INTO RPT-LINEA.
054900     WRITE RPT-LINEA.
055000*                      WS-WIN-RATE YA VIENE REDONDEADO DE E0001.
055100*                      PORCENTAJE DE ACIERTO SOBRE EL TOTAL.
055200     MOVE WS-WIN-RATE TO WS-ED-PCT1.
055300     MOVE SPACES TO RPT-LINEA.
055400     STRING 'WIN RATE: ' WS-ED-PCT1 '%' DELIMITED BY SIZE
055500         INTO RPT-LINEA.
055600     WRITE RPT-LINEA.
055700*                      BLOQUE DE RESULTADO: NETO, BRUTO Y CARGOS
055800*                      TOTALES. EL SIGNO Y EL MONTO SALEN DE
055900*                      H0001-EDITAR-MONTO (MASCARA COMUN TAWKCOM).
056000*                      RESULTADO NETO DE TODA LA CARTERA, YA
056100*                      DESPUES DE TODOS LOS CARGOS.
056200     MOVE WS-SUMA-NET-PNL TO WS-MONTO-PARM.
056300     PERFORM H0001-EDITAR-MONTO THRU H0001-EX.
056400     MOVE SPACES TO RPT-LINEA.
056500     STRING 'NET P&L: ' WK-MONTO-SIGNO WK-MONTO-VALOR
056600         DELIMITED BY SIZE
056700         INTO RPT-LINEA.
056800     WRITE RPT-LINEA.
056900*                      RESULTADO BRUTO, ANTES DE CARGOS.
057000     MOVE WS-SUMA-GROSS-PNL TO WS-MONTO-PARM.
057100     PERFORM H0001-EDITAR-MONTO THRU H0001-EX.
057200     MOVE SPACES TO RPT-LINEA.
057300     STRING 'GROSS P&L: ' WK-MONTO-SIGNO WK-MONTO-VALOR
057400         DELIMITED BY SIZE INTO RPT-LINEA.
057500     WRITE RPT-LINEA.
057600*                      TOTAL DE CARGOS DE LA PASADA (SUMA DE
057700*                      CORRETAJE, STT/CTT, GST Y OTROS MENORES).
057800     MOVE WS-SUMA-CHARGES TO WS-MONTO-PARM.
057900     PERFORM H0001-EDITAR-MONTO THRU H0001-EX.
058000     MOVE SPACES TO RPT-LINEA.
058100     STRING 'TOTAL CHARGES: ' WK-MONTO-SIGNO WK-MONTO-VALOR
058200         DELIMITED BY SIZE INTO RPT-LINEA.
058300     WRITE RPT-LINEA.
058400*                      BLOQUE DE PROMEDIOS Y EXTREMOS: GANANCIA Y
058500*                      PERDIDA PROMEDIO, MAYOR GANANCIA Y MAYOR
058600*                      PERDIDA INDIVIDUAL DE LA PASADA.
058700*                      GANANCIA PROMEDIO POR OPERACION GANADORA.
058800     MOVE WS-AVG-WIN TO WS-MONTO-PARM.
058900     PERFORM H0001-EDITAR-MONTO THRU H0001-EX.
059000     MOVE SPACES TO RPT-LINEA.
059100     STRING 'AVERAGE WIN: ' WK-MONTO-SIGNO WK-MONTO-VALOR
059200         DELIMITED BY SIZE INTO RPT-LINEA.
059300     WRITE RPT-LINEA.
059400*                      PERDIDA PROMEDIO POR OPERACION PERDEDORA.
059500     MOVE WS-AVG-LOSS TO WS-MONTO-PARM.
059600     PERFORM H0001-EDITAR-MONTO THRU H0001-EX.
059700     MOVE SPACES TO RPT-LINEA.
059800     STRING 'AVERAGE LOSS: ' WK-MONTO-SIGNO WK-MONTO-VALOR
059900         DELIMITED BY SIZE INTO RPT-LINEA.
060000     WRITE RPT-LINEA.
060100*                      NO ES UN PROMEDIO, ES UN EXTREMO.
060200*                      MAYOR GANANCIA INDIVIDUAL DE LA PASADA.
060300     MOVE WS-MAX-GANANCIA TO WS-MONTO-PARM.
060400     PERFORM H0001-EDITAR-MONTO THRU H0001-EX.
060500     MOVE SPACES TO RPT-LINEA.
060600     STRING 'LARGEST WIN: ' WK-MONTO-SIGNO WK-MONTO-VALOR
060700         DELIMITED BY SIZE INTO RPT-LINEA.
060800     WRITE RPT-LINEA.
060900*                      TAMBIEN ES UN EXTREMO, NO UN PROMEDIO.
061000*                      MAYOR PERDIDA INDIVIDUAL DE LA PASADA.
061100     MOVE WS-MIN-PERDIDA TO WS-MONTO-PARM.
061200     PERFORM H0001-EDITAR-MONTO THRU H0001-EX.
061300     MOVE SPACES TO RPT-LINEA.
061400     STRING 'LARGEST LOSS: ' WK-MONTO-SIGNO WK-MONTO-VALOR
061500         DELIMITED BY SIZE INTO RPT-LINEA.
061600     WRITE RPT-LINEA.
061700*                      PROFIT FACTOR Y PUNTAJE DE DISCIPLINA
061800*                      PROMEDIO (ESTE ULTIMO VIENE DE TADTTRD).
061900     MOVE WS-PROFIT-FACTOR TO WS-ED-FACTOR2.
062000     MOVE SPACES TO RPT-LINEA.
062100*                      GANANCIA BRUTA SOBRE PERDIDA BRUTA, YA
062200*                      CALCULADO EN E0001-DERIVAR-ESTADISTICA.
062300     STRING 'PROFIT FACTOR: ' WS-ED-FACTOR2 DELIMITED BY SIZE
062400         INTO RPT-LINEA.
062500     WRITE RPT-LINEA.
062600*                      PUNTAJE DE DISCIPLINA PROMEDIO, CALCULADO
062700*                      POR TADTTRD OPERACION POR OPERACION.
062800     MOVE WS-AVG-SCORE TO WS-ED-PCT1.
062900     MOVE SPACES TO RPT-LINEA.
063000     STRING 'AVERAGE DISCIPLINE SCORE: ' WS-ED-PCT1
063100         DELIMITED BY SIZE INTO RPT-LINEA.
063200     WRITE RPT-LINEA.
063300     MOVE SPACES TO RPT-LINEA.
063400     WRITE RPT-LINEA.
063500*                      BLOQUE DE DESGLOSE LONG/SHORT (TAU-019).
063600*                      CANTIDAD DE OPERACIONES ABIERTAS Y
063700*                      CERRADAS EN EL LADO LONG (COMPRAS).
063800     MOVE WS-LONG-COUNT TO WS-ED-CNT.
063900     MOVE SPACES TO RPT-LINEA.
064000     STRING 'LONG TRADES: ' WS-ED-CNT DELIMITED BY SIZE
064100         INTO RPT-LINEA.
064200     WRITE RPT-LINEA.
064300*                      REUSA H0001 PARA QUE EL FORMATO DE
064400*                      NETO SOLO DE LAS OPERACIONES EN LONG.
064500     MOVE WS-LONG-SUMA-PNL TO WS-MONTO-PARM.
064600     PERFORM H0001-EDITAR-MONTO THRU H0001-EX.
064700     MOVE SPACES TO RPT-LINEA.
064800     STRING 'LONG P&L: ' WK-MONTO-SIGNO WK-MONTO-VALOR
064900         DELIMITED BY SIZE
065000         INTO RPT-LINEA.
065100     WRITE RPT-LINEA.
065200*                      MISMA FORMULA QUE WS-WIN-RATE EN E0001,
065300*                      PORCENTAJE DE ACIERTO SOLO EN LONG.
065400     MOVE WS-LONG-WIN-RATE TO WS-ED-PCT1.
065500     MOVE SPACES TO RPT-LINEA.
065600     STRING 'LONG WIN RATE: ' WS-ED-PCT1 '%' DELIMITED BY SIZE
065700         INTO RPT-LINEA.
065800     WRITE RPT-LINEA.
065900*                      CANTIDAD DE OPERACIONES EN SHORT.
066000*                      CANTIDAD DE OPERACIONES ABIERTAS Y
066100*                      CERRADAS EN EL LADO SHORT (VENTAS EN
066200*                      CORTO).
066300     MOVE WS-SHORT-COUNT TO WS-ED-CNT.
066400     MOVE SPACES TO RPT-LINEA.
066500     STRING 'SHORT TRADES: ' WS-ED-CNT DELIMITED BY SIZE
066600         INTO RPT-LINEA.
066700     WRITE RPT-LINEA.
066800*                      SIMETRICO AL BLOQUE DE LONG DE ARRIBA.
066900*                      NETO SOLO DE LAS OPERACIONES EN SHORT.
067000     MOVE WS-SHORT-SUMA-PNL TO WS-MONTO-PARM.
067100     PERFORM H0001-EDITAR-MONTO THRU H0001-EX.
067200     MOVE SPACES TO RPT-LINEA.
067300     STRING 'SHORT P&L: ' WK-MONTO-SIGNO WK-MONTO-VALOR
067400         DELIMITED BY SIZE INTO RPT-LINEA.
067500     WRITE RPT-LINEA.
067600*                      RESTRINGIDA AL SUBCONJUNTO SHORT.
067700*                      PORCENTAJE DE ACIERTO SOLO EN SHORT.
067800     MOVE WS-SHORT-WIN-RATE TO WS-ED-PCT1.
067900     MOVE SPACES TO RPT-LINEA.
068000     STRING 'SHORT WIN RATE: ' WS-ED-PCT1 '%' DELIMITED BY SIZE
068100         INTO RPT-LINEA.
068200     WRITE RPT-LINEA.
068300     MOVE SPACES TO RPT-LINEA.
068400     WRITE RPT-LINEA.
068500*                      BLOQUE DE CARGOS DESGLOSADOS (CORRETAJE,
068600*                      CTT, GST Y OTROS MENORES).
068700     MOVE WS-SUMA-BROKERAGE TO WS-MONTO-PARM.
068800     PERFORM H0001-EDITAR-MONTO THRU H0001-EX.
068900     MOVE SPACES TO RPT-LINEA.
069000     STRING 'BROKERAGE: ' WK-MONTO-SIGNO WK-MONTO-VALOR
069100         DELIMITED BY SIZE INTO RPT-LINEA.
069200     WRITE RPT-LINEA.
069300*                      CERO SI EL EXTRACTO NO APLICA STT/CTT.
069400*                      IMPUESTO STT/CTT TOTAL DE LA PASADA.
069500     MOVE WS-SUMA-STT TO WS-MONTO-PARM.
069600     PERFORM H0001-EDITAR-MONTO THRU H0001-EX.
069700     MOVE SPACES TO RPT-LINEA.
069800     STRING 'STT/CTT: ' WK-MONTO-SIGNO WK-MONTO-VALOR
069900         DELIMITED BY SIZE
070000         INTO RPT-LINEA.
070100     WRITE RPT-LINEA.
070200*                      IMPUESTO AL SERVICIO SOBRE LA EJECUCION
070300*                      IMPUESTO GST TOTAL DE LA PASADA.
070400     MOVE WS-SUMA-GST TO WS-MONTO-PARM.
070500     PERFORM H0001-EDITAR-MONTO THRU H0001-EX.
070600     MOVE SPACES TO RPT-LINEA.
070700     STRING 'GST: ' WK-MONTO-SIGNO WK-MONTO-VALOR
070800         DELIMITED BY SIZE
070900         INTO RPT-LINEA.
071000     WRITE RPT-LINEA.
071100*                      CARGOS MENORES DISTINTOS DE CORRETAJE,
071200*                      OTROS CARGOS MENORES DE LA PASADA.
071300     MOVE WS-SUMA-MISC TO WS-MONTO-PARM.
071400     PERFORM H0001-EDITAR-MONTO THRU H0001-EX.
071500     MOVE SPACES TO RPT-LINEA.
071600     STRING 'MISC: ' WK-MONTO-SIGNO WK-MONTO-VALOR
071700         DELIMITED BY SIZE
071800         INTO RPT-LINEA.
071900     WRITE RPT-LINEA.
072000     MOVE SPACES TO RPT-LINEA.
072100     WRITE RPT-LINEA.
072200*                      BLOQUE DE PATRONES (TAU-041). SI NO HUBO
072300*                      DETECCION (CARTERA CHICA O SIN DESVIACION)
072400*                      SE IMPRIME 'NONE' EN LUGAR DE DEJAR EL
072500*                      BLOQUE VACIO.
072600     MOVE SPACES TO RPT-LINEA.
072700*                      TITULO DEL BLOQUE DE PATRONES.
072800     STRING 'PATTERNS DETECTED:' DELIMITED BY SIZE INTO RPT-LINEA.
072900     WRITE RPT-LINEA.
073000*                      EL OPERADOR DEBE VER EXPLICITAMENTE QUE
073100*                      NO HUBO PATRONES, NO UN BLOQUE EN BLANCO
073200*                      QUE PODRIA CONFUNDIRSE CON UN ERROR DE
073300*                      IMPRESION.
073400     IF WS-PAT-COUNT = 0
073500         MOVE SPACES TO RPT-LINEA
073600         STRING '  NONE' DELIMITED BY SIZE INTO RPT-LINEA
073700         WRITE RPT-LINEA
073800     ELSE
073900         PERFORM F0002-IMPRIMIR-UN-PATRON THRU F0002-EX
074000             VARYING WS-IX-PAT FROM 1 BY 1
074100             UNTIL WS-IX-PAT > WS-PAT-COUNT
074200     END-IF.
074300 F0001-EX.
074400     EXIT.
074500*----------------------------------------------------------------*
074600 F0002-IMPRIMIR-UN-PATRON.
074700*    IMPRIME UNA LINEA POR PATRON DETECTADO, CON SU SEVERIDAD
074800*    RECORRE LA TABLA WS-PAT-ENTRY CON WS-IX-PAT, EL MISMO
074900*    INDICE QUE VARYING LE VA DANDO DESDE F0001.
075000*    PARENTESIS (ALTA O MEDIA).
075100*----------------------------------------------------------------*
075200     MOVE SPACES TO RPT-LINEA.
075300     STRING '  ' WS-PAT-NOMBRE(WS-IX-PAT) ' ('
075400         WS-PAT-SEVERIDAD(WS-IX-PAT) ')'
075500         DELIMITED BY SIZE INTO RPT-LINEA.
075600     WRITE RPT-LINEA.
075700 F0002-EX.
075800     EXIT.
075900*----------------------------------------------------------------*
076000 H0001-EDITAR-MONTO.
076100*    EDITA WS-MONTO-PARM (SIGNADO) EN WK-MONTO-SIGNO / WK-MONTO-VALOR
076200*    PARA SU IMPRESION EN EL REPORTE.
076300*----------------------------------------------------------------*
076400*                      LOS MONTOS NEGATIVOS SE EDITAN CON SU VALOR
076500*                      ABSOLUTO Y UN SIGNO MENOS APARTE, PARA QUE
076600*                      PICTURE ZZ...9 DE WK-MONTO-VALOR NO TENGA
076700*                      LLEVAR SU PROPIO SIGNO EDITADO.
076800     IF WS-MONTO-PARM < 0
076900         MOVE '-' TO WK-MONTO-SIGNO
077000         COMPUTE WK-MONTO-VALOR = WS-MONTO-PARM * -1
077100     ELSE
077200         MOVE SPACE TO WK-MONTO-SIGNO
077300         MOVE WS-MONTO-PARM TO WK-MONTO-VALOR
077400     END-IF.
077500 H0001-EX.
077600     EXIT.
077700*----------------------------------------------------------------*
077800 G0001-DETECTAR-PATRONES.
077900*    SEIS REGLAS DE COMPORTAMIENTO, EVALUADAS EN ESTE ORDEN EXACTO.
078000*    EL ORDEN NO CAMBIA EL RESULTADO (CADA REGLA ES INDEPENDIENTE)
078100*    PERO SI EL ORDEN EN QUE APARECEN EN EL REPORTE Y EN PATFILE.
078200*----------------------------------------------------------------*
078300*                      TAU-041: SOBREOPERACION, MEDIDA SOBRE EL
078400*                      PROMEDIO DE TRADES POR DIA.
078500     PERFORM G0001-PAT-SOBREOPERACION
078600         THRU G0001-PSO-EX.
078700*                      TAU-041: RACHA DE PERDIDAS CONSECUTIVAS.
078800     PERFORM G0001-PAT-RACHA-PERDIDA
078900         THRU G0001-PRP-EX.
079000*                      TAU-041: ALTO ACIERTO PERO PROFIT FACTOR
079100*                      DEBIL (CORTA GANADORAS, AGUANTA
079200*                      PERDEDORAS).
079300     PERFORM G0001-PAT-CORTA-GANA-AGUANTA-PIERDE
079400         THRU G0001-PCG-EX.
079500*                      TAU-079: IMPACTO DE COMISIONES SOBRE LA
079600*                      GANANCIA NETA.
079700     PERFORM G0001-PAT-IMPACTO-COMISION
079800         THRU G0001-PIC-EX.
079900*                      TAU-041: PUNTAJE DE DISCIPLINA PROMEDIO
080000     PERFORM G0001-PAT-BAJA-DISCIPLINA
080100         THRU G0001-PBD-EX.
080200*                      TAU-079: SESGO DE DIRECCION ENTRE LONG Y
080300*                      SHORT (REQUIERE OPERACIONES DE AMBOS
080400*                      LADOS PARA SER CONCLUYENTE).
080500     PERFORM G0001-PAT-SESGO-DIRECCION
080600         THRU G0001-PSD-EX.
080700 G0001-EX.
080800     EXIT.
080900*----------------------------------------------------------------*
081000 G0001-PAT-SOBREOPERACION.
081100*    DISPARA SI EL PROMEDIO DE OPERACIONES POR DIA SUPERA LA GUIA
081200*    DE 5 TRADES DIARIOS. SEVERIDAD ALTA: OPERAR DE MAS SUELE SER
081300*    SINTOMA DE FALTA DE DISCIPLINA, NO DE OPORTUNIDAD REAL.
081400*----------------------------------------------------------------*
081500     IF WS-MEAN-TRADES-DIA > 5
081600*                      LOS 88-LEVELS PAT-ES-ALTA / PAT-ES-MEDIA
081700*                      DE TATCPAT FIJAN PAT-SEVERITY EN UN SOLO
081800*                      SET, SIN TENER QUE ESCRIBIR EL LITERAL
081900*                      'HIGH' O 'MEDIUM' A MANO EN CADA REGLA.
082000         MOVE 'OVERTRADING' TO PAT-NAME
082100         SET PAT-ES-ALTA TO TRUE
082200*                      ARMA EL TEXTO LIBRE DE LA DESCRIPCION CON
082300*                      EL PROMEDIO REAL OBSERVADO.
082400         MOVE WS-MEAN-TRADES-DIA TO WS-ED-PCT1
082500         MOVE SPACES TO WS-PAT-DESC-TMP
082600         STRING 'AVERAGE OF ' WS-ED-PCT1
082700             ' TRADES PER DAY EXCEEDS THE 5 TRADE GUIDELINE'
082800             DELIMITED BY SIZE INTO WS-PAT-DESC-TMP
082900         MOVE WS-PAT-DESC-TMP TO PAT-DESCRIPTION
083000         MOVE 'TRADE LESS; FOCUS ON HIGHER QUALITY SETUPS.'
083100             TO PAT-RECOMMENDATION
083200         PERFORM Z0001-AGREGAR-PATRON THRU Z0001-EX
083300     END-IF.
083400 G0001-PSO-EX.
083500     EXIT.
083600*----------------------------------------------------------------*
083700 G0001-PAT-RACHA-PERDIDA.
083800*    DISPARA SI LA RACHA MAXIMA DE PERDIDAS CONSECUTIVAS LLEGA A 5
083900*    O MAS. SEVERIDAD ALTA: UNA RACHA LARGA SUELE INDICAR QUE EL
084000*    OPERADOR SIGUIO UTILIZANDO EL MISMO PLAN FALLIDO SIN
084100*----------------------------------------------------------------*
084200     IF WS-RACHA-MAXIMA >= 5
084300         MOVE 'LOSS STREAK' TO PAT-NAME
084400         SET PAT-ES-ALTA TO TRUE
084500*                      ARMA EL TEXTO LIBRE CON LA LONGITUD REAL
084600*                      DE LA RACHA MAS LARGA DE LA PASADA.
084700         MOVE WS-RACHA-MAXIMA TO WS-ED-CNT
084800         MOVE SPACES TO WS-PAT-DESC-TMP
084900         STRING 'LONGEST LOSING STREAK IS ' WS-ED-CNT
085000             ' CONSECUTIVE TRADES' DELIMITED BY SIZE
085100             INTO WS-PAT-DESC-TMP
085200         MOVE WS-PAT-DESC-TMP TO PAT-DESCRIPTION
085300         MOVE 'STOP AFTER 3 CONSECUTIVE LOSSES; REVIEW THE PLAN.'
085400             TO PAT-RECOMMENDATION
085500         PERFORM Z0001-AGREGAR-PATRON THRU Z0001-EX
085600     END-IF.
085700 G0001-PRP-EX.
085800     EXIT.
085900*----------------------------------------------------------------*
086000 G0001-PAT-CORTA-GANA-AGUANTA-PIERDE.
086100*    DISPARA CUANDO EL PORCENTAJE DE ACIERTO ES ALTO (MAS DE 60%)
086200*    PERO EL PROFIT FACTOR ES MENOR A 1, ES DECIR, LA CARTERA
086300*    DINERO A PESAR DE GANAR LA MAYORIA DE LAS OPERACIONES. TIPICO
086400*    DE CORTAR GANANCIAS MUY PRONTO Y DEJAR CORRER LAS PERDIDAS.
086500*----------------------------------------------------------------*
086600*                      LOS DOS UMBRALES SE EVALUAN JUNTOS: UN
086700*                      PROFIT FACTOR BAJO POR SI SOLO NO BASTA,
086800*                      PORQUE UNA CARTERA CON BAJO ACIERTO Y
086900*                      PROFIT FACTOR BAJO YA QUEDA CUBIERTA POR
087000*                      OTRAS REGLAS (RACHA DE PERDIDAS, ETC.).
087100     IF WS-WIN-RATE > 60 AND WS-PROFIT-FACTOR < 1
087200*                      LA DESCRIPCION ES FIJA, SIN TEXTO LIBRE
087300*                      ARMADO CON STRING COMO EN OTRAS REGLAS.
087400         MOVE 'CUTTING WINNERS/HOLDING LOSERS' TO PAT-NAME
087500         SET PAT-ES-ALTA TO TRUE
087600         MOVE 'WIN RATE IS HIGH BUT PROFIT FACTOR IS BELOW 1.00'
087700             TO PAT-DESCRIPTION
087800         MOVE 'LET WINNERS RUN LONGER; CUT LOSING TRADES SOONER.'
087900             TO PAT-RECOMMENDATION
088000         PERFORM Z0001-AGREGAR-PATRON THRU Z0001-EX
088100     END-IF.
088200 G0001-PCG-EX.
088300     EXIT.
088400*----------------------------------------------------------------*
088500 G0001-PAT-IMPACTO-COMISION.
088600*    DISPARA CUANDO LA CARTERA CERRO EN POSITIVO PERO LOS CARGOS
088700*    TOTALES CONSUMEN MAS DEL 50% DE LA GANANCIA NETA (TAU-079).
088800*    SEVERIDAD MEDIA: NO ES UN ERROR DE OPERATIVA, PERO ENCARECE
088900*    EL RESULTADO Y VALE LA PENA REVISAR EL PLAN DE CORRETAJE.
089000*----------------------------------------------------------------*
089100*                      EL FILTRO DE POSITIVO EVITA CONFUNDIR EL
089200*                      IMPACTO DE COMISIONES CON UNA CARTERA YA
089300*                      PERDEDORA POR SI SOLA.
089400     IF WS-SUMA-NET-PNL > 0 AND WS-RATIO-CARGOS-NETO > 50
089500         MOVE 'HIGH BROKERAGE IMPACT' TO PAT-NAME
089600         SET PAT-ES-MEDIA TO TRUE
089700*                      ARMA EL TEXTO LIBRE CON EL PORCENTAJE REAL
089800*                      DE CARGOS SOBRE LA GANANCIA NETA.
089900         MOVE WS-RATIO-CARGOS-NETO TO WS-ED-PCT1
090000         MOVE SPACES TO WS-PAT-DESC-TMP
090100         STRING 'CHARGES CONSUME ' WS-ED-PCT1
090200             ' PERCENT OF NET PROFIT' DELIMITED BY SIZE
090300             INTO WS-PAT-DESC-TMP
090400         MOVE WS-PAT-DESC-TMP TO PAT-DESCRIPTION
090500         MOVE 'REVIEW THE BROKERAGE PLAN; REDUCE OVERTRADING.'
090600             TO PAT-RECOMMENDATION
090700         PERFORM Z0001-AGREGAR-PATRON THRU Z0001-EX
090800     END-IF.
090900 G0001-PIC-EX.
091000     EXIT.
091100*----------------------------------------------------------------*
091200 G0001-PAT-BAJA-DISCIPLINA.
091300*    DISPARA CUANDO EL PUNTAJE DE DISCIPLINA PROMEDIO (CALCULADO
091400*    OPERACION POR OPERACION EN TADTTRD, PARRAFO M0001-CALIFICAR-
091500*    OPERACION) CAE POR DEBAJO DE 60 PUNTOS SOBRE 100.
091600*----------------------------------------------------------------*
091700*                      EL UMBRAL DE 60 PUNTOS ES EL MISMO QUE
091800*                      USA TADTTRD PARA CALIFICAR UNA OPERACION
091900*                      INDIVIDUAL COMO DE BAJA CALIDAD; AQUI SE
092000*                      APLICA AL PROMEDIO DE TODA LA CARTERA.
092100*                      WS-AVG-SCORE YA SALIO REDONDEADO DE E0001.
092200     IF WS-AVG-SCORE < 60
092300         MOVE 'LOW DISCIPLINE' TO PAT-NAME
092400         SET PAT-ES-ALTA TO TRUE
092500         MOVE 'AVERAGE DISCIPLINE SCORE IS BELOW THE 60 POINT '
092600              'THRESHOLD' TO PAT-DESCRIPTION
092700         MOVE 'REVIEW ENTRY/EXIT RULES BEFORE THE NEXT SESSION.'
092800             TO PAT-RECOMMENDATION
092900         PERFORM Z0001-AGREGAR-PATRON THRU Z0001-EX
093000     END-IF.
093100 G0001-PBD-EX.
093200     EXIT.
093300*----------------------------------------------------------------*
093400 G0001-PAT-SESGO-DIRECCION.
093500*    COMPARA LA MAGNITUD DEL RESULTADO PROMEDIO LONG CONTRA SHORT.
093600*    SOLO EVALUA SI HUBO OPERACIONES DE AMBOS LADOS EN LA PASADA;
093700*    CON UN SOLO LADO NO HAY SESGO QUE MEDIR.
093800*----------------------------------------------------------------*
093900     IF WS-LONG-COUNT > 0 AND WS-SHORT-COUNT > 0
094000*                      SE TRABAJA CON VALOR ABSOLUTO PORQUE EL
094100*                      ES DE MAGNITUD, NO DE SIGNO: UN LADO PUEDE
094200*                      PERDER MUCHO MAS QUE EL OTRO GANA Y SIGUE
094300*                      SIENDO UN SESGO A REVISAR.
094400         IF WS-AVG-LONG-PNL < 0
094500             COMPUTE WS-ABS-LONG-PNL = WS-AVG-LONG-PNL * -1
094600         ELSE
094700             MOVE WS-AVG-LONG-PNL TO WS-ABS-LONG-PNL
094800         END-IF
094900         IF WS-AVG-SHORT-PNL < 0
095000             COMPUTE WS-ABS-SHORT-PNL = WS-AVG-SHORT-PNL * -1
095100         ELSE
095200             MOVE WS-AVG-SHORT-PNL TO WS-ABS-SHORT-PNL
095300         END-IF
095400*                      EL UMBRAL ES QUE UN LADO DUPLIQUE (O MAS)
095500*                      MAGNITUD DEL OTRO. SEVERIDAD MEDIA: ES UNA
095600*                      OBSERVACION DE ASIGNACION DE TAMANO, NO UN
095700*                      SINTOMA DE INDISCIPLINA.
095800         IF WS-ABS-LONG-PNL > (WS-ABS-SHORT-PNL * 2)
095900            OR WS-ABS-SHORT-PNL > (WS-ABS-LONG-PNL * 2)
096000*                      ESTA ES LA UNICA REGLA QUE NECESITA UN
096100*                      IF ANIDADO PARA SABER CUAL LADO REDACTAR
096200*                      EN EL TEXTO LIBRE (LONG O SHORT), PORQUE
096300*                      EL SESGO PUEDE IR EN CUALQUIER DIRECCION.
096400*                      SEVERIDAD MEDIA, NO ALTA: ES UNA TENDENCIA
096500*                      DE COMPORTAMIENTO, NO UNA ALARMA DE PERDIDA.
096600             MOVE 'DIRECTION BIAS' TO PAT-NAME
096700             SET PAT-ES-MEDIA TO TRUE
096800             MOVE SPACES TO WS-PAT-DESC-TMP
096900             IF WS-AVG-LONG-PNL > WS-AVG-SHORT-PNL
097000                 STRING 'RESULTS ARE SKEWED TOWARD LONG TRADES'
097100                     DELIMITED BY SIZE INTO WS-PAT-DESC-TMP
097200             ELSE
097300                 STRING 'RESULTS ARE SKEWED TOWARD SHORT TRADES'
097400                     DELIMITED BY SIZE INTO WS-PAT-DESC-TMP
097500             END-IF
097600             MOVE WS-PAT-DESC-TMP TO PAT-DESCRIPTION
097700             MOVE 'FAVOR THE STRONGER DIRECTION; REBALANCE SIZE.'
097800                 TO PAT-RECOMMENDATION
097900             PERFORM Z0001-AGREGAR-PATRON THRU Z0001-EX
098000         END-IF
098100     END-IF.
098200 G0001-PSD-EX.
098300     EXIT.
098400*----------------------------------------------------------------*
098500 Z0001-AGREGAR-PATRON.
098600*    GUARDA EL PATRON EN LA TABLA PARA EL BLOQUE DE PATRONES DEL
098700*    REPORTE, Y LO ESCRIBE EN EL ARCHIVO PATFILE.
098800*----------------------------------------------------------------*
098900*                      LA TABLA ES DE 6 ENTRADAS PORQUE HAY
099000*                      6 REGLAS EN G0001-DETECTAR-PATRONES; NUNCA
099100*                      PUEDE DESBORDAR PORQUE CADA REGLA SOLO SE
099200*                      DISPARA UNA VEZ POR PASADA.
099300*                      EL INDICE DE TABLA Y EL CONTADOR DE
099400*                      PATRONES SON EL MISMO VALOR; SE USA SET
099500*                      PARA EL INDICE PORQUE LA TABLA ESTA
099600*                      INDEXADA (WS-IX-PAT), NO SUBINDICADA.
099700*                      HASTA 6 PATRONES; NO HAY VALIDACION DE
099800*                      LIMITE PORQUE SOLO EXISTEN 6 REGLAS.
099900     ADD 1 TO WS-PAT-COUNT.
100000     SET WS-IX-PAT TO WS-PAT-COUNT.
100100*                      COPIA EL NOMBRE Y LA SEVERIDAD DESDE EL
100200*                      REGISTRO DE SALIDA PAT-REGISTRO A LA
100300*                      TABLA EN MEMORIA, PARA QUE F0001 PUEDA
100400*                      IMPRIMIRLOS SIN VOLVER A LEER PATFILE.
100500*                      SOLO SE GUARDAN EN MEMORIA LOS CAMPOS QUE EL
100600*                      REPORTE Y PATFILE NECESITAN IMPRIMIR LUEGO.
100700     MOVE PAT-NAME     TO WS-PAT-NOMBRE(WS-IX-PAT).
100800     MOVE PAT-SEVERITY TO WS-PAT-SEVERIDAD(WS-IX-PAT).
100900*                      EL MISMO PATRON QUE VA A LA TABLA SE
101000*                      ESCRIBE TAMBIEN EN PATFILE, PARA QUE
101100*                      OTROS PROCESOS DEL SUBSISTEMA (O UN
101200*                      ANALISIS HISTORICO) PUEDAN CONSULTARLO
101300*                      SIN DEPENDER DE ESTE REPORTE IMPRESO.
101400*                      PAT-REGISTRO YA TRAE TODOS LOS CAMPOS
101500*                      ARMADOS POR LA REGLA QUE LO DISPARO.
101600     WRITE PAT-REGISTRO.
101700 Z0001-EX.
101800     EXIT.
