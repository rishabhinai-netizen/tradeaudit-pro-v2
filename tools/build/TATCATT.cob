000100******************************************************************
000200*NOMBRE DEL OBJETO: TATCATT
000300*
000400*DESCRIPCION: SIMBOLO EXCLUIDO DEL CASE DE OPERACIONES REDONDAS
000500*             POR NO CUADRAR LA CANTIDAD COMPRADA CONTRA LA
000600*             CANTIDAD VENDIDA. QUEDA PENDIENTE DE REVISION.
000700*______________________________________________________________
000800*ATT-REGISTRO
000900* CLAVE
001000*   ATT-SYMBOL             SIMBOLO EXCLUIDO
001100* DATOS
001200*   ATT-REASON             MOTIVO DE LA EXCLUSION
001300*   ATT-BUY-QTY            TOTAL COMPRADO DEL SIMBOLO
001400*   ATT-SELL-QTY           TOTAL VENDIDO DEL SIMBOLO
001500*   ATT-DIFFERENCE         COMPRADO MENOS VENDIDO
001600*   ATT-STATUS             LADO QUE QUEDA ABIERTO, LONG O SHORT
001700******************************************************************
001800 01  ATT-REGISTRO.
001900     10  ATT-SYMBOL              PIC X(20).
002000     10  ATT-REASON              PIC X(20).
002100     10  ATT-BUY-QTY             PIC 9(09).
002200     10  ATT-SELL-QTY            PIC 9(09).
002300     10  ATT-DIFFERENCE          PIC S9(09).
002400     10  ATT-DIFFERENCE-X REDEFINES ATT-DIFFERENCE.
002500         15  ATT-DIFFERENCE-CHAR PIC X(09).
002600     10  ATT-STATUS              PIC X(05).
002700         88  ATT-QUEDA-LONG              VALUE 'LONG '.
002800         88  ATT-QUEDA-SHORT             VALUE 'SHORT'.
002900     10  FILLER                  PIC X(10).
003000*   ------------------------------------------------ HASTA AQUI:82
