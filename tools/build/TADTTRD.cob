000100******************************************************************
000200*IDENTIFICATION DIVISION.
000300 IDENTIFICATION DIVISION.
000400 PROGRAM-ID.     TADTTRD.
000500 AUTHOR.         M TORRES.
000600 INSTALLATION.   AREA SISTEMAS - BACK OFFICE MESA DE DINERO.
000700 DATE-WRITTEN.   14-03-1991.
000800 DATE-COMPILED.
000900 SECURITY.       USO INTERNO - DISTRIBUCION RESTRINGIDA AL AREA.
001000******************************************************************
001100*BITACORA DE CAMBIOS
001200*------------------------------------------------------------
001300*FECHA      PROGR    TICKET   DESCRIPCION
001400*14-03-1991 MT       TAU-001  VERSION INICIAL. ARMA OPERACIONES
001500*                              REDONDAS FIFO POR SIMBOLO Y LAS
001600*                              CALIFICA CON EL PUNTAJE DE DISCIPLINA.
001700*02-09-1991 MT       TAU-014  SE AGREGA EL ARCHIVO DE ATENCION PARA
001800*                              LOS SIMBOLOS CON DESCUADRE DE CANTIDAD.
001900*19-01-1993 RQUISPE  TAU-037  CORRIGE CALCULO DE MINUTOS DE TENENCIA
002000*                              CUANDO LA OPERACION CRUZA DE MES.
002100*11-07-1994 RQUISPE  TAU-052  SE AGREGA PASO DE ORDENAMIENTO PARA QUE
002200*                              EL ARCHIVO DE SALIDA QUEDE CRONOLOGICO.
002300*25-11-1996 SFLORES  TAU-066  SE ESTANDARIZA REDONDEO A 2 DECIMALES
002400*                              EN TODOS LOS IMPORTES DE LA OPERACION.
002500*08-02-1999 SFLORES  TAU-071  AJUSTE Y2K: LAS FECHAS DE TRANSACCION
002600*                              YA LLEGAN EN FORMATO AAAAMMDD DE 4
002700*                              DIGITOS DE ANIO EN TODA LA CADENA.
002800*17-05-2001 JALVAREZ TAU-084  SE AGREGA EL PUNTAJE DE EJECUCION SOBRE
002900*                              EL TIPO DE OPERACION INTRADAY/DELIVERY.
003000******************************************************************
003100 ENVIRONMENT DIVISION.
003200 CONFIGURATION SECTION.
003300 SOURCE-COMPUTER.   IBM-370.
003400 OBJECT-COMPUTER.   IBM-370.
003500 SPECIAL-NAMES.     C01 IS TOP-OF-FORM.
003600 INPUT-OUTPUT SECTION.
003700 FILE-CONTROL.
003800*                      TRNFILE TRAE LAS EJECUCIONES SUELTAS DEL
003900*                      EXTRACTO DEL AGENTE DE BOLSA, UNA POR
004000*                      LINEA, EN ORDEN SIMBOLO-FECHA-HORA.
004100     SELECT TRNFILE  ASSIGN TO TRNFILE
004200         ORGANIZATION IS LINE SEQUENTIAL
004300         FILE STATUS IS WS-TRN-STATUS.
004400*                      WRKTRD RECIBE LAS OPERACIONES YA CASADAS
004500*                      POR LA PASADA 2, TODAVIA SIN ORDENAR
004600*                      CRONOLOGICAMENTE (TAU-052).
004700     SELECT WRKTRD   ASSIGN TO WRKTRD
004800         ORGANIZATION IS LINE SEQUENTIAL
004900         FILE STATUS IS WS-WRK-STATUS.
005000*                      TRDFILE ES LA SALIDA FINAL, YA ORDENADA
005100*                      CRONOLOGICAMENTE POR EL SORT DE A0001,
005200*                      LISTA PARA QUE LA LEA TADTSTA.
005300     SELECT TRDFILE  ASSIGN TO TRDFILE
005400         ORGANIZATION IS LINE SEQUENTIAL
005500         FILE STATUS IS WS-TRD-STATUS.
005600*                      ATTFILE LLEVA LOS SIMBOLOS CON DESCUADRE
005700*                      DE CANTIDAD (COMPRA DISTINTA DE VENTA),
005800*                      QUE NO ENTRAN AL CASE FIFO (TAU-014).
005900     SELECT ATTFILE  ASSIGN TO ATTFILE
006000         ORGANIZATION IS LINE SEQUENTIAL
006100         FILE STATUS IS WS-ATT-STATUS.
006200 DATA DIVISION.
006300 FILE SECTION.
006400*                      TRNFILE TIENE EL LAYOUT DE TATCTXN, UNA
006500*                      EJECUCION POR REGISTRO.
006600 FD  TRNFILE
006700     LABEL RECORDS ARE STANDARD.
006800     COPY TATCTXN.
006900*                      WRKTRD REUSA EL LAYOUT DE TATCTRD, CON EL
007000*                      PREFIJO WRK- EN VEZ DE TRD- (REPLACING).
007100 FD  WRKTRD
007200     LABEL RECORDS ARE STANDARD.
007300     COPY TATCTRD REPLACING ==TRD-== BY ==WRK-==.
007400*                      AREA DE TRABAJO DEL SORT, CON EL PREFIJO
007500*                      SRT- (TAU-052: ORDENAMIENTO CRONOLOGICO
007600*                      DE LA SALIDA FINAL).
007700 SD  SD-TRD-FILE.
007800     COPY TATCTRD REPLACING ==TRD-== BY ==SRT-==.
007900*                      TRDFILE TIENE EL LAYOUT DE TATCTRD SIN
008000*                      REPLACING: ES LA OPERACION CASADA FINAL.
008100 FD  TRDFILE
008200     LABEL RECORDS ARE STANDARD.
008300     COPY TATCTRD.
008400*                      ATTFILE TIENE EL LAYOUT DE TATCATT.
008500 FD  ATTFILE
008600     LABEL RECORDS ARE STANDARD.
008700     COPY TATCATT.
008800 WORKING-STORAGE SECTION.
008900*                      ESTADOS DE ARCHIVO DE LOS CUATRO
009000*                      ARCHIVOS DEL PROCESO.
009100 01  WS-STATUS-AREA.
009200     05  WS-TRN-STATUS           PIC XX       VALUE SPACES.
009300     05  WS-WRK-STATUS           PIC XX       VALUE SPACES.
009400     05  WS-TRD-STATUS           PIC XX       VALUE SPACES.
009500     05  WS-ATT-STATUS           PIC XX       VALUE SPACES.
009600     05  FILLER                  PIC X(04)    VALUE SPACES.
009700*                      WS-TRN-EOF-SW ES EL UNICO SWITCH: TODO EL
009800*                      PROCESO GIRA SOBRE UN SOLO ARCHIVO DE
009900*                      ENTRADA (TRNFILE).
010000 01  WS-SWITCHES.
010100     05  WS-TRN-EOF-SW           PIC X        VALUE 'N'.
010200         88  WS-TRN-EOF                  VALUE 'Y'.
010300     05  FILLER                  PIC X(04)    VALUE SPACES.
010400*                      CONTADORES DE LA PASADA, TODOS COMP/COMP-3
010500*                      PARA ARITMETICA RAPIDA SOBRE VOLUMENES
010600*                      GRANDES DE TRANSACCIONES.
010700 01  WS-CONTADORES-COMP.
010800*                      TRANSACCIONES (PUNTAS SUELTAS) LEIDAS DE
010900*                      TRNFILE, ANTES DE CASAR.
011000     05  WS-LEIDOS               PIC 9(7)     COMP-3 VALUE 0.
011100*                      OPERACIONES REDONDAS (ENTRADA+SALIDA) YA
011200*                      CASADAS Y ESCRITAS EN WRKTRD.
011300     05  WS-CASADAS              PIC 9(7)     COMP-3 VALUE 0.
011400*                      SIMBOLOS CON DESCUADRE DE CANTIDAD,
011500*                      DESVIADOS A ATTFILE EN F0001.
011600     05  WS-EXCLUIDOS            PIC 9(7)     COMP-3 VALUE 0.
011700*                      CANTIDAD DE TRANSACCIONES DEL SIMBOLO
011800*                      ACTUAL, CARGADAS EN WS-GRUPO-TABLA.
011900     05  WS-GRUPO-COUNT          PIC 9(4)     COMP   VALUE 0.
012000*                      INDICE DE LA POSICION MAS ANTIGUA AUN
012100*                      ABIERTA EN LA COLA FIFO (LA PROXIMA A
012200*                      CASAR).
012300     05  WS-FIFO-FRENTE          PIC 9(4)     COMP   VALUE 1.
012400*                      INDICE DONDE SE APILA LA PROXIMA
012500*                      POSICION NUEVA QUE QUEDE ABIERTA.
012600     05  WS-FIFO-SIGUIENTE       PIC 9(4)     COMP   VALUE 1.
012700*                      CANTIDAD DE POSICIONES ABIERTAS EN ESTE
012800*                      MOMENTO PARA EL SIMBOLO ACTUAL.
012900     05  WS-FIFO-CUENTA          PIC 9(4)     COMP   VALUE 0.
013000     05  FILLER                  PIC X(04)    VALUE SPACES.
013100*                      SIMBOLO DEL GRUPO QUE SE ESTA PROCESANDO
013200*                      EN D0001 (CONTROL DE QUIEBRE).
013300 77  WS-SIMBOLO-ACTUAL           PIC X(20)    VALUE SPACES.
013400*                      SUMA DE CANTIDAD COMPRADA DEL SIMBOLO,
013500*                      PARA VALIDAR CUADRE CONTRA LA VENTA.
013600 77  WS-SUMA-COMPRA              PIC 9(9)     COMP-3 VALUE 0.
013700*                      SUMA DE CANTIDAD VENDIDA DEL SIMBOLO.
013800 77  WS-SUMA-VENTA               PIC 9(9)     COMP-3 VALUE 0.
013900*                      GRUPO DE TRANSACCIONES DE UN MISMO SIMBOLO,
014000*                      CARGADO POR LA PASADA 1 Y CASADO POR LA 2.
014100 01  WS-GRUPO-TABLA.
014200     05  WS-GRUPO-ENTRY OCCURS 2000 TIMES INDEXED BY WS-IX-G.
014300*                      'BUY ' O 'SELL', TAL CUAL LLEGA EN
014400*                      TXN-TYPE.
014500         10  WS-G-TIPO            PIC X(04).
014600         10  WS-G-FECHA           PIC 9(08).
014700         10  WS-G-HORA            PIC 9(06).
014800         10  WS-G-CANTIDAD        PIC 9(09).
014900         10  WS-G-PRECIO          PIC 9(07)V99.
015000         10  WS-G-BROKERAGE       PIC 9(07)V99.
015100         10  WS-G-GST             PIC 9(07)V99.
015200         10  WS-G-STT             PIC 9(07)V99.
015300         10  WS-G-MISC            PIC 9(07)V99.
015400*                      PLAZA BURSATIL DE ESTA TRANSACCION
015500*                      (NSE, BSE...).
015600         10  WS-G-BOLSA           PIC X(03).
015700     05  FILLER                  PIC X(04)    VALUE SPACES.
015800*                      COLA FIFO DE POSICIONES ABIERTAS DEL SIMBOLO
015900*                      MISMOS CAMPOS QUE WS-GRUPO-ENTRY; EL
016000*                      LADO (LONG/SHORT) SE DEDUCE AL ABRIR LA
016100*                      POSICION EN K0001.
016200 01  WS-FIFO-TABLA.
016300     05  WS-FIFO-ENTRY OCCURS 2000 TIMES INDEXED BY WS-IX-F.
016400*                      'LONG ' SI SE ABRIO CON UNA COMPRA,
016500*                      'SHORT' SI SE ABRIO CON UNA VENTA.
016600         10  WS-F-LADO            PIC X(05).
016700         10  WS-F-FECHA           PIC 9(08).
016800         10  WS-F-HORA            PIC 9(06).
016900         10  WS-F-CANTIDAD        PIC 9(09).
017000         10  WS-F-PRECIO          PIC 9(07)V99.
017100         10  WS-F-BROKERAGE       PIC 9(07)V99.
017200         10  WS-F-GST             PIC 9(07)V99.
017300         10  WS-F-STT             PIC 9(07)V99.
017400         10  WS-F-MISC            PIC 9(07)V99.
017500         10  WS-F-BOLSA           PIC X(03).
017600     05  FILLER                  PIC X(04)    VALUE SPACES.
017700*                      AREA DE CALCULO DE LA CALIFICACION DE DISCIPLINA
017800 01  WS-CALC.
017900*                      VALOR NOCIONAL DE LA POSICION AL PRECIO
018000*                      DE ENTRADA (PRECIO X CANTIDAD), BASE DEL
018100*                      RETORNO PORCENTUAL Y DEL COMPONENTE 3.
018200     05  WS-VALOR-POSICION       PIC S9(13)V99 COMP-3.
018300*                      CARGOS TOTALES SOBRE GANANCIA/PERDIDA
018400*                      NETA ABSOLUTA, EN PORCENTAJE, PARA EL
018500*                      COMPONENTE 4 (MANEJO DE RIESGO).
018600     05  WS-RATIO-CARGOS         PIC S9(05)V99 COMP-3.
018700*                      VALOR ABSOLUTO DE WRK-NET-PNL, PARA NO
018800*                      DIVIDIR POR UN DIVISOR NEGATIVO.
018900     05  WS-NET-PNL-ABS          PIC S9(09)V99 COMP-3.
019000*                      VALOR ABSOLUTO DE WRK-RETURN-PCT, SOLO
019100*                      SE USA EN EL CASO DE PERDIDA.
019200     05  WS-RETORNO-ABS          PIC S9(05)V99 COMP-3.
019300*                      SUMA DE LOS CINCO COMPONENTES, TOPADA A
019400*                      100 ANTES DE PASAR A WRK-SCORE.
019500     05  WS-SCORE-TOTAL          PIC S9(05)    COMP-3.
019600*                      COMPONENTE 1, CALCULADO EN
019700*                      M0001-PUNTAJE-PNL (MAXIMO 30 PTS).
019800     05  WS-SCORE-PNL            PIC S9(05)    COMP-3.
019900*                      COMPONENTE 2, CALCULADO EN
020000*                      M0001-PUNTAJE-TENENCIA (MAXIMO 20 PTS).
020100     05  WS-SCORE-TENENCIA       PIC S9(05)    COMP-3.
020200*                      COMPONENTE 3, CALCULADO EN
020300*                      M0001-PUNTAJE-TAMANO (MAXIMO 20 PTS).
020400     05  WS-SCORE-TAMANO         PIC S9(05)    COMP-3.
020500*                      COMPONENTE 4, CALCULADO EN
020600*                      M0001-PUNTAJE-RIESGO (MAXIMO 15 PTS).
020700     05  WS-SCORE-RIESGO         PIC S9(05)    COMP-3.
020800*                      COMPONENTE 5, CALCULADO EN
020900*                      M0001-PUNTAJE-EJECUCION (MAXIMO 15 PTS).
021000     05  WS-SCORE-EJECUCION      PIC S9(05)    COMP-3.
021100     05  FILLER                  PIC X(04)    VALUE SPACES.
021200*                      AREA DEL CALCULO FECHA -> NUMERO DE DIA (ESTILO
021300*                      CALENDARIO JULIANO PROPIO, SIN FUNCIONES)
021400 01  WS-DIAS.
021500*                      FECHA DE ENTRADA A N0001-DIA-JULIANO,
021600*                      CARGADA CADA VEZ CON LA FECHA A CONVERTIR.
021700     05  WS-D-FECHA-AAAAMMDD      PIC 9(08)    COMP-3.
021800*                      ANIO, MES Y DIA DESGLOSADOS DE LA FECHA
021900*                      AAAAMMDD (TAU-071: YA LLEGA CON 4
022000*                      DIGITOS DE ANIO EN TODA LA CADENA).
022100     05  WS-D-ANIO                PIC S9(05)   COMP-3.
022200     05  WS-D-MES                 PIC S9(05)   COMP-3.
022300     05  WS-D-DIA                 PIC S9(05)   COMP-3.
022400*                      RESTOS INTERMEDIOS DE LAS DIVISIONES DE
022500*                      DESGLOSE DE LA FECHA.
022600     05  WS-D-RESTO1              PIC S9(05)   COMP-3.
022700*                      TERMINOS INTERMEDIOS DE LA FORMULA DE
022800*                      CALENDARIO PROLEPTICO (AJUSTES POR AÑOS
022900*                      BISIESTOS Y SECULARES).
023000     05  WS-D-T1                  PIC S9(07)   COMP-3.
023100     05  WS-D-T2                  PIC S9(07)   COMP-3.
023200     05  WS-D-T3                  PIC S9(07)   COMP-3.
023300     05  WS-D-T4                  PIC S9(07)   COMP-3.
023400*                      NUMERO DE DIA CORRELATIVO RESULTANTE,
023500*                      USADO PARA RESTAR FECHAS SIN IMPORTAR
023600*                      SI CRUZAN DE MES O DE ANIO (TAU-037).
023700     05  WS-D-RESULTADO           PIC S9(09)   COMP-3.
023800*                      DIA CORRELATIVO DE LA FECHA DE ENTRADA
023900*                      DE LA OPERACION.
024000     05  WS-DIAS-ENTRADA          PIC S9(09)   COMP-3.
024100*                      DIA CORRELATIVO DE LA FECHA DE SALIDA
024200*                      DE LA OPERACION.
024300     05  WS-DIAS-SALIDA           PIC S9(09)   COMP-3.
024400*                      HORA, MINUTO Y SEGUNDO DESGLOSADOS DE
024500*                      HHMMSS, REUTILIZADOS PARA ENTRADA Y
024600*                      SALIDA EN L0001.
024700     05  WS-HH                    PIC S9(05)   COMP-3.
024800     05  WS-MM                    PIC S9(05)   COMP-3.
024900     05  WS-SS                    PIC S9(05)   COMP-3.
025000*                      RESTO INTERMEDIO DE LA DIVISION DE
025100*                      HHMMSS ENTRE 10000.
025200     05  WS-RESTO-HORA            PIC S9(05)   COMP-3.
025300*                      MINUTO ABSOLUTO DE ENTRADA (DIA
025400*                      CORRELATIVO X 1440 + HH X 60 + MM).
025500     05  WS-MINUTOS-ENTRADA       PIC S9(11)   COMP-3.
025600*                      MINUTO ABSOLUTO DE SALIDA, MISMA FORMULA
025700*                      QUE WS-MINUTOS-ENTRADA.
025800     05  WS-MINUTOS-SALIDA        PIC S9(11)   COMP-3.
025900     05  FILLER                   PIC X(04)    VALUE SPACES.
026000 PROCEDURE DIVISION.
026100*    CONTROL GENERAL: UNA SOLA PASADA SOBRE TRNFILE POR SIMBOLO
026200*    (CONTROL DE QUIEBRE EN D0001), SEGUIDA DEL ORDENAMIENTO
026300*    CRONOLOGICO DE LA SALIDA (TAU-052).
026400 A0001-MAIN.
026500*                      LECTURA ANTICIPADA PARA TENER EL PRIMER
026600*                      SIMBOLO DISPONIBLE ANTES DE ENTRAR AL
026700*                      PERFORM UNTIL.
026800     PERFORM B0001-ABRIR-ARCHIVOS    THRU B0001-EX.
026900     PERFORM C0001-LEER-TXN          THRU C0001-EX.
027000     PERFORM D0001-PROCESAR-SIMBOLO  THRU D0001-EX
027100         UNTIL WS-TRN-EOF.
027200*                      WRKTRD SE CIERRA ANTES DEL SORT PORQUE
027300*                      EL SORT LA VUELVE A ABRIR COMO USING.
027400     CLOSE TRNFILE WRKTRD ATTFILE.
027500*                      TAU-052: WRKTRD SALE EN ORDEN DE PROCESO
027600*                      (POR SIMBOLO); TRDFILE DEBE QUEDAR EN
027700*                      ORDEN CRONOLOGICO PARA TADTSTA.
027800     SORT SD-TRD-FILE
027900         ON ASCENDING KEY SRT-ENTRY-DATE SRT-ENTRY-TIME
028000         USING WRKTRD
028100         GIVING TRDFILE.
028200*                      TRES TOTALES DE CONTROL EN SYSOUT PARA
028300*                      VALIDACION RAPIDA DE LA CORRIDA.
028400     DISPLAY 'TADTTRD - TRANSACCIONES LEIDAS    : ' WS-LEIDOS.
028500     DISPLAY 'TADTTRD - OPERACIONES CASADAS      : ' WS-CASADAS.
028600     DISPLAY 'TADTTRD - SIMBOLOS EXCLUIDOS       : '
028700         WS-EXCLUIDOS.
028800     STOP RUN.
028900 A0001-EX.
029000     EXIT.
029100*----------------------------------------------------------------*
029200*    ABRE TRNFILE EN ENTRADA Y LOS DOS ARCHIVOS DE SALIDA DE LA
029300*    PASADA 1/2. TRDFILE Y SD-TRD-FILE SE ABREN SOLO AL SORT.
029400 B0001-ABRIR-ARCHIVOS.
029500*----------------------------------------------------------------*
029600*                      SI TRNFILE NO EXISTE NO HAY NADA QUE
029700*                      CASAR NI QUE CALIFICAR; SE ABORTA.
029800     OPEN INPUT TRNFILE.
029900     IF WS-TRN-STATUS NOT = '00'
030000         DISPLAY 'TADTTRD - ERROR ABRIENDO TRNFILE ' WS-TRN-STATUS
030100         STOP RUN
030200     END-IF.
030300*                      WRKTRD Y ATTFILE EN SALIDA DESDE EL
030400*                      INICIO: CADA PASADA PRODUCE UN ARCHIVO
030500*                      NUEVO, NO ACUMULATIVO.
030600     OPEN OUTPUT WRKTRD.
030700     OPEN OUTPUT ATTFILE.
030800 B0001-EX.
030900     EXIT.
031000*----------------------------------------------------------------*
031100*    PARRAFO DE LECTURA UNICO DE TRNFILE, REUTILIZADO POR
031200*    A0001 Y POR E0001 AL CARGAR CADA TRANSACCION DEL GRUPO.
031300 C0001-LEER-TXN.
031400*----------------------------------------------------------------*
031500*                      TRNFILE YA LLEGA ORDENADO POR
031600*                      SIMBOLO-FECHA-HORA DESDE EL AREA DE
031700*                      CARGA; NO SE REQUIERE SORT DE ENTRADA.
031800     READ TRNFILE
031900         AT END MOVE 'Y' TO WS-TRN-EOF-SW
032000         NOT AT END ADD 1 TO WS-LEIDOS
032100     END-READ.
032200 C0001-EX.
032300     EXIT.
032400*----------------------------------------------------------------*
032500 D0001-PROCESAR-SIMBOLO.
032600*    CONTROL DE QUIEBRE POR SIMBOLO: JUNTA TODAS LAS TRANSACCIONES
032700*    DE UN MISMO SIMBOLO (YA VIENEN ORDENADAS), VALIDA LA PASADA 1
032800*    Y LANZA EL CASE FIFO DE LA PASADA 2.
032900*----------------------------------------------------------------*
033000*                      FIJA EL SIMBOLO DEL GRUPO ANTES DE ENTRAR
033100*                      AL PERFORM UNTIL DE E0001, QUE COMPARA
033200*                      CONTRA ESTE VALOR PARA DETECTAR EL CAMBIO.
033300     MOVE TXN-SYMBOL TO WS-SIMBOLO-ACTUAL.
033400     MOVE 0 TO WS-GRUPO-COUNT.
033500     MOVE 0 TO WS-SUMA-COMPRA.
033600     MOVE 0 TO WS-SUMA-VENTA.
033700*                      CARGA TODAS LAS TRANSACCIONES DEL SIMBOLO
033800*                      EN WS-GRUPO-TABLA MIENTRAS EL SIMBOLO NO
033900*                      CAMBIE Y NO SE LLEGUE A FIN DE ARCHIVO.
034000     PERFORM E0001-CARGAR-GRUPO THRU E0001-EX
034100         UNTIL WS-TRN-EOF
034200            OR TXN-SYMBOL NOT = WS-SIMBOLO-ACTUAL.
034300*                      VALIDACION DE CUADRE: SOLO SE CASA UN
034400*                      SIMBOLO SI COMPRA Y VENTA SUMAN IGUAL;
034500*                      DE LO CONTRARIO VA A ATTFILE SIN CASAR.
034600     IF WS-SUMA-COMPRA NOT = WS-SUMA-VENTA
034700         PERFORM F0001-ESCRIBIR-ATENCION THRU F0001-EX
034800     ELSE
034900         PERFORM G0001-CASAR-FIFO THRU G0001-EX
035000     END-IF.
035100 D0001-EX.
035200     EXIT.
035300*----------------------------------------------------------------*
035400*    CARGA UNA TRANSACCION DEL SIMBOLO ACTUAL EN LA TABLA DE
035500*    MEMORIA Y LEE LA SIGUIENTE DE TRNFILE PARA LA PROXIMA
035600*    VUELTA DEL PERFORM UNTIL EN D0001.
035700 E0001-CARGAR-GRUPO.
035800*----------------------------------------------------------------*
035900*                      HASTA 2000 TRANSACCIONES POR SIMBOLO; NO
036000*                      HAY VALIDACION DE LIMITE PORQUE UN SOLO
036100*                      SIMBOLO NO LLEGA A ESE VOLUMEN EN UN DIA.
036200     ADD 1 TO WS-GRUPO-COUNT.
036300     SET WS-IX-G TO WS-GRUPO-COUNT.
036400*                      COPIA DE LA TRANSACCION LEIDA A SU LUGAR
036500*                      EN LA TABLA DEL GRUPO DEL SIMBOLO ACTUAL.
036600     MOVE TXN-TYPE       TO WS-G-TIPO(WS-IX-G).
036700     MOVE TXN-DATE       TO WS-G-FECHA(WS-IX-G).
036800     MOVE TXN-TIME       TO WS-G-HORA(WS-IX-G).
036900     MOVE TXN-QTY        TO WS-G-CANTIDAD(WS-IX-G).
037000     MOVE TXN-PRICE      TO WS-G-PRECIO(WS-IX-G).
037100     MOVE TXN-BROKERAGE  TO WS-G-BROKERAGE(WS-IX-G).
037200     MOVE TXN-GST        TO WS-G-GST(WS-IX-G).
037300     MOVE TXN-STT        TO WS-G-STT(WS-IX-G).
037400     MOVE TXN-MISC       TO WS-G-MISC(WS-IX-G).
037500     MOVE TXN-EXCHANGE   TO WS-G-BOLSA(WS-IX-G).
037600*                      ACUMULA CANTIDAD COMPRADA Y VENDIDA PARA
037700*                      LA VALIDACION DE CUADRE QUE HACE D0001
037800*                      AL SALIR DEL PERFORM UNTIL.
037900     IF TXN-ES-COMPRA
038000         ADD TXN-QTY TO WS-SUMA-COMPRA
038100     ELSE
038200         ADD TXN-QTY TO WS-SUMA-VENTA
038300     END-IF.
038400*                      RELEE ANTES DE VOLVER A D0001, PARA QUE
038500*                      EL PERFORM UNTIL PUEDA EVALUAR DE NUEVO
038600*                      EL FIN DE ARCHIVO O EL CAMBIO DE SIMBOLO.
038700     PERFORM C0001-LEER-TXN THRU C0001-EX.
038800 E0001-EX.
038900     EXIT.
039000*----------------------------------------------------------------*
039100 F0001-ESCRIBIR-ATENCION.
039200*    EL SIMBOLO NO CUADRA COMPRA CONTRA VENTA: QUEDA FUERA DEL
039300*    CASE Y SE REPORTA PARA REVISION MANUAL. TODAS SUS TRANSACCIONES
039400*    QUEDAN EXCLUIDAS DE LA PASADA 2.
039500*----------------------------------------------------------------*
039600*                      ATT-REASON ES FIJO PORQUE ESTA ES LA
039700*                      UNICA CAUSA DE EXCLUSION QUE DETECTA
039800*                      EL PROCESO (NO HAY OTRAS VALIDACIONES).
039900     ADD 1 TO WS-EXCLUIDOS.
040000     MOVE WS-SIMBOLO-ACTUAL TO ATT-SYMBOL.
040100     MOVE 'QUANTITY MISMATCH  ' TO ATT-REASON.
040200     MOVE WS-SUMA-COMPRA   TO ATT-BUY-QTY.
040300     MOVE WS-SUMA-VENTA    TO ATT-SELL-QTY.
040400*                      EL SIGNO DE LA DIFERENCIA INDICA DE QUE
040500*                      LADO QUEDA EL DESCUADRE, PARA QUE EL
040600*                      REVISOR MANUAL SEPA POR DONDE EMPEZAR.
040700     COMPUTE ATT-DIFFERENCE = WS-SUMA-COMPRA - WS-SUMA-VENTA.
040800     IF ATT-DIFFERENCE > 0
040900         SET ATT-QUEDA-LONG  TO TRUE
041000     ELSE
041100         SET ATT-QUEDA-SHORT TO TRUE
041200     END-IF.
041300     WRITE ATT-REGISTRO.
041400 F0001-EX.
041500     EXIT.
041600*----------------------------------------------------------------*
041700*    INICIALIZA LOS PUNTEROS DE LA COLA FIFO DEL SIMBOLO Y
041800*    RECORRE CADA TRANSACCION DEL GRUPO EN SU ORDEN ORIGINAL.
041900 G0001-CASAR-FIFO.
042000*    PASADA 2: RECORRE EL GRUPO EN ORDEN CRONOLOGICO CONTRA LA
042100*    COLA FIFO DE POSICIONES ABIERTAS DEL SIMBOLO.
042200*----------------------------------------------------------------*
042300*                      LA COLA SE REINICIA POR SIMBOLO: NO HAY
042400*                      POSICIONES QUE PERSISTAN DE UN SIMBOLO A
042500*                      OTRO (CADA SIMBOLO CUADRA POR SI SOLO).
042600     MOVE 1 TO WS-FIFO-FRENTE.
042700     MOVE 1 TO WS-FIFO-SIGUIENTE.
042800     MOVE 0 TO WS-FIFO-CUENTA.
042900     PERFORM H0001-CASAR-UNA-PUNTA THRU H0001-EX
043000         VARYING WS-IX-G FROM 1 BY 1
043100         UNTIL WS-IX-G > WS-GRUPO-COUNT.
043200 G0001-EX.
043300     EXIT.
043400*----------------------------------------------------------------*
043500*    POR CADA TRANSACCION DEL GRUPO, DECIDE SI CIERRA UNA
043600*    POSICION CONTRARIA YA ABIERTA (J0001) O SI ABRE UNA NUEVA
043700*    POSICION EN LA COLA (K0001).
043800 H0001-CASAR-UNA-PUNTA.
043900*----------------------------------------------------------------*
044000*                      UNA COMPRA CASA CONTRA UNA POSICION SHORT
044100*                      ABIERTA; SI NO HAY, LA COMPRA MISMA ABRE
044200*                      UNA POSICION LONG NUEVA.
044300     SET WS-IX-F TO WS-FIFO-FRENTE.
044400     IF WS-G-TIPO(WS-IX-G) = 'BUY '
044500         IF WS-FIFO-CUENTA > 0 AND WS-F-LADO(WS-IX-F) = 'SHORT'
044600             PERFORM J0001-EMITIR-OPERACION THRU J0001-EX
044700         ELSE
044800             PERFORM K0001-ABRIR-POSICION THRU K0001-EX
044900         END-IF
045000*                      SIMETRICO PARA LA VENTA: CASA CONTRA UNA
045100*                      POSICION LONG ABIERTA, O ABRE UNA
045200*                      POSICION SHORT NUEVA.
045300     ELSE
045400         IF WS-FIFO-CUENTA > 0 AND WS-F-LADO(WS-IX-F) = 'LONG '
045500             PERFORM J0001-EMITIR-OPERACION THRU J0001-EX
045600         ELSE
045700             PERFORM K0001-ABRIR-POSICION THRU K0001-EX
045800         END-IF
045900     END-IF.
046000 H0001-EX.
046100     EXIT.
046200*----------------------------------------------------------------*
046300 J0001-EMITIR-OPERACION.
046400*    LA PUNTA DE ENTRADA ESTA EN LA CABEZA DE LA COLA (WS-IX-F).
046500*    LA PUNTA DE SALIDA ES LA TRANSACCION ACTUAL DEL GRUPO.
046600*----------------------------------------------------------------*
046700*                      EL SIMBOLO SALE DE D0001, NO DE LOS
046800*                      REGISTROS DE LA PUNTA: AMBAS PUNTAS SON
046900*                      DEL MISMO SIMBOLO POR CONSTRUCCION.
047000     MOVE WS-SIMBOLO-ACTUAL TO WRK-SYMBOL.
047100     IF WS-F-LADO(WS-IX-F) = 'LONG '
047200         SET WRK-ES-LONG  TO TRUE
047300     ELSE
047400         SET WRK-ES-SHORT TO TRUE
047500     END-IF.
047600*                      LA ENTRADA VIENE DE LA PUNTA GUARDADA EN
047700*                      LA COLA; LA SALIDA, DE LA TRANSACCION
047800*                      ACTUAL DEL GRUPO (WS-IX-G).
047900     MOVE WS-F-FECHA(WS-IX-F)    TO WRK-ENTRY-DATE.
048000     MOVE WS-F-HORA(WS-IX-F)     TO WRK-ENTRY-TIME.
048100     MOVE WS-G-FECHA(WS-IX-G)    TO WRK-EXIT-DATE.
048200     MOVE WS-G-HORA(WS-IX-G)     TO WRK-EXIT-TIME.
048300     MOVE WS-F-CANTIDAD(WS-IX-F) TO WRK-QTY.
048400     MOVE WS-F-PRECIO(WS-IX-F)   TO WRK-ENTRY-PRICE.
048500     MOVE WS-G-PRECIO(WS-IX-G)   TO WRK-EXIT-PRICE.
048600     MOVE WS-F-BOLSA(WS-IX-F)    TO WRK-EXCHANGE.
048700*                      LOS CUATRO CARGOS SE SUMAN PUNTA DE
048800*                      ENTRADA MAS PUNTA DE SALIDA: CADA LADO
048900*                      DE LA OPERACION PAGA SU PROPIO CARGO.
049000     COMPUTE WRK-BROKERAGE ROUNDED =
049100             WS-F-BROKERAGE(WS-IX-F) + WS-G-BROKERAGE(WS-IX-G).
049200     COMPUTE WRK-GST ROUNDED =
049300             WS-F-GST(WS-IX-F) + WS-G-GST(WS-IX-G).
049400     COMPUTE WRK-STT ROUNDED =
049500             WS-F-STT(WS-IX-F) + WS-G-STT(WS-IX-G).
049600     COMPUTE WRK-MISC ROUNDED =
049700             WS-F-MISC(WS-IX-F) + WS-G-MISC(WS-IX-G).
049800     COMPUTE WRK-TOTAL-CHARGES ROUNDED =
049900             WRK-BROKERAGE + WRK-GST + WRK-STT + WRK-MISC.
050000*                      EN LONG LA GANANCIA ES SALIDA MENOS
050100*                      ENTRADA; EN SHORT ES AL REVES, PORQUE SE
050200*                      VENDE PRIMERO Y SE RECOMPRA DESPUES.
050300     IF WRK-ES-LONG
050400         COMPUTE WRK-GROSS-PNL ROUNDED =
050500             (WRK-EXIT-PRICE - WRK-ENTRY-PRICE) * WRK-QTY
050600     ELSE
050700         COMPUTE WRK-GROSS-PNL ROUNDED =
050800             (WRK-ENTRY-PRICE - WRK-EXIT-PRICE) * WRK-QTY
050900     END-IF.
051000*                      EL NETO ES LA GANANCIA BRUTA MENOS LOS
051100*                      CUATRO CARGOS SUMADOS ARRIBA.
051200     COMPUTE WRK-NET-PNL ROUNDED =
051300         WRK-GROSS-PNL - WRK-TOTAL-CHARGES.
051400*                      EL TIPO INTRADAY/DELIVERY DEPENDE DEL
051500*                      RESULTADO DE L0001, POR ESO SE CALCULA
051600*                      LA TENENCIA ANTES DE CLASIFICAR (TAU-084).
051700     PERFORM L0001-CALC-TENENCIA THRU L0001-EX.
051800     IF WRK-HOLD-MINS < 1440
051900         SET WRK-ES-INTRADAY TO TRUE
052000     ELSE
052100         SET WRK-ES-DELIVERY TO TRUE
052200     END-IF.
052300*                      LA CALIFICACION VA AL FINAL PORQUE
052400*                      NECESITA EL NETO, LOS CARGOS Y LA
052500*                      TENENCIA YA CALCULADOS ARRIBA.
052600     PERFORM M0001-CALIFICAR-OPERACION THRU M0001-EX.
052700     WRITE WRK-REGISTRO.
052800     ADD 1 TO WS-CASADAS.
052900*                      SACAR DE LA COLA LA PUNTA DE ENTRADA USADA:
053000*                      AVANZA EL FRENTE DE LA COLA FIFO Y BAJA LA
053100*                      CUENTA DE PUNTAS ABIERTAS PENDIENTES.
053200     ADD 1 TO WS-FIFO-FRENTE.
053300     SUBTRACT 1 FROM WS-FIFO-CUENTA.
053400 J0001-EX.
053500     EXIT.
053600*----------------------------------------------------------------*
053700*    APILA LA TRANSACCION ACTUAL COMO UNA NUEVA POSICION ABIERTA
053800*    AL FINAL DE LA COLA, EN ESPERA DE SU PUNTA CONTRARIA.
053900 K0001-ABRIR-POSICION.
054000*    NO HAY PUNTA CONTRARIA EN LA COLA: ESTA TRANSACCION QUEDA
054100*    ABIERTA EN ESPERA DE SU CONTRAPARTE.
054200*----------------------------------------------------------------*
054300*                      WS-FIFO-SIGUIENTE ES EL PRIMER LUGAR
054400*                      LIBRE DE LA COLA PARA ESTE SIMBOLO.
054500     SET WS-IX-F TO WS-FIFO-SIGUIENTE.
054600     IF WS-G-TIPO(WS-IX-G) = 'BUY '
054700         MOVE 'LONG ' TO WS-F-LADO(WS-IX-F)
054800     ELSE
054900         MOVE 'SHORT' TO WS-F-LADO(WS-IX-F)
055000     END-IF.
055100*                      COPIA TODOS LOS CAMPOS DE LA TRANSACCION
055200*                      AL REGISTRO DE LA COLA, PARA QUE J0001
055300*                      LOS TENGA DISPONIBLES AL CASAR.
055400     MOVE WS-G-FECHA(WS-IX-G)     TO WS-F-FECHA(WS-IX-F).
055500     MOVE WS-G-HORA(WS-IX-G)      TO WS-F-HORA(WS-IX-F).
055600     MOVE WS-G-CANTIDAD(WS-IX-G)  TO WS-F-CANTIDAD(WS-IX-F).
055700     MOVE WS-G-PRECIO(WS-IX-G)    TO WS-F-PRECIO(WS-IX-F).
055800     MOVE WS-G-BROKERAGE(WS-IX-G) TO WS-F-BROKERAGE(WS-IX-F).
055900     MOVE WS-G-GST(WS-IX-G)       TO WS-F-GST(WS-IX-F).
056000     MOVE WS-G-STT(WS-IX-G)       TO WS-F-STT(WS-IX-F).
056100     MOVE WS-G-MISC(WS-IX-G)      TO WS-F-MISC(WS-IX-F).
056200     MOVE WS-G-BOLSA(WS-IX-G)     TO WS-F-BOLSA(WS-IX-F).
056300*                      AVANZA EL SIGUIENTE LUGAR LIBRE Y SUBE LA
056400*                      CUENTA DE PUNTAS ABIERTAS DE LA COLA.
056500     ADD 1 TO WS-FIFO-SIGUIENTE.
056600     ADD 1 TO WS-FIFO-CUENTA.
056700 K0001-EX.
056800     EXIT.
056900*----------------------------------------------------------------*
057000 L0001-CALC-TENENCIA.
057100*    MINUTOS ENTEROS DE TENENCIA, TRUNCADOS HACIA CERO. SI ALGUNA
057200*    FECHA VIENE EN CERO SE CONSIDERA INVALIDA Y QUEDA EN CERO.
057300*    VER TICKET TAU-037: EL CALCULO PASA POR UN NUMERO DE DIA
057400*    (ESTILO JULIANO) PARA QUE NO FALLE AL CRUZAR DE MES O DE ANIO.
057500*----------------------------------------------------------------*
057600*                      FECHAS EN CERO SOLO DEBERIAN OCURRIR POR
057700*                      DATOS MALOS AGUAS ARRIBA; SE PROTEGE CON
057800*                      CERO EN VEZ DE ABORTAR EL PROCESO.
057900     IF WRK-ENTRY-DATE = 0 OR WRK-EXIT-DATE = 0
058000         MOVE 0 TO WRK-HOLD-MINS
058100     ELSE
058200*                      CONVIERTE ENTRADA Y SALIDA A DIA
058300*                      CORRELATIVO ANTES DE RESTAR, PARA QUE EL
058400*                      CRUCE DE MES O DE ANIO NO AFECTE EL
058500*                      CALCULO.
058600         MOVE WRK-ENTRY-DATE TO WS-D-FECHA-AAAAMMDD
058700         PERFORM N0001-DIA-JULIANO THRU N0001-EX
058800         MOVE WS-D-RESULTADO TO WS-DIAS-ENTRADA
058900         MOVE WRK-EXIT-DATE  TO WS-D-FECHA-AAAAMMDD
059000         PERFORM N0001-DIA-JULIANO THRU N0001-EX
059100         MOVE WS-D-RESULTADO TO WS-DIAS-SALIDA
059200*                      DESGLOSA HHMMSS EN HORA, MINUTO Y
059300*                      SEGUNDO (EL SEGUNDO NO SE USA EN EL
059400*                      MINUTO ABSOLUTO, SOLO DESCARTA EL RESTO).
059500         DIVIDE WRK-ENTRY-TIME BY 10000
059600             GIVING WS-HH REMAINDER WS-RESTO-HORA
059700         DIVIDE WS-RESTO-HORA BY 100
059800             GIVING WS-MM REMAINDER WS-SS
059900*                      MINUTO ABSOLUTO = DIA CORRELATIVO X 1440
060000*                      MAS HORA X 60 MAS MINUTO.
060100         COMPUTE WS-MINUTOS-ENTRADA =
060200             WS-DIAS-ENTRADA * 1440 + WS-HH * 60 + WS-MM
060300         DIVIDE WRK-EXIT-TIME BY 10000
060400             GIVING WS-HH REMAINDER WS-RESTO-HORA
060500         DIVIDE WS-RESTO-HORA BY 100
060600             GIVING WS-MM REMAINDER WS-SS
060700         COMPUTE WS-MINUTOS-SALIDA =
060800             WS-DIAS-SALIDA * 1440 + WS-HH * 60 + WS-MM
060900*                      TENENCIA EN MINUTOS ENTEROS; SI LA SALIDA
061000*                      FUERA ANTERIOR A LA ENTRADA (DATO MALO)
061100*                      QUEDARIA NEGATIVA, TOLERADO EN M0001.
061200         COMPUTE WRK-HOLD-MINS =
061300             WS-MINUTOS-SALIDA - WS-MINUTOS-ENTRADA
061400     END-IF.
061500 L0001-EX.
061600     EXIT.
061700*----------------------------------------------------------------*
061800 N0001-DIA-JULIANO.
061900*    CONVIERTE WS-D-FECHA-AAAAMMDD EN UN NUMERO DE DIA CORRELATIVO
062000*    (FORMULA DE CALENDARIO PROLEPTICO, SIN FUNCIONES INTRINSECAS)
062100*    PARA PODER RESTAR DOS FECHAS AAAAMMDD Y OBTENER DIAS ENTEROS.
062200*----------------------------------------------------------------*
062300*                      SEPARA ANIO DE MES+DIA.
062400     DIVIDE WS-D-FECHA-AAAAMMDD BY 10000
062500         GIVING WS-D-ANIO REMAINDER WS-D-RESTO1.
062600     DIVIDE WS-D-RESTO1 BY 100
062700         GIVING WS-D-MES REMAINDER WS-D-DIA.
062800*                      ENERO Y FEBRERO SE TRATAN COMO MESES 13 Y
062900*                      14 DEL ANIO ANTERIOR, CONVENCION USUAL
063000*                      DE LA FORMULA DE CALENDARIO PROLEPTICO.
063100     IF WS-D-MES <= 2
063200         SUBTRACT 1 FROM WS-D-ANIO
063300         ADD 12 TO WS-D-MES
063400     END-IF.
063500*                      AJUSTES POR ANIOS BISIESTOS (CADA 4),
063600*                      SECULARES (CADA 100) Y MILENARIOS (CADA
063700*                      400), COMO EN EL CALENDARIO GREGORIANO.
063800     DIVIDE WS-D-ANIO BY 4   GIVING WS-D-T1.
063900     DIVIDE WS-D-ANIO BY 100 GIVING WS-D-T2.
064000     DIVIDE WS-D-ANIO BY 400 GIVING WS-D-T3.
064100*                      TERMINO DE AJUSTE POR MES, CONSTANTE DE
064200*                      LA FORMULA ESTANDAR (NO SE DERIVA AQUI,
064300*                      SE TOMA TAL CUAL DE LA LITERATURA).
064400     COMPUTE WS-D-T4 = 153 * (WS-D-MES - 3) + 2.
064500     DIVIDE WS-D-T4 BY 5 GIVING WS-D-T4.
064600*                      SUMA FINAL: DIA CORRELATIVO, COMPARABLE
064700*                      ENTRE CUALQUIER PAR DE FECHAS AAAAMMDD
064800*                      SIN IMPORTAR MES O ANIO.
064900     COMPUTE WS-D-RESULTADO =
065000         365 * WS-D-ANIO + WS-D-T1 - WS-D-T2 + WS-D-T3
065100         + WS-D-T4 + WS-D-DIA.
065200 N0001-EX.
065300     EXIT.
065400*----------------------------------------------------------------*
065500 M0001-CALIFICAR-OPERACION.
065600*    PUNTAJE DE DISCIPLINA 0-100 (5 COMPONENTES), NOTA Y BANDERA
065700*    DE GANADORA. VER REGLAS DE NEGOCIO TAU PARA LOS CORTES.
065800*----------------------------------------------------------------*
065900*                      VALOR NOCIONAL AL PRECIO DE ENTRADA,
066000*                      BASE DEL RETORNO PORCENTUAL Y DEL
066100*                      COMPONENTE 3 (TAMANO DE LA POSICION).
066200     IF WRK-ENTRY-PRICE > 0 AND WRK-QTY > 0
066300         COMPUTE WS-VALOR-POSICION = WRK-ENTRY-PRICE * WRK-QTY
066400     ELSE
066500         MOVE 0 TO WS-VALOR-POSICION
066600     END-IF.
066700*                      RETORNO PORCENTUAL SOBRE EL VALOR DE LA
066800*                      POSICION, NO SOBRE EL PRECIO SOLO; ASI
066900*                      LAS OPERACIONES SE COMPARAN ENTRE SI.
067000     IF WS-VALOR-POSICION > 0
067100         COMPUTE WRK-RETURN-PCT ROUNDED =
067200             (WRK-NET-PNL / WS-VALOR-POSICION) * 100
067300     ELSE
067400         MOVE 0 TO WRK-RETURN-PCT
067500     END-IF.
067600*                      LA BANDERA DE GANADORA/PERDEDORA ES
067700*                      INDEPENDIENTE DEL PUNTAJE: SE BASA SOLO
067800*                      EN EL SIGNO DEL NETO, NO EN LA NOTA.
067900     IF WRK-NET-PNL > 0
068000         SET WRK-ES-GANADORA TO TRUE
068100     ELSE
068200         SET WRK-ES-PERDEDORA TO TRUE
068300     END-IF.
068400*                      CADA COMPONENTE SE CALCULA EN SU PROPIO
068500*                      PARRAFO PARA QUE LAS REGLAS DE NEGOCIO
068600*                      TAU SE PUEDAN AJUSTAR POR SEPARADO.
068700     PERFORM M0001-PUNTAJE-PNL       THRU M0001-PUNTAJE-PNL-EX.
068800     PERFORM M0001-PUNTAJE-TENENCIA
068900         THRU M0001-PUNTAJE-TENENCIA-EX.
069000     PERFORM M0001-PUNTAJE-TAMANO    THRU M0001-PUNTAJE-TAMANO-EX.
069100     PERFORM M0001-PUNTAJE-RIESGO    THRU M0001-PUNTAJE-RIESGO-EX.
069200     PERFORM M0001-PUNTAJE-EJECUCION
069300         THRU M0001-PUNTAJE-EJECUCION-EX.
069400*                      SUMA SIMPLE DE LOS CINCO COMPONENTES;
069500*                      30+20+20+15+15 = 100 ES EL MAXIMO TEORICO.
069600     COMPUTE WS-SCORE-TOTAL =
069700         WS-SCORE-PNL + WS-SCORE-TENENCIA + WS-SCORE-TAMANO
069800         + WS-SCORE-RIESGO + WS-SCORE-EJECUCION.
069900*                      TOPE DE SEGURIDAD: EN TEORIA NUNCA DEBERIA
070000*                      PASAR DE 100, PERO SE PROTEGE IGUAL.
070100     IF WS-SCORE-TOTAL > 100
070200         MOVE 100 TO WS-SCORE-TOTAL
070300     END-IF.
070400*                      WRK-SCORE ES EL CAMPO QUE VE TADTSTA PARA
070500*                      EL PROMEDIO DE DISCIPLINA DE LA CARTERA.
070600     MOVE WS-SCORE-TOTAL TO WRK-SCORE.
070700*                      ESCALA DE NOTAS EN CORTES DE 10 PUNTOS,
070800*                      EVALUADOS DE MAYOR A MENOR EN CASCADA
070900*                      (IF ANIDADO, SIN FUNCIONES INTRINSECAS).
071000*                      90 O MAS: OPERACION DISCIPLINADA EN LOS
071100*                      CINCO COMPONENTES, NOTA MAXIMA.
071200     IF WS-SCORE-TOTAL >= 90
071300         MOVE 'A+' TO WRK-GRADE
071400     ELSE
071500*                      ENTRE 80 Y 89: MUY BUENA, FALLA APENAS
071600*                      EN ALGUN COMPONENTE.
071700         IF WS-SCORE-TOTAL >= 80
071800             MOVE 'A ' TO WRK-GRADE
071900         ELSE
072000*                      ENTRE 70 Y 79: BUENA, ACEPTABLE PARA LA
072100*                      MESA.
072200             IF WS-SCORE-TOTAL >= 70
072300                 MOVE 'B ' TO WRK-GRADE
072400             ELSE
072500*                      ENTRE 60 Y 69: REGULAR, CON ALGUN
072600*                      COMPONENTE FLOJO QUE CONVIENE REVISAR.
072700                 IF WS-SCORE-TOTAL >= 60
072800                     MOVE 'C ' TO WRK-GRADE
072900                 ELSE
073000*                      ENTRE 50 Y 59: DEBIL, VARIOS COMPONENTES
073100*                      POR DEBAJO DE LO ESPERADO.
073200                     IF WS-SCORE-TOTAL >= 50
073300                         MOVE 'D ' TO WRK-GRADE
073400                     ELSE
073500*                      MENOS DE 50: OPERACION SIN DISCIPLINA,
073600*                      REVISAR CONTRA LAS REGLAS TAU.
073700                         MOVE 'F ' TO WRK-GRADE
073800                     END-IF
073900                 END-IF
074000             END-IF
074100         END-IF
074200     END-IF.
074300 M0001-EX.
074400     EXIT.
074500*----------------------------------------------------------------*
074600 M0001-PUNTAJE-PNL.
074700*    COMPONENTE 1: DESEMPENO DE GANANCIA/PERDIDA (MAXIMO 30 PTS)
074800*    A MAYOR GANANCIA PORCENTUAL, MAYOR PUNTAJE; A MAYOR PERDIDA
074900*    PORCENTUAL, MENOR PUNTAJE (PERO NUNCA NEGATIVO).
075000*----------------------------------------------------------------*
075100*                      RAMA DE OPERACION GANADORA: EL PUNTAJE
075200*                      SUBE CON EL RETORNO, SIN TOPE SUPERIOR AL
075300*                      CORTE MAS ALTO (>2% = PUNTAJE MAXIMO).
075400     IF WRK-NET-PNL > 0
075500*                      MAS DE 2% DE RETORNO: EJECUCION EJEMPLAR,
075600*                      PUNTAJE MAXIMO DEL COMPONENTE.
075700         IF WRK-RETURN-PCT > 2
075800             MOVE 30 TO WS-SCORE-PNL
075900         ELSE
076000*                      ENTRE 1% Y 2%: BUENA GANANCIA, UN ESCALON
076100*                      POR DEBAJO DEL MAXIMO.
076200             IF WRK-RETURN-PCT > 1
076300                 MOVE 25 TO WS-SCORE-PNL
076400             ELSE
076500*                      ENTRE 0.5% Y 1%: GANANCIA MODESTA PERO
076600*                      POSITIVA.
076700                 IF WRK-RETURN-PCT > 0.5
076800                     MOVE 20 TO WS-SCORE-PNL
076900                 ELSE
077000*                      GANANCIA POR DEBAJO DE 0.5%: PISO DEL
077100*                      COMPONENTE PARA CUALQUIER OPERACION
077200*                      GANADORA, POR CHICA QUE SEA.
077300                     MOVE 15 TO WS-SCORE-PNL
077400                 END-IF
077500             END-IF
077600         END-IF
077700     ELSE
077800*                      RAMA DE OPERACION PERDEDORA: EL PUNTAJE
077900*                      BAJA CON LA MAGNITUD DE LA PERDIDA. SE
078000*                      TRABAJA SOBRE EL VALOR ABSOLUTO PORQUE
078100*                      WRK-RETURN-PCT YA VIENE NEGATIVO AQUI.
078200         IF WRK-RETURN-PCT < 0
078300             COMPUTE WS-RETORNO-ABS = WRK-RETURN-PCT * -1
078400         ELSE
078500*                      RETORNO CERO (EMPATE EXACTO): SE TOMA TAL
078600*                      CUAL, YA ES NO NEGATIVO.
078700             MOVE WRK-RETURN-PCT TO WS-RETORNO-ABS
078800         END-IF
078900*                      PERDIDA CHICA, MENOR A 0.5%: UNA PERDIDA
079000*                      CONTROLADA TODAVIA MERECE ALGO DE PUNTAJE
079100*                      POR LA DISCIPLINA DE SALIDA.
079200         IF WS-RETORNO-ABS < 0.5
079300             MOVE 15 TO WS-SCORE-PNL
079400         ELSE
079500*                      ENTRE 0.5% Y 1% DE PERDIDA: YA SE CASTIGA
079600*                      MAS EL PUNTAJE.
079700             IF WS-RETORNO-ABS < 1
079800                 MOVE 10 TO WS-SCORE-PNL
079900             ELSE
080000*                      ENTRE 1% Y 2% DE PERDIDA: PERDIDA
080100*                      SIGNIFICATIVA, PUNTAJE BAJO.
080200                 IF WS-RETORNO-ABS < 2
080300                     MOVE 5 TO WS-SCORE-PNL
080400                 ELSE
080500*                      2% O MAS DE PERDIDA: SIN PUNTAJE EN ESTE
080600*                      COMPONENTE, SENAL DE MAL MANEJO DE RIESGO.
080700                     MOVE 0 TO WS-SCORE-PNL
080800                 END-IF
080900             END-IF
081000         END-IF
081100     END-IF.
081200 M0001-PUNTAJE-PNL-EX.
081300     EXIT.
081400*----------------------------------------------------------------*
081500 M0001-PUNTAJE-TENENCIA.
081600*    COMPONENTE 2: PERIODO DE TENENCIA (MAXIMO 20 PTS). EVALUAR
081700*    LOS CORTES EXACTAMENTE EN ESTE ORDEN (VER REGLA DE NEGOCIO).
081800*----------------------------------------------------------------*
081900*                      TENENCIA NEGATIVA (ERROR DE CALCULO DE
082000*                      FECHAS/HORAS): NO SE PENALIZA LA
082100*                      OPERACION, PUNTAJE INTERMEDIO NEUTRAL.
082200     IF WRK-HOLD-MINS < 0
082300         MOVE 10 TO WS-SCORE-TENENCIA
082400     ELSE
082500*                      MENOS DE 5 MINUTOS: ENTRADA Y SALIDA CASI
082600*                      SIMULTANEAS, TIPICO DE UN ERROR DE
082700*                      CAPTURA O SCALPING AGRESIVO; PUNTAJE BAJO.
082800         IF WRK-HOLD-MINS < 5
082900             MOVE 5 TO WS-SCORE-TENENCIA
083000         ELSE
083100*                      ENTRE 15 MINUTOS Y 4 HORAS: VENTANA IDEAL
083200*                      DE TENENCIA INTRADIA SEGUN LA MESA,
083300*                      PUNTAJE MAXIMO DEL COMPONENTE.
083400             IF WRK-HOLD-MINS >= 15 AND WRK-HOLD-MINS <= 240
083500                 MOVE 20 TO WS-SCORE-TENENCIA
083600             ELSE
083700*                      ENTRE 4 Y 8 HORAS: TODAVIA INTRADIA PERO
083800*                      YA FUERA DE LA VENTANA OPTIMA, UN
083900*                      ESCALON MENOS.
084000                 IF WRK-HOLD-MINS > 240 AND WRK-HOLD-MINS <= 480
084100                     MOVE 15 TO WS-SCORE-TENENCIA
084200                 ELSE
084300*                      MAS DE 24 HORAS: OPERACION DE VARIOS
084400*                      DIAS, SE LA TRATA CASI COMO LA VENTANA
084500*                      OPTIMA YA QUE RESPONDE A UNA ESTRATEGIA
084600*                      DE MEDIANO PLAZO Y NO A UNA SALIDA
084700*                      TARDIA POR DESCUIDO.
084800                     IF WRK-HOLD-MINS > 1440
084900                         MOVE 18 TO WS-SCORE-TENENCIA
085000*                      ENTRE 8 Y 24 HORAS: CRUZA DE UNA SESION
085100*                      A LA OTRA, ZONA GRIS; PUNTAJE NEUTRAL.
085200                     ELSE
085300                         MOVE 10 TO WS-SCORE-TENENCIA
085400                     END-IF
085500                 END-IF
085600             END-IF
085700         END-IF
085800     END-IF.
085900 M0001-PUNTAJE-TENENCIA-EX.
086000     EXIT.
086100*----------------------------------------------------------------*
086200 M0001-PUNTAJE-TAMANO.
086300*    COMPONENTE 3: TAMANO DE LA POSICION (MAXIMO 20 PTS)
086400*----------------------------------------------------------------*
086500*                      ENTRE 10,000 Y 500,000: TAMANO DE POSICION
086600*                      CONSIDERADO NORMAL POR LA MESA PARA ESTE
086700*                      INSTRUMENTO, PUNTAJE MAXIMO DEL COMPONENTE.
086800     IF WS-VALOR-POSICION >= 10000 AND WS-VALOR-POSICION <= 500000
086900         MOVE 20 TO WS-SCORE-TAMANO
087000     ELSE
087100*                      ENTRE 5,000 Y 10,000: POSICION CHICA,
087200*                      TODAVIA ACEPTABLE PERO BAJO EL PISO NORMAL.
087300         IF WS-VALOR-POSICION >= 5000 AND
087400            WS-VALOR-POSICION < 10000
087500             MOVE 15 TO WS-SCORE-TAMANO
087600         ELSE
087700*                      ENTRE 500,000 Y 1,000,000: POSICION GRANDE,
087800*                      EMPIEZA A CONCENTRAR RIESGO EN UN SOLO
087900*                      SIMBOLO.
088000             IF WS-VALOR-POSICION > 500000
088100                AND WS-VALOR-POSICION <= 1000000
088200                 MOVE 10 TO WS-SCORE-TAMANO
088300             ELSE
088400*                      MAS DE 1,000,000: POSICION MUY GRANDE PARA
088500*                      LA POLITICA DE LA MESA, PUNTAJE MINIMO.
088600                 IF WS-VALOR-POSICION > 1000000
088700                     MOVE 5 TO WS-SCORE-TAMANO
088800*                      MENOS DE 5,000: POSICION DEMASIADO CHICA
088900*                      PARA SER SIGNIFICATIVA, SE LA CALIFICA
089000*                      NEUTRAL EN VEZ DE CASTIGARLA.
089100                 ELSE
089200                     MOVE 10 TO WS-SCORE-TAMANO
089300                 END-IF
089400             END-IF
089500         END-IF
089600     END-IF.
089700 M0001-PUNTAJE-TAMANO-EX.
089800     EXIT.
089900*----------------------------------------------------------------*
090000 M0001-PUNTAJE-RIESGO.
090100*    COMPONENTE 4: MANEJO DE RIESGO (MAXIMO 15 PTS). RATIO DE
090200*    CARGOS SOBRE EL VALOR ABSOLUTO DE LA GANANCIA/PERDIDA NETA.
090300*----------------------------------------------------------------*
090400*                      PNL EXACTAMENTE CERO: NO SE PUEDE DIVIDIR
090500*                      CARGOS SOBRE UNA GANANCIA/PERDIDA NULA, SE
090600*                      FORZA UN RATIO DE 100% (EL PEOR CASO).
090700     IF WRK-NET-PNL = 0
090800         MOVE 100 TO WS-RATIO-CARGOS
090900     ELSE
091000*                      SE TRABAJA SOBRE EL VALOR ABSOLUTO DEL
091100*                      PNL PARA QUE EL RATIO DE CARGOS SEA
091200*                      SIEMPRE POSITIVO, GANE O PIERDA LA
091300*                      OPERACION.
091400         IF WRK-NET-PNL < 0
091500             COMPUTE WS-NET-PNL-ABS = WRK-NET-PNL * -1
091600         ELSE
091700             MOVE WRK-NET-PNL TO WS-NET-PNL-ABS
091800         END-IF
091900*                      CARGOS TOTALES SOBRE EL VALOR ABSOLUTO DEL
092000*                      PNL, EN PORCENTAJE.
092100         COMPUTE WS-RATIO-CARGOS ROUNDED =
092200             (WRK-TOTAL-CHARGES / WS-NET-PNL-ABS) * 100
092300     END-IF.
092400*                      CARGOS POR DEBAJO DEL 10% DEL PNL:
092500*                      MANEJO DE RIESGO EFICIENTE, PUNTAJE
092600*                      MAXIMO.
092700     IF WS-RATIO-CARGOS < 10
092800         MOVE 15 TO WS-SCORE-RIESGO
092900     ELSE
093000*                      ENTRE 10% Y 25%: LOS CARGOS EMPIEZAN A
093100*                      COMERSE UNA PORCION NOTORIA DEL
093200*                      RESULTADO.
093300         IF WS-RATIO-CARGOS < 25
093400             MOVE 12 TO WS-SCORE-RIESGO
093500         ELSE
093600*                      ENTRE 25% Y 50%: CARGOS ALTOS EN
093700*                      RELACION AL RESULTADO, PUNTAJE BAJO.
093800             IF WS-RATIO-CARGOS < 50
093900                 MOVE 8 TO WS-SCORE-RIESGO
094000             ELSE
094100*                      50% O MAS: LOS CARGOS DOMINAN EL RESULTADO
094200*                      DE LA OPERACION, PUNTAJE MINIMO DEL
094300*                      COMPONENTE.
094400                 MOVE 5 TO WS-SCORE-RIESGO
094500             END-IF
094600         END-IF
094700     END-IF.
094800 M0001-PUNTAJE-RIESGO-EX.
094900     EXIT.
095000*----------------------------------------------------------------*
095100 M0001-PUNTAJE-EJECUCION.
095200*    COMPONENTE 5: CALIDAD DE EJECUCION (MAXIMO 15 PTS)
095300*----------------------------------------------------------------*
095400*                      OPERACION INTRADIA (ENTRA Y SALE EL MISMO
095500*                      DIA): EJECUCION MAS LIMPIA SEGUN LA MESA,
095600*                      PUNTAJE MAXIMO DEL COMPONENTE.
095700     IF WRK-ES-INTRADAY
095800         MOVE 15 TO WS-SCORE-EJECUCION
095900     ELSE
096000*                      ENTREGA (DELIVERY, SIN CIERRE EL MISMO
096100*                      DIA): UN ESCALON POR DEBAJO DE LA
096200*                      INTRADIA.
096300         IF WRK-ES-DELIVERY
096400             MOVE 12 TO WS-SCORE-EJECUCION
096500         ELSE
096600*                      NI INTRADIA NI DELIVERY RECONOCIDA: PUNTAJE
096700*                      NEUTRAL POR DEFECTO DEL COMPONENTE.
096800             MOVE 10 TO WS-SCORE-EJECUCION
096900         END-IF
097000     END-IF.
097100 M0001-PUNTAJE-EJECUCION-EX.
097200     EXIT.
