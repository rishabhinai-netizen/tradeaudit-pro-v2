000100******************************************************************
000200*NOMBRE DEL OBJETO: TATCPRC
000300*
000400*DESCRIPCION: BARRA CRONOLOGICA DE PRECIOS DE CIERRE, USADA POR
000500*             EL MOTOR DE INDICADORES TECNICOS TASBIND.
000600*______________________________________________________________
000700*PRC-REGISTRO
000800*   PRC-SEQ                NUMERO DE BARRA, ORDEN CRONOLOGICO
000900*   PRC-CLOSE              PRECIO DE CIERRE DE LA BARRA
001000*   PRC-VOLUME             VOLUMEN NEGOCIADO EN LA BARRA
001100******************************************************************
001200 01  PRC-REGISTRO.
001300     10  PRC-SEQ                 PIC 9(05).
001400     10  PRC-CLOSE               PIC 9(07)V99.
001500     10  PRC-VOLUME              PIC 9(09).
001600     10  FILLER                  PIC X(10).
001700*   ------------------------------------------------ HASTA AQUI:33
001800 01  PRC-REGISTRO-X REDEFINES PRC-REGISTRO.
001900     10  FILLER                  PIC X(33).
