000100******************************************************************
000200*NOMBRE DEL OBJETO: TATCPAT
000300*
000400*DESCRIPCION: HALLAZGO DE PATRON DE COMPORTAMIENTO DEL TRADER,
000500*             DETECTADO POR TADTSTA SOBRE EL ARCHIVO DE
000600*             OPERACIONES YA CALIFICADAS.
000700*______________________________________________________________
000800*PAT-REGISTRO
000900*   PAT-NAME               NOMBRE DEL PATRON
001000*   PAT-SEVERITY           SEVERIDAD, HIGH/MEDIUM/LOW
001100*   PAT-DESCRIPTION        DESCRIPCION CON LOS NUMEROS DEL CASO
001200*   PAT-RECOMMENDATION     RECOMENDACION PARA EL TRADER
001300******************************************************************
001400 01  PAT-REGISTRO.
001500     10  PAT-NAME                PIC X(30).
001600     10  PAT-SEVERITY            PIC X(06).
001700         88  PAT-ES-ALTA                 VALUE 'HIGH  '.
001800         88  PAT-ES-MEDIA                VALUE 'MEDIUM'.
001900         88  PAT-ES-BAJA                 VALUE 'LOW   '.
002000     10  PAT-DESCRIPTION          PIC X(70).
002100     10  PAT-RECOMMENDATION       PIC X(70).
002200     10  FILLER                   PIC X(04).
002300*   ------------------------------------------------ HASTA AQUI:180
