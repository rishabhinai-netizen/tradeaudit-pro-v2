000100******************************************************************
000200*IDENTIFICATION DIVISION.
000300 IDENTIFICATION DIVISION.
000400 PROGRAM-ID.     TASBIND.
000500 AUTHOR.         J ALVAREZ.
000600 INSTALLATION.   AREA SISTEMAS - BACK OFFICE MESA DE DINERO.
000700 DATE-WRITTEN.   04-11-1994.
000800 DATE-COMPILED.
000900 SECURITY.       USO INTERNO - DISTRIBUCION RESTRINGIDA AL AREA.
001000******************************************************************
001100*BITACORA DE CAMBIOS
001200*------------------------------------------------------------
001300*FECHA      PROGR    TICKET   DESCRIPCION
001400*04-11-1994 JALVAREZ TAU-055  VERSION INICIAL. SUBRUTINA DE INDICES
001500*                              TECNICOS (RSI, MEDIAS MOVILES) LLAMADA
001600*                              POR EL DRIVER TADTIND VIA LINKAGE.
001700*21-06-1995 JALVAREZ TAU-058  SE AGREGA EL CALCULO DE TENDENCIA Y DE
001800*                              SOPORTE/RESISTENCIA SOBRE 20 BARRAS.
001900*02-10-1997 RQUISPE  TAU-068  SE AGREGA EL RATIO DE VOLUMEN Y LAS
002000*                              BANDERAS DE SENAL DERIVADAS.
002100*15-02-1999 RQUISPE  TAU-073  AJUSTE Y2K: SIN IMPACTO EN ESTA RUTINA,
002200*                              NO MANEJA FECHAS; SE DEJA CONSTANCIA.
002300*09-09-2003 M TORRES TAU-097  SE AGREGA EL PUNTAJE DE SETUP 0-100 Y
002400*                              SE UNIFICA LA PRECEDENCIA SOPORTE SOBRE
002500*                              RESISTENCIA EN LA SENAL DE PRECIO.
002600*12-08-2004 RQUISPE  TAU-103  CORRIGE C0001-CALC-EMA: LA SALIDA SIN
002700*                              BARRAS SUFICIENTES APAGABA LA BANDERA
002800*                              DE EMA(10) AUN CUANDO ESE PERIODO SE
002900*                              HABIA CALCULADO BIEN, DEJANDO LA
003000*                              TENDENCIA EN UNKNOWN CON 30-49 BARRAS.
003100******************************************************************
003200 ENVIRONMENT DIVISION.
003300 CONFIGURATION SECTION.
003400 SOURCE-COMPUTER.   IBM-370.
003500 OBJECT-COMPUTER.   IBM-370.
003600 SPECIAL-NAMES.     C01 IS TOP-OF-FORM.
003700 DATA DIVISION.
003800 WORKING-STORAGE SECTION.
003900 01  WS-CONTADORES-COMP.
004000*    SUBINDICES E INDICADORES DE RANGO DE BARRA COMPARTIDOS POR
004100*    LOS PARRAFOS DE RSI, EMA, SOPORTE/RESISTENCIA Y VOLUMEN.
004200     05  WS-IX                   PIC 9(5)     COMP   VALUE 0.
004300*        SUBINDICE PRINCIPAL DE LOS PERFORM VARYING.
004400     05  WS-IX2                  PIC 9(5)     COMP   VALUE 0.
004500*        SUBINDICE LIBRE, SIN USO ACTUAL (RESERVADO).
004600     05  WS-DESDE                PIC 9(5)     COMP   VALUE 0.
004700*        PRIMERA BARRA DE LA VENTANA EN CALCULO (RSI, SOPORTE/
004800*        RESISTENCIA, VOLUMEN).
004900     05  WS-HASTA                PIC 9(5)     COMP   VALUE 0.
005000*        ULTIMA BARRA DE LA VENTANA, SIN USO ACTUAL (RESERVADO).
005100     05  WS-CUENTA-GAN           PIC 9(5)     COMP   VALUE 0.
005200*        CONTADORES DE BARRAS GANADORAS/PERDEDORAS, SIN USO
005300*        ACTUAL (RESERVADOS PARA UN FUTURO DESGLOSE DEL RSI).
005400     05  WS-CUENTA-PER           PIC 9(5)     COMP   VALUE 0.
005500     05  FILLER                  PIC X(04)    VALUE SPACES.
005600 01  WS-RSI-CALC.
005700*    CELDAS DE TRABAJO DEL CALCULO DE RSI(14) EN B0001-CALC-RSI
005800*    Y B0002-ACUM-UNA-BARRA.
005900     05  WS-DELTA                PIC S9(07)V99 COMP-3 VALUE 0.
006000*        VARIACION DE CIERRE A CIERRE DE UNA BARRA.
006100     05  WS-GANANCIA             PIC S9(07)V99 COMP-3 VALUE 0.
006200     05  WS-PERDIDA              PIC S9(07)V99 COMP-3 VALUE 0.
006300     05  WS-SUMA-GAN             PIC S9(09)V99 COMP-3 VALUE 0.
006400*        ACUMULADORES DE GANANCIA/PERDIDA SOBRE LA VENTANA DE
006500*        14 VARIACIONES; EL ANCHO S9(09) CUBRE LA SUMA DE HASTA
006600*        14 DELTAS DE PRECIO SIN DESBORDAR.
006700     05  WS-SUMA-PER             PIC S9(09)V99 COMP-3 VALUE 0.
006800     05  WS-AVG-GAN              PIC S9(07)V99 COMP-3 VALUE 0.
006900     05  WS-AVG-PER              PIC S9(07)V99 COMP-3 VALUE 0.
007000     05  WS-RS                   PIC S9(07)V9999 COMP-3 VALUE 0.
007100*        FUERZA RELATIVA (PROMEDIO GANANCIA / PROMEDIO PERDIDA),
007200*        CON CUATRO DECIMALES PARA QUE EL RSI REDONDEADO NO
007300*        PIERDA PRECISION.
007400     05  WS-RS-X REDEFINES WS-RS PIC S9(07)V9999 COMP-3.
007500*        VISTA ALTERNATIVA DE LA FUERZA RELATIVA, SIN USO
007600*        ACTUAL (RESERVADA PARA UNA FUTURA IMPRESION CRUDA).
007700     05  FILLER                  PIC X(04)    VALUE SPACES.
007800 01  WS-EMA-CALC.
007900*    CELDAS DE TRABAJO COMPARTIDAS POR LAS CUATRO LLAMADAS A
008000*    C0001-CALC-EMA (UNA POR CADA PERIODO 10/20/30/50).
008100     05  WS-EMA-K                PIC S9(03)V9999 COMP-3 VALUE 0.
008200*        FACTOR DE SUAVIZADO K Y SU COMPLEMENTO (1 - K).
008300     05  WS-EMA-1-K              PIC S9(03)V9999 COMP-3 VALUE 0.
008400     05  WS-EMA-ACTUAL           PIC S9(07)V9999 COMP-3 VALUE 0.
008500*        VALOR DE LA MEDIA QUE SE VA ARRASTRANDO BARRA A BARRA.
008600     05  WS-EMA-PERIODO          PIC 9(3)     COMP   VALUE 0.
008700*        PERIODO PEDIDO (10/20/30/50), FIJADO POR A0001-CALCULAR
008800*        ANTES DE CADA LLAMADA A C0001-CALC-EMA.
008900     05  WS-EMA-RESULT REDEFINES WS-EMA-PERIODO.
009000*        VISTA ALTERNATIVA DEL PERIODO, SIN USO ACTUAL.
009100         10  FILLER              PIC 9(3).
009200*            RELLENO DEL REDEFINES, SIN USO ACTUAL.
009300     05  FILLER                  PIC X(04)    VALUE SPACES.
009400 01  WS-EMA-GUARDADAS.
009500*    LAS CUATRO EMA YA CALCULADAS, CON SU PROPIA BANDERA DE
009600*    DISPONIBILIDAD (TAU-103 CORRIGIO EL APAGADO INDEBIDO DE
009700*    WS-EMA-10-OK EN C0001-SALIDA-NO).
009800     05  WS-EMA-10-VAL           PIC S9(07)V99 COMP-3 VALUE 0.
009900     05  WS-EMA-20-VAL           PIC S9(07)V99 COMP-3 VALUE 0.
010000     05  WS-EMA-30-VAL           PIC S9(07)V99 COMP-3 VALUE 0.
010100     05  WS-EMA-50-VAL           PIC S9(07)V99 COMP-3 VALUE 0.
010200     05  WS-EMA-10-OK            PIC X        VALUE 'N'.
010300     05  WS-EMA-20-OK            PIC X        VALUE 'N'.
010400     05  WS-EMA-30-OK            PIC X        VALUE 'N'.
010500     05  WS-EMA-50-OK            PIC X        VALUE 'N'.
010600     05  FILLER                  PIC X(04)    VALUE SPACES.
010700 01  WS-SOP-RES.
010800*    CELDAS DE TRABAJO DE E0001-CALC-SOPORTE-RESISTENCIA,
010900*    F0001-CALC-VOLUMEN Y G0001-DERIVAR-SENALES.
011000     05  WS-SUMA-VOLUMEN         PIC S9(11)   COMP-3 VALUE 0.
011100*        ACUMULADOR Y PROMEDIO DE VOLUMEN SOBRE LA VENTANA DE
011200*        20 BARRAS; S9(11) CUBRE VOLUMENES DE VARIOS MILLONES
011300*        DE TITULOS SIN DESBORDAR.
011400     05  WS-AVG-VOLUMEN          PIC S9(11)   COMP-3 VALUE 0.
011500     05  WS-POSICION-PRECIO      PIC S9(03)V9999 COMP-3 VALUE 0.
011600*        POSICION RELATIVA DEL PRECIO DE ENTRADA DENTRO DEL
011700*        RANGO SOPORTE-RESISTENCIA (0 = SOPORTE, 1 = RESISTENCIA).
011800     05  WS-POSICION-X REDEFINES WS-POSICION-PRECIO.
011900*        VISTA ALTERNATIVA DE LA POSICION RELATIVA, SIN USO
012000*        ACTUAL (RESERVADA PARA UN FUTURO DESGLOSE POR DECIL).
012100         10  FILLER              PIC S9(03)V9999.
012200*            RELLENO DEL REDEFINES, SIN USO ACTUAL.
012300     05  WS-RANGO                PIC S9(07)V99 COMP-3 VALUE 0.
012400*        DIFERENCIA RESISTENCIA MENOS SOPORTE.
012500     05  FILLER                  PIC X(04)    VALUE SPACES.
012600 01  WS-PUNTAJE-CALC.
012700*    CELDA DE TRABAJO DE H0001-CALC-PUNTAJE-SETUP.
012800     05  WS-PUNTAJE-TEMP         PIC S9(05)   COMP-3 VALUE 0.
012900*        PUNTAJE EN CONSTRUCCION, ANTES DE ACOTARLO AL RANGO
013000*        0-100 Y MOVERLO A LA LINKAGE.
013100     05  WS-SOPORTE-APLICO       PIC X        VALUE 'N'.
013200*        'S' SI EL PRECIO DE ENTRADA QUEDO CERCA DEL SOPORTE EN
013300*        G0001-DERIVAR-SENALES; EVITA REPETIR ESA COMPARACION
013400*        AQUI.
013500     05  FILLER                  PIC X(04)    VALUE SPACES.
013600 LINKAGE SECTION.
013700 01  LK-AREA-INDICADORES.
013800*    AREA DE LINKAGE, UNICA VIA DE COMUNICACION CON EL DRIVER
013900*    TADTIND; NO HAY ARCHIVOS NI COPY DE REGISTRO EN ESTA
014000*    SUBRUTINA, TODO ENTRA Y SALE POR AQUI.
014100     05  LK-ENTRADA.
014200*        CANTIDAD DE BARRAS, PRECIO DE ENTRADA Y LA SERIE
014300*        CRONOLOGICA DE CIERRES/VOLUMENES QUE EL DRIVER CARGO.
014400         10  LK-IN-CANT-BARRAS       PIC 9(5)     COMP.
014500*            EL PISO DE 30 BARRAS SE VERIFICA EN A0001-CALCULAR.
014600         10  LK-IN-PRECIO-ENTRADA    PIC 9(07)V99.
014700*            REFERENCIA PARA LA POSICION RELATIVA DE
014800*            G0001-DERIVAR-SENALES Y EL PUNTAJE DE SETUP.
014900         10  LK-IN-TABLA-BARRA OCCURS 500 TIMES INDEXED BY LK-IX.
015000*            500 POSICIONES FIJAS, CARGADAS POR EL DRIVER.
015100             15  LK-IN-CIERRE        PIC 9(07)V99.
015200             15  LK-IN-VOLUMEN       PIC 9(09).
015300     05  LK-SALIDA.
015400*        TODO LO QUE ESTA SUBRUTINA DEVUELVE, EN EL ORDEN EN QUE
015500*        SE CALCULA PARA LA UNIDAD 5.
015600         10  LK-OUT-DISPONIBLE       PIC X.
015700*            'S' SOLO SI HABIA 30 BARRAS O MAS.
015800             88  LK-HAY-ANALISIS            VALUE 'S'.
015900             88  LK-NO-HAY-ANALISIS         VALUE 'N'.
016000         10  LK-OUT-RSI-DISPONIBLE   PIC X.
016100*            'S' SOLO SI HABIA 15 BARRAS O MAS (PISO PROPIO
016200*            DEL RSI, MAS LAXO QUE EL DE LA UNIDAD COMPLETA).
016300             88  LK-HAY-RSI                 VALUE 'S'.
016400         10  LK-OUT-RSI              PIC S9(03)V99.
016500*            0 A 100, CON DOS DECIMALES.
016600         10  LK-OUT-EMA-10           PIC S9(07)V99.
016700*            LAS CUATRO MEDIAS EXPONENCIALES; EMA-20 Y EMA-50
016800*            LLEVAN SU PROPIA BANDERA PORQUE PUEDEN FALTAR CON
016900*            ENTRE 30 Y 49 BARRAS.
017000         10  LK-OUT-EMA-20           PIC S9(07)V99.
017100         10  LK-OUT-EMA-30           PIC S9(07)V99.
017200         10  LK-OUT-EMA-50           PIC S9(07)V99.
017300         10  LK-OUT-EMA-20-OK        PIC X.
017400*            BANDERA PROPIA: CON 30-49 BARRAS EL EMA(20) PUEDE
017500*            ESTAR DISPONIBLE Y EL EMA(50) NO.
017600         10  LK-OUT-EMA-50-OK        PIC X.
017700*            BANDERA PROPIA DEL EMA(50), EL PERIODO MAS LARGO.
017800         10  LK-OUT-TENDENCIA        PIC X(09).
017900*            ALCISTA/BAJISTA/LATERAL SEGUN EL CRUCE EMA-10/
018000*            EMA-30; DESCONOCIDA SI NO HAY AMBAS DISPONIBLES.
018100             88  LK-ES-ALCISTA               VALUE 'UPTREND  '.
018200             88  LK-ES-BAJISTA               VALUE 'DOWNTREND'.
018300             88  LK-ES-LATERAL               VALUE 'SIDEWAYS '.
018400             88  LK-ES-DESCONOCIDA           VALUE 'UNKNOWN  '.
018500         10  LK-OUT-SOPORTE          PIC S9(07)V99.
018600*            MINIMO Y MAXIMO DE CIERRE DE LAS ULTIMAS 20 BARRAS.
018700         10  LK-OUT-RESISTENCIA      PIC S9(07)V99.
018800         10  LK-OUT-RATIO-VOL-OK     PIC X.
018900*            'S' SOLO SI EL PROMEDIO DE VOLUMEN DE LA VENTANA
019000*            NO FUE CERO.
019100         10  LK-OUT-RATIO-VOLUMEN    PIC S9(05)V99.
019200         10  LK-OUT-SENAL-RSI        PIC X(12).
019300*            LAS CUATRO SENALES DE TEXTO REDACTADAS POR
019400*            G0001-DERIVAR-SENALES; EN BLANCO SI NO APLICA
019500*            NINGUNA CONDICION PARTICULAR.
019600         10  LK-OUT-SENAL-CRUCE      PIC X(12).
019700         10  LK-OUT-SENAL-PRECIO     PIC X(14).
019800         10  LK-OUT-SENAL-VOLUMEN    PIC X(17).
019900         10  LK-OUT-PUNTAJE-SETUP    PIC 9(03).
020000*            0 A 100, CALCULADO POR H0001-CALC-PUNTAJE-SETUP.
020100         10  FILLER                  PIC X(10).
020200*            RELLENO DE LA LINKAGE.
020300 PROCEDURE DIVISION USING LK-AREA-INDICADORES.
020400*----------------------------------------------------------------*
020500*PARRAFO DE ENTRADA. TASBIND SE ENTRA SIEMPRE POR AQUI, VIA
020600*LINKAGE, LLAMADA DESDE TADTIND CON LA BARRA CRONOLOGICA YA
020700*CARGADA. LOS INDICADORES SE CALCULAN EN ESTE ORDEN FIJO: RSI,
020800*LAS CUATRO EMA, TENDENCIA, SOPORTE Y RESISTENCIA, RATIO DE
020900*VOLUMEN, LAS SENALES DERIVADAS Y POR ULTIMO EL PUNTAJE DE
021000*SETUP (TAU-054/058/068/097).
021100*----------------------------------------------------------------*
021200 A0001-CALCULAR.
021300*    DEJA LA SALIDA EN SU ESTADO NEUTRO ANTES DE CALCULAR NADA,
021400*    PARA QUE UNA SERIE CORTA NO DEVUELVA BASURA DE UNA LLAMADA
021500*    ANTERIOR (LA LINKAGE ES REUTILIZADA POR EL DRIVER).
021600     PERFORM Z0001-INICIALIZAR-SALIDA THRU Z0001-EX.
021700*    CON MENOS DE 30 BARRAS NINGUN INDICADOR DE ESTA SUBRUTINA ES
021800*    CONFIABLE (EL EMA(30) Y EL SOPORTE/RESISTENCIA DE 20 BARRAS
021900*    SON LOS MAS EXIGENTES); SE CORTA AQUI Y SE AVISA AL DRIVER.
022000     IF LK-IN-CANT-BARRAS < 30
022100*    EL PISO DE LA UNIDAD 5 COMPLETA: 30 BARRAS.
022200         SET LK-NO-HAY-ANALISIS TO TRUE
022300         GO TO A0001-EX
022400     END-IF.
022500     SET LK-HAY-ANALISIS TO TRUE.
022600*    SOLO SE LLEGA AQUI CON 30 BARRAS O MAS.
022700*    RSI(14) TIENE SU PROPIO PISO DE 15 BARRAS, MAS LAXO QUE EL DE
022800*    30 QUE YA SE VERIFICO ARRIBA, ASI QUE SIEMPRE SE INTENTA.
022900     PERFORM B0001-CALC-RSI                     THRU B0001-EX.
023000*    LAS CUATRO EMA SE CALCULAN CON EL MISMO PARRAFO,
023100*    C0001-CALC-EMA, CAMBIANDO SOLO EL PERIODO EN
023200*    WS-EMA-PERIODO ANTES DE CADA LLAMADA; ASI EVITA DUPLICAR LA
023300*    FORMULA DE SUAVIZADO CUATRO VECES.
023400     MOVE 10 TO WS-EMA-PERIODO.
023500*    PRIMERA PASADA: EMA(10), LA MAS CORTA.
023600     PERFORM C0001-CALC-EMA                     THRU C0001-EX.
023700*    EL RESULTADO DE CADA PASADA SE GUARDA DE INMEDIATO EN SU
023800*    PROPIA CELDA (WS-EMA-10-VAL, ETC.) PORQUE C0001-CALC-EMA
023900*    REUTILIZA WS-EMA-ACTUAL EN LA SIGUIENTE LLAMADA.
024000     IF WS-EMA-10-OK = 'S'
024100         MOVE WS-EMA-ACTUAL TO WS-EMA-10-VAL
024200     END-IF.
024300     MOVE 20 TO WS-EMA-PERIODO.
024400*    SEGUNDA PASADA: EMA(20), USADA EN EL CRUCE DE MEDIAS DE
024500*    G0001-DERIVAR-SENALES.
024600     PERFORM C0001-CALC-EMA                     THRU C0001-EX.
024700     IF WS-EMA-20-OK = 'S'
024800         MOVE WS-EMA-ACTUAL TO WS-EMA-20-VAL
024900     END-IF.
025000     MOVE 30 TO WS-EMA-PERIODO.
025100*    TERCERA PASADA: EMA(30), USADA POR D0001-CALC-TENDENCIA.
025200     PERFORM C0001-CALC-EMA                     THRU C0001-EX.
025300     IF WS-EMA-30-OK = 'S'
025400         MOVE WS-EMA-ACTUAL TO WS-EMA-30-VAL
025500     END-IF.
025600     MOVE 50 TO WS-EMA-PERIODO.
025700*    CUARTA Y ULTIMA PASADA: EMA(50), LA MAS LARGA.
025800     PERFORM C0001-CALC-EMA                     THRU C0001-EX.
025900     IF WS-EMA-50-OK = 'S'
026000         MOVE WS-EMA-ACTUAL TO WS-EMA-50-VAL
026100     END-IF.
026200*    LAS CUATRO EMA SE TRASLADAN A LA LINKAGE PARA QUE EL DRIVER
026300*    LAS IMPRIMA; EL EMA(10) Y EL EMA(30) NO LLEVAN BANDERA PORQUE
026400*    EL PISO DE 30 BARRAS DE ARRIBA YA LOS GARANTIZA.
026500*    TRASLADO EN BLOQUE DE LAS CUATRO EMA YA CALCULADAS A LA
026600*    LINKAGE, PARA QUE EL DRIVER LAS IMPRIMA.
026700     MOVE WS-EMA-10-VAL TO LK-OUT-EMA-10.
026800     MOVE WS-EMA-20-VAL TO LK-OUT-EMA-20.
026900     MOVE WS-EMA-30-VAL TO LK-OUT-EMA-30.
027000     MOVE WS-EMA-50-VAL TO LK-OUT-EMA-50.
027100     MOVE WS-EMA-20-OK TO LK-OUT-EMA-20-OK.
027200     MOVE WS-EMA-50-OK TO LK-OUT-EMA-50-OK.
027300*    SOLO LAS BANDERAS DE 20 Y 50 VIAJAN A LA LINKAGE PORQUE
027400*    SON LAS UNICAS QUE EL DRIVER CONDICIONA EN SU IMPRESION.
027500*    LA TENDENCIA SE DERIVA DEL CRUCE EMA-10/EMA-30 QUE RECIEN SE
027600*    TERMINO DE LLENAR.
027700     PERFORM D0001-CALC-TENDENCIA                THRU D0001-EX.
027800*    SOPORTE/RESISTENCIA Y EL RATIO DE VOLUMEN TRABAJAN SOBRE LA
027900*    MISMA VENTANA DE 20 BARRAS, CADA UNO CON SU PROPIO INDICE.
028000     PERFORM E0001-CALC-SOPORTE-RESISTENCIA      THRU E0001-EX.
028100     PERFORM F0001-CALC-VOLUMEN                  THRU F0001-EX.
028200*    LAS SENALES Y EL PUNTAJE DE SETUP SE CALCULAN AL FINAL,
028300*    PORQUE AMBOS DEPENDEN DE TODO LO YA RESUELTO ARRIBA (RSI,
028400*    MEDIAS, SOPORTE/RESISTENCIA Y VOLUMEN).
028500     PERFORM G0001-DERIVAR-SENALES               THRU G0001-EX.
028600     PERFORM H0001-CALC-PUNTAJE-SETUP            THRU H0001-EX.
028700 A0001-EX.
028800*    EXIT PROGRAM DEVUELVE EL CONTROL A TADTIND; ESTA SUBRUTINA
028900*    NO TERMINA EL LOTE, SOLO SU PROPIA EJECUCION.
029000     EXIT PROGRAM.
029100*----------------------------------------------------------------*
029200*LIMPIA TODA LA SALIDA ANTES DE CALCULAR. LA LINKAGE LA REUTILIZA
029300*EL DRIVER EN CADA LLAMADA, ASI QUE UN CAMPO SIN INICIALIZAR
029400*PODRIA ARRASTRAR EL VALOR DE UNA CORRIDA ANTERIOR.
029500*----------------------------------------------------------------*
029600 Z0001-INICIALIZAR-SALIDA.
029700*    SIN DISPONIBLE NI RSI DISPONIBLE HASTA QUE A0001-CALCULAR
029800*    CONFIRME QUE HAY MASA SUFICIENTE.
029900     MOVE 'N' TO LK-OUT-DISPONIBLE.
030000     MOVE 'N' TO LK-OUT-RSI-DISPONIBLE.
030100*    LOS CINCO VALORES NUMERICOS PRINCIPALES SE PONEN EN CERO DE
030200*    UNA SOLA VEZ.
030300     MOVE 0 TO LK-OUT-RSI LK-OUT-EMA-10 LK-OUT-EMA-20
030400               LK-OUT-EMA-30 LK-OUT-EMA-50.
030500     MOVE 'N' TO LK-OUT-EMA-20-OK LK-OUT-EMA-50-OK.
030600*    LAS DOS BANDERAS DE EMA CON PISO PROPIO (20 Y 50); LA DE
030700*    10 Y 30 SE REINICIAN MAS ABAJO JUNTO CON SUS VALORES.
030800     MOVE SPACES TO LK-OUT-TENDENCIA.
030900*    DESCONOCIDA ES EL ESTADO NEUTRO DE LA TENDENCIA HASTA QUE
031000*    D0001-CALC-TENDENCIA LA RESUELVA.
031100     SET LK-ES-DESCONOCIDA TO TRUE.
031200     MOVE 0 TO LK-OUT-SOPORTE LK-OUT-RESISTENCIA.
031300*    SOPORTE/RESISTENCIA Y RATIO DE VOLUMEN EN SU ESTADO NEUTRO;
031400*    E0001/F0001 LOS SOBRESCRIBEN SIEMPRE QUE SE LLEGA A CALCULAR.
031500     MOVE 'N' TO LK-OUT-RATIO-VOL-OK.
031600     MOVE 0 TO LK-OUT-RATIO-VOLUMEN.
031700*    LAS CUATRO SENALES DE TEXTO QUEDAN EN BLANCO HASTA QUE
031800*    G0001-DERIVAR-SENALES LAS REDACTE; UNA SENAL EN BLANCO
031900*    SIGNIFICA "SIN CONDICION PARTICULAR", NO UN ERROR.
032000     MOVE SPACES TO LK-OUT-SENAL-RSI LK-OUT-SENAL-CRUCE
032100                    LK-OUT-SENAL-PRECIO LK-OUT-SENAL-VOLUMEN.
032200     MOVE 0 TO LK-OUT-PUNTAJE-SETUP.
032300*    LAS CELDAS DE TRABAJO DE LAS EMA TAMBIEN SE LIMPIAN, PARA
032400*    QUE A0001-CALCULAR NO COPIE UN VALOR VIEJO SI UNA DE LAS
032500*    CUATRO LLAMADAS A C0001-CALC-EMA SALE POR FALTA DE BARRAS.
032600     MOVE 0 TO WS-EMA-10-VAL WS-EMA-20-VAL WS-EMA-30-VAL
032700               WS-EMA-50-VAL.
032800     MOVE 'N' TO WS-EMA-10-OK WS-EMA-20-OK WS-EMA-30-OK
032900                 WS-EMA-50-OK.
033000 Z0001-EX.
033100     EXIT.
033200*----------------------------------------------------------------*
033300 B0001-CALC-RSI.
033400*    RSI(14) EN SU FORMA DE PROMEDIO SIMPLE SOBRE LAS ULTIMAS 14
033500*    GANANCIAS/PERDIDAS DE LA SERIE. REQUIERE 15 PRECIOS O MAS.
033600*----------------------------------------------------------------*
033700*    SIN 15 BARRAS NO HAY 14 VARIACIONES QUE PROMEDIAR; SE SALE
033800*    SIN PRENDER LK-HAY-RSI Y EL DRIVER MUESTRA "NO DISPONIBLE".
033900     IF LK-IN-CANT-BARRAS < 15
034000*    PISO PROPIO DE 15 BARRAS PARA EL RSI.
034100         GO TO B0001-EX
034200     END-IF.
034300     MOVE 0 TO WS-SUMA-GAN WS-SUMA-PER.
034400*    WS-DESDE MARCA LA PRIMERA BARRA DE LA VENTANA DE 14
034500*    VARIACIONES; SE NECESITA LA BARRA ANTERIOR A ELLA PARA
034600*    CALCULAR LA PRIMERA DELTA, POR ESO EL PERFORM EMPIEZA EN
034700*    WS-DESDE Y NO EN WS-DESDE + 1.
034800     COMPUTE WS-DESDE = LK-IN-CANT-BARRAS - 13.
034900*    ACUMULA GANANCIAS Y PERDIDAS DE CADA UNA DE LAS 14 BARRAS EN
035000*    WS-SUMA-GAN/WS-SUMA-PER, UNA LLAMADA POR BARRA.
035100     PERFORM B0002-ACUM-UNA-BARRA THRU B0002-EX
035200         VARYING WS-IX FROM WS-DESDE BY 1
035300         UNTIL WS-IX > LK-IN-CANT-BARRAS.
035400*    PROMEDIO SIMPLE DE GANANCIAS Y DE PERDIDAS SOBRE LAS 14
035500*    VARIACIONES; ESTA ES LA FORMA CLASICA DE WILDER SIMPLIFICADA.
035600     COMPUTE WS-AVG-GAN ROUNDED = WS-SUMA-GAN / 14.
035700     COMPUTE WS-AVG-PER ROUNDED = WS-SUMA-PER / 14.
035800     SET LK-HAY-RSI TO TRUE.
035900*    SIN PERDIDAS EN LA VENTANA EL RSI ES 100 POR DEFINICION;
036000*    DIVIDIR POR UN PROMEDIO DE PERDIDA CERO ROMPERIA EL CALCULO.
036100     IF WS-AVG-PER = 0
036200*    SIN PERDIDAS, RSI = 100 POR DEFINICION.
036300         MOVE 100 TO LK-OUT-RSI
036400     ELSE
036500*        FUERZA RELATIVA = PROMEDIO DE GANANCIA SOBRE PROMEDIO DE
036600*        PERDIDA; EL RSI ES 100 MENOS 100 SOBRE (1 + ESA FUERZA).
036700         COMPUTE WS-RS ROUNDED = WS-AVG-GAN / WS-AVG-PER
036800         COMPUTE LK-OUT-RSI ROUNDED =
036900             100 - (100 / (1 + WS-RS))
037000     END-IF.
037100 B0001-EX.
037200     EXIT.
037300*----------------------------------------------------------------*
037400*ACUMULA LA GANANCIA O LA PERDIDA DE UNA SOLA BARRA CONTRA LA
037500*BARRA INMEDIATAMENTE ANTERIOR, PARA EL PROMEDIO DEL RSI.
037600*----------------------------------------------------------------*
037700 B0002-ACUM-UNA-BARRA.
037800*    VARIACION DE CIERRE A CIERRE ENTRE LA BARRA ACTUAL Y LA
037900*    PREVIA.
038000     COMPUTE WS-DELTA =
038100         LK-IN-CIERRE(WS-IX) - LK-IN-CIERRE(WS-IX - 1).
038200*    UNA DELTA POSITIVA ES GANANCIA, UNA NEGATIVA ES PERDIDA; LA
038300*    PERDIDA SE ACUMULA EN VALOR ABSOLUTO (RESTANDO LA DELTA
038400*    NEGATIVA) PARA QUE EL PROMEDIO DE PERDIDA SALGA POSITIVO.
038500     IF WS-DELTA > 0
038600*    DELTA POSITIVA SUMA A GANANCIAS.
038700         ADD WS-DELTA TO WS-SUMA-GAN
038800     ELSE
038900         COMPUTE WS-SUMA-PER = WS-SUMA-PER - WS-DELTA
039000     END-IF.
039100 B0002-EX.
039200     EXIT.
039300*----------------------------------------------------------------*
039400 C0001-CALC-EMA.
039500*    MEDIA MOVIL EXPONENCIAL DE WS-EMA-PERIODO BARRAS. SEMILLA EN
039600*    LA PRIMERA BARRA DE LA SERIE, SE VA ARRASTRANDO HASTA LA
039700*    ULTIMA. EXIGE QUE HAYA AL MENOS WS-EMA-PERIODO BARRAS.
039800*----------------------------------------------------------------*
039900*    SIN BARRAS SUFICIENTES PARA EL PERIODO PEDIDO NO HAY EMA
040000*    VALIDA; SE VA A LA SALIDA NEGATIVA, QUE APAGA SOLO LA
040100*    BANDERA DEL PERIODO QUE CORRESPONDE (TAU-103).
040200     IF LK-IN-CANT-BARRAS < WS-EMA-PERIODO
040300         GO TO C0001-SALIDA-NO
040400     END-IF.
040500*    FACTOR DE SUAVIZADO K = 2 / (PERIODO + 1), LA FORMULA
040600*    ESTANDAR DE LA MEDIA MOVIL EXPONENCIAL.
040700     COMPUTE WS-EMA-K ROUNDED = 2 / (WS-EMA-PERIODO + 1).
040800     COMPUTE WS-EMA-1-K = 1 - WS-EMA-K.
040900*    LA SEMILLA ES EL PRIMER CIERRE DE LA SERIE; A PARTIR DE AHI
041000*    CADA BARRA SE VA ARRASTRANDO CON EL FACTOR K.
041100     MOVE LK-IN-CIERRE(1) TO WS-EMA-ACTUAL.
041200     PERFORM C0002-ARRASTRAR-UNA-BARRA THRU C0002-EX
041300         VARYING WS-IX FROM 2 BY 1
041400         UNTIL WS-IX > LK-IN-CANT-BARRAS.
041500*    SOLO SE PRENDE LA BANDERA DEL PERIODO QUE REALMENTE SE
041600*    CALCULO; LAS OTRAS TRES QUEDAN COMO ESTABAN.
041700     IF WS-EMA-PERIODO = 10
041800         MOVE 'S' TO WS-EMA-10-OK
041900     END-IF.
042000     IF WS-EMA-PERIODO = 20
042100*    SE REPITE UN IF POR PERIODO EN VEZ DE UN EVALUATE PORQUE
042200*    LA RUTINA YA VENIA ASI DESDE TAU-055 Y SOLO SE LE AGREGO
042300*    CASOS AL AMPLIAR LOS PERIODOS SOPORTADOS.
042400         MOVE 'S' TO WS-EMA-20-OK
042500     END-IF.
042600     IF WS-EMA-PERIODO = 30
042700*    IDEM PARA EL PERIODO 30.
042800         MOVE 'S' TO WS-EMA-30-OK
042900     END-IF.
043000     IF WS-EMA-PERIODO = 50
043100*    IDEM PARA EL PERIODO 50.
043200         MOVE 'S' TO WS-EMA-50-OK
043300     END-IF.
043400     GO TO C0001-EX.
043500 C0001-SALIDA-NO.
043600     MOVE 0 TO WS-EMA-ACTUAL.
043700*    TAU-103: SOLO SE APAGA LA BANDERA DEL PERIODO QUE FALLO. LA
043800*    VERSION ANTERIOR APAGABA WS-EMA-10-OK SIN CONDICION AQUI, LO
043900*    QUE BORRABA UN EMA(10) YA CALCULADO CORRECTAMENTE CUANDO OTRO
044000*    PERIODO (20/30/50) ERA EL QUE NO TENIA BARRAS SUFICIENTES;
044100*    COMO A0001-CALCULAR YA EXIGE 30 BARRAS MINIMO, EL PERIODO 10
044200*    NUNCA LLEGA A ESTA RAMA Y NO NECESITA SU PROPIO CASO AQUI.
044300     IF WS-EMA-PERIODO = 20
044400         MOVE 'N' TO WS-EMA-20-OK
044500     END-IF.
044600     IF WS-EMA-PERIODO = 30
044700         MOVE 'N' TO WS-EMA-30-OK
044800     END-IF.
044900     IF WS-EMA-PERIODO = 50
045000         MOVE 'N' TO WS-EMA-50-OK
045100*    (LOS DEMAS PERIODOS SOLO APAGAN SU PROPIA BANDERA; EL
045200*    PERIODO 10 NO TIENE CASO AQUI, VER LA NOTA TAU-103 DE
045300*    C0001-SALIDA-NO.)
045400     END-IF.
045500 C0001-EX.
045600     EXIT.
045700*----------------------------------------------------------------*
045800*ARRASTRA LA MEDIA EXPONENCIAL UNA BARRA: NUEVO VALOR = CIERRE DE
045900*LA BARRA POR K, MAS EL VALOR ANTERIOR POR (1 - K).
046000*----------------------------------------------------------------*
046100 C0002-ARRASTRAR-UNA-BARRA.
046200     COMPUTE WS-EMA-ACTUAL ROUNDED =
046300         (LK-IN-CIERRE(WS-IX) * WS-EMA-K) +
046400         (WS-EMA-ACTUAL * WS-EMA-1-K).
046500 C0002-EX.
046600     EXIT.
046700*----------------------------------------------------------------*
046800 D0001-CALC-TENDENCIA.
046900*    COMPARA EMA-10 CONTRA EMA-30 DE LA ULTIMA BARRA.
047000*----------------------------------------------------------------*
047100*    SIN LAS DOS MEDIAS DISPONIBLES NO HAY BASE PARA COMPARAR
047200*    Y LA TENDENCIA QUEDA DESCONOCIDA (YA ASI DESDE
047300*    Z0001-INICIALIZAR-SALIDA, SE FIJA DE NUEVO POR CLARIDAD).
047400     IF WS-EMA-10-OK = 'S' AND WS-EMA-30-OK = 'S'
047500*        UN 1% DE MARGEN SOBRE LA EMA-30 EVITA QUE UN CRUCE
047600*        MINUSCULO, DENTRO DEL RUIDO NORMAL DEL PRECIO, SE
047700*        REPORTE COMO CAMBIO DE TENDENCIA.
047800         IF WS-EMA-10-VAL > (WS-EMA-30-VAL * 1.01)
047900             SET LK-ES-ALCISTA TO TRUE
048000         ELSE
048100             IF WS-EMA-10-VAL < (WS-EMA-30-VAL * 0.99)
048200*                EL ESPEJO DE LA COMPARACION ALCISTA: LA EMA-10
048300*                POR DEBAJO DEL 99% DE LA EMA-30.
048400                 SET LK-ES-BAJISTA TO TRUE
048500             ELSE
048600*                DENTRO DE LA BANDA DEL 1% EN AMBOS SENTIDOS SE
048700*                CONSIDERA LATERAL, SIN TENDENCIA DEFINIDA.
048800                 SET LK-ES-LATERAL TO TRUE
048900             END-IF
049000         END-IF
049100     ELSE
049200         SET LK-ES-DESCONOCIDA TO TRUE
049300     END-IF.
049400 D0001-EX.
049500     EXIT.
049600*----------------------------------------------------------------*
049700 E0001-CALC-SOPORTE-RESISTENCIA.
049800*    MINIMO Y MAXIMO DE CIERRE DE LAS ULTIMAS 20 BARRAS.
049900*----------------------------------------------------------------*
050000*    VENTANA DE 20 BARRAS HACIA ATRAS DESDE LA ULTIMA; SI LA
050100*    SERIE TIENE MENOS DE 20 BARRAS (PERO YA PASO EL PISO DE 30
050200*    DE A0001-CALCULAR, ASI QUE EN LA PRACTICA SIEMPRE HAY
050300*    SUFICIENTES) LA VENTANA SE RECORTA A PARTIR DE LA BARRA 1.
050400     COMPUTE WS-DESDE = LK-IN-CANT-BARRAS - 19.
050500*    VEINTE BARRAS HACIA ATRAS DESDE LA ULTIMA.
050600     IF WS-DESDE < 1
050700         MOVE 1 TO WS-DESDE
050800     END-IF.
050900*    SE ARRANCA CON LA PRIMERA BARRA DE LA VENTANA COMO MINIMO Y
051000*    MAXIMO PROVISIONALES, LUEGO CADA BARRA SIGUIENTE COMPITE POR
051100*    EL NUEVO EXTREMO.
051200     MOVE LK-IN-CIERRE(WS-DESDE) TO LK-OUT-SOPORTE.
051300*    SEMILLA DEL MINIMO/MAXIMO CON LA PRIMERA BARRA DE LA VENTANA.
051400     MOVE LK-IN-CIERRE(WS-DESDE) TO LK-OUT-RESISTENCIA.
051500     PERFORM E0002-COMPARAR-UNA-BARRA THRU E0002-EX
051600         VARYING WS-IX FROM WS-DESDE BY 1
051700         UNTIL WS-IX > LK-IN-CANT-BARRAS.
051800 E0001-EX.
051900     EXIT.
052000*----------------------------------------------------------------*
052100*COMPARA EL CIERRE DE UNA BARRA CONTRA EL SOPORTE Y LA
052200*RESISTENCIA PROVISIONALES Y LOS DESPLAZA SI CORRESPONDE.
052300*----------------------------------------------------------------*
052400 E0002-COMPARAR-UNA-BARRA.
052500*    UNA BARRA POR LLAMADA; DESPLAZA EL SOPORTE SI EL CIERRE ES
052600*    MAS BAJO, O LA RESISTENCIA SI ES MAS ALTO.
052700     IF LK-IN-CIERRE(WS-IX) < LK-OUT-SOPORTE
052800         MOVE LK-IN-CIERRE(WS-IX) TO LK-OUT-SOPORTE
052900     END-IF.
053000     IF LK-IN-CIERRE(WS-IX) > LK-OUT-RESISTENCIA
053100         MOVE LK-IN-CIERRE(WS-IX) TO LK-OUT-RESISTENCIA
053200     END-IF.
053300 E0002-EX.
053400     EXIT.
053500*----------------------------------------------------------------*
053600 F0001-CALC-VOLUMEN.
053700*    RATIO DEL VOLUMEN DE LA ULTIMA BARRA CONTRA EL PROMEDIO DE
053800*    VOLUMEN DE LAS ULTIMAS 20 BARRAS.
053900*----------------------------------------------------------------*
054000*    MISMA VENTANA DE 20 BARRAS QUE EL SOPORTE/RESISTENCIA, PERO
054100*    CALCULADA POR SEPARADO PORQUE EL DATO QUE PROMEDIA ES EL
054200*    VOLUMEN Y NO EL CIERRE.
054300     COMPUTE WS-DESDE = LK-IN-CANT-BARRAS - 19.
054400     IF WS-DESDE < 1
054500         MOVE 1 TO WS-DESDE
054600     END-IF.
054700     MOVE 0 TO WS-SUMA-VOLUMEN.
054800*    REINICIA EL ACUMULADOR ANTES DE SUMAR LA VENTANA.
054900     PERFORM F0002-ACUM-UN-VOLUMEN THRU F0002-EX
055000         VARYING WS-IX FROM WS-DESDE BY 1
055100         UNTIL WS-IX > LK-IN-CANT-BARRAS.
055200*    PROMEDIO DE VOLUMEN DE LA VENTANA; EL DIVISOR ES LA CANTIDAD
055300*    REAL DE BARRAS DE LA VENTANA, NO UN FIJO 20, PARA EL CASO
055400*    EN QUE WS-DESDE SE RECORTO A LA BARRA 1.
055500     COMPUTE WS-AVG-VOLUMEN ROUNDED =
055600         WS-SUMA-VOLUMEN / (LK-IN-CANT-BARRAS - WS-DESDE + 1).
055700*    UN PROMEDIO CERO (SERIE SIN VOLUMEN INFORMADO) DEJA EL RATIO
055800*    SIN DATO EN VEZ DE DIVIDIR POR CERO.
055900     IF WS-AVG-VOLUMEN = 0
056000         MOVE 'N' TO LK-OUT-RATIO-VOL-OK
056100     ELSE
056200*        EL RATIO COMPARA SOLO LA ULTIMA BARRA (LA MAS RECIENTE)
056300*        CONTRA EL PROMEDIO DE LA VENTANA, PARA DETECTAR UN
056400*        REPUNTE DE VOLUMEN DEL DIA ACTUAL.
056500         SET LK-IX TO LK-IN-CANT-BARRAS
056600         MOVE 'S' TO LK-OUT-RATIO-VOL-OK
056700         COMPUTE LK-OUT-RATIO-VOLUMEN ROUNDED =
056800             LK-IN-VOLUMEN(LK-IX) / WS-AVG-VOLUMEN
056900     END-IF.
057000 F0001-EX.
057100     EXIT.
057200*----------------------------------------------------------------*
057300*SUMA EL VOLUMEN DE UNA BARRA AL ACUMULADOR DE LA VENTANA.
057400*----------------------------------------------------------------*
057500 F0002-ACUM-UN-VOLUMEN.
057600*    UNA BARRA POR LLAMADA.
057700     ADD LK-IN-VOLUMEN(WS-IX) TO WS-SUMA-VOLUMEN.
057800 F0002-EX.
057900     EXIT.
058000*----------------------------------------------------------------*
058100 G0001-DERIVAR-SENALES.
058200*    BANDERAS DE SENAL A PARTIR DEL RSI, DEL CRUCE DE MEDIAS, DE LA
058300*    POSICION DEL PRECIO DE ENTRADA RESPECTO A SOPORTE/RESISTENCIA
058400*    Y DEL VOLUMEN.
058500*----------------------------------------------------------------*
058600*    SENAL DE RSI: SOBRECOMPRA SOBRE 70, SOBREVENTA BAJO 30, Y UNA
058700*    ZONA NEUTRAL ENTRE 40 Y 60 (TAU-068); ENTRE 30-40 Y 60-70 NO
058800*    SE REDACTA NINGUNA SENAL, PORQUE SON ZONAS DE TRANSICION SIN
058900*    LECTURA CLARA.
059000     IF LK-HAY-RSI
059100         IF LK-OUT-RSI > 70
059200             MOVE 'OVERBOUGHT  ' TO LK-OUT-SENAL-RSI
059300         ELSE
059400             IF LK-OUT-RSI < 30
059500                 MOVE 'OVERSOLD    ' TO LK-OUT-SENAL-RSI
059600             ELSE
059700                 IF LK-OUT-RSI NOT < 40 AND LK-OUT-RSI NOT > 60
059800                     MOVE 'NEUTRAL-RSI ' TO LK-OUT-SENAL-RSI
059900                 END-IF
060000             END-IF
060100         END-IF
060200     END-IF.
060300*    CRUCE DORADO/DE LA MUERTE: COMPARA LA EMA(20) CONTRA LA
060400*    EMA(50), LAS DOS MEDIAS MAS LARGAS DISPONIBLES, PARA UNA
060500*    LECTURA DE TENDENCIA DE MEDIANO PLAZO (DISTINTA DE LA
060600*    TENDENCIA DE CORTO PLAZO DE D0001-CALC-TENDENCIA).
060700     IF WS-EMA-20-OK = 'S' AND WS-EMA-50-OK = 'S'
060800         IF WS-EMA-20-VAL > WS-EMA-50-VAL
060900             MOVE 'GOLDEN-CROSS' TO LK-OUT-SENAL-CRUCE
061000         ELSE
061100             MOVE 'DEATH-CROSS ' TO LK-OUT-SENAL-CRUCE
061200         END-IF
061300     END-IF.
061400*    SIN AMBAS MEDIAS DISPONIBLES NO HAY CRUCE QUE REPORTAR;
061500*    LA SENAL QUEDA EN BLANCO (VER Z0001-INICIALIZAR-SALIDA).
061600*    WS-SOPORTE-APLICO QUEDA DISPONIBLE PARA H0001-CALC-PUNTAJE-
061700*    SETUP, QUE NECESITA SABER SI EL PRECIO DE ENTRADA ESTA CERCA
061800*    DEL SOPORTE SIN VOLVER A EVALUAR LA MISMA CONDICION.
061900     MOVE 'N' TO WS-SOPORTE-APLICO.
062000     COMPUTE WS-RANGO = LK-OUT-RESISTENCIA - LK-OUT-SOPORTE.
062100*    UN RANGO CERO (20 BARRAS AL MISMO PRECIO) DEJARIA LA
062200*    POSICION RELATIVA INDEFINIDA; SE ASUME EL PUNTO MEDIO (0.5).
062300     IF WS-RANGO = 0
062400         MOVE 0.5 TO WS-POSICION-PRECIO
062500     ELSE
062600*        POSICION RELATIVA DEL PRECIO DE ENTRADA DENTRO DEL RANGO
062700*        SOPORTE-RESISTENCIA, DE 0 (EN EL SOPORTE) A 1 (EN LA
062800*        RESISTENCIA).
062900         COMPUTE WS-POSICION-PRECIO ROUNDED =
063000             (LK-IN-PRECIO-ENTRADA - LK-OUT-SOPORTE) / WS-RANGO
063100     END-IF.
063200*    DIVIDIR ENTRE EL RANGO DA UN NUMERO ENTRE 0 Y 1.
063300*    DEBAJO DEL 30% DEL RANGO SE CONSIDERA CERCA DEL SOPORTE;
063400*    SOBRE EL 70% CERCA DE LA RESISTENCIA. ENTRE AMBOS NO SE
063500*    REDACTA SENAL DE PRECIO (ZONA MEDIA, SIN LECTURA).
063600     IF WS-POSICION-PRECIO < 0.3
063700         MOVE 'NEAR-SUPPORT  ' TO LK-OUT-SENAL-PRECIO
063800         MOVE 'S' TO WS-SOPORTE-APLICO
063900     ELSE
064000         IF WS-POSICION-PRECIO > 0.7
064100             MOVE 'NEAR-RESISTANCE' TO LK-OUT-SENAL-PRECIO
064200         END-IF
064300     END-IF.
064400*    UN REPUNTE DE VOLUMEN SOBRE 1.5 VECES EL PROMEDIO DE LA
064500*    VENTANA SE CONSIDERA UN "SURGE"; POR DEBAJO DE ESE UMBRAL NO
064600*    SE REDACTA SENAL DE VOLUMEN.
064700     IF LK-OUT-RATIO-VOL-OK = 'S'
064800         IF LK-OUT-RATIO-VOLUMEN > 1.5
064900             MOVE 'HIGH-VOLUME-SURGE' TO LK-OUT-SENAL-VOLUMEN
065000         END-IF
065100     END-IF.
065200 G0001-EX.
065300     EXIT.
065400*----------------------------------------------------------------*
065500 H0001-CALC-PUNTAJE-SETUP.
065600*    PUNTAJE DE SETUP 0-100, ARRANCA EN 50 Y SE AJUSTA SEGUN LAS
065700*    SENALES DERIVADAS. SOPORTE TIENE PRECEDENCIA SOBRE RESISTENCIA.
065800*----------------------------------------------------------------*
065900*    50 ES EL PUNTO DE PARTIDA NEUTRO (TAU-097); CADA SENAL FAVOR-
066000*    ABLE SUMA Y CADA SENAL DESFAVORABLE RESTA SOBRE ESA BASE.
066100     MOVE 50 TO WS-PUNTAJE-TEMP.
066200*    LA TENDENCIA PESA MAS QUE LAS DEMAS SENALES (15 A FAVOR, 10
066300*    EN CONTRA) PORQUE ES EL INDICADOR DE MAYOR HORIZONTE.
066400     IF LK-ES-ALCISTA
066500         ADD 15 TO WS-PUNTAJE-TEMP
066600     ELSE
066700         IF LK-ES-BAJISTA
066800             SUBTRACT 10 FROM WS-PUNTAJE-TEMP
066900         END-IF
067000     END-IF.
067100*    SIN TENDENCIA DEFINIDA (LATERAL O DESCONOCIDA) NO SUMA NI
067200*    RESTA.
067300*    UN RSI NEUTRAL (40-60) SUMA PORQUE INDICA QUE EL INSTRUMENTO
067400*    NO ESTA EXTENDIDO EN NINGUNA DIRECCION; UN RSI EXTREMO
067500*    (SOBRE 70 O BAJO 30) RESTA PORQUE ANTICIPA UNA CORRECCION.
067600     IF LK-HAY-RSI
067700         IF LK-OUT-RSI NOT < 40 AND LK-OUT-RSI NOT > 60
067800             ADD 10 TO WS-PUNTAJE-TEMP
067900         ELSE
068000             IF LK-OUT-RSI > 70 OR LK-OUT-RSI < 30
068100                 SUBTRACT 10 FROM WS-PUNTAJE-TEMP
068200             END-IF
068300         END-IF
068400     END-IF.
068500*    ZONAS 30-40 Y 60-70 NO SUMAN NI RESTAN: SON DE TRANSICION.
068600*    UN VOLUMEN POR ENCIMA DE 1.2 VECES EL PROMEDIO (UMBRAL MAS
068700*    BAJO QUE EL 1.5 DE LA SENAL DE VOLUMEN, PORQUE AQUI SOLO
068800*    PONDERA UN FACTOR DEL PUNTAJE, NO REDACTA UNA SENAL APARTE)
068900*    SUMA AL SETUP.
069000     IF LK-OUT-RATIO-VOL-OK = 'S' AND LK-OUT-RATIO-VOLUMEN > 1.2
069100         ADD 10 TO WS-PUNTAJE-TEMP
069200     END-IF.
069300*    ESTAR CERCA DEL SOPORTE SUMA (BUEN PUNTO DE ENTRADA PARA UNA
069400*    COMPRA); ESTAR CERCA DE LA RESISTENCIA RESTA. ESTA ES LA
069500*    PRECEDENCIA QUE EL BANNER DE ARRIBA MENCIONA: WS-SOPORTE-
069600*    APLICO SE EVALUA PRIMERO Y EXCLUYE EL CASO DE RESISTENCIA.
069700     IF WS-SOPORTE-APLICO = 'S'
069800         ADD 10 TO WS-PUNTAJE-TEMP
069900     ELSE
070000         IF LK-OUT-SENAL-PRECIO = 'NEAR-RESISTANCE'
070100             SUBTRACT 10 FROM WS-PUNTAJE-TEMP
070200         END-IF
070300     END-IF.
070400*    UN CRUCE DORADO SUMA UN ULTIMO AJUSTE MENOR; NO HAY
070500*    PENALIDAD SIMETRICA POR CRUCE DE LA MUERTE PORQUE LA
070600*    TENDENCIA BAJISTA YA SE CASTIGO ARRIBA.
070700     IF LK-OUT-SENAL-CRUCE = 'GOLDEN-CROSS'
070800         ADD 5 TO WS-PUNTAJE-TEMP
070900     END-IF.
071000*    SIN PENALIDAD SIMETRICA POR DEATH-CROSS, VER EL BANNER.
071100*    EL PUNTAJE SE ACOTA AL RANGO 0-100 DESPUES DE TODOS LOS
071200*    AJUSTES, PARA QUE UNA COMBINACION DESFAVORABLE NO LO MANDE
071300*    POR DEBAJO DE CERO NI UNA FAVORABLE SOBRE CIEN.
071400     IF WS-PUNTAJE-TEMP < 0
071500         MOVE 0 TO WS-PUNTAJE-TEMP
071600     END-IF.
071700     IF WS-PUNTAJE-TEMP > 100
071800         MOVE 100 TO WS-PUNTAJE-TEMP
071900     END-IF.
072000     MOVE WS-PUNTAJE-TEMP TO LK-OUT-PUNTAJE-SETUP.
072100*    TRASLADO FINAL A LA LINKAGE PARA QUE EL DRIVER LO IMPRIMA.
072200 H0001-EX.
072300     EXIT.
