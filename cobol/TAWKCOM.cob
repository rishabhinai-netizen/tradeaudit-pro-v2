000100******************************************************************
000200*NOMBRE DEL OBJETO: TAWKCOM
000300*
000400*DESCRIPCION: AREA DE TRABAJO COMUN DE LOS PROGRAMAS DEL
000500*             SUBSISTEMA DE AUDITORIA DE OPERACIONES (TAU).
000600*             MASCARAS DE EDICION DE MONTOS Y PORCENTAJES PARA
000700*             LOS REPORTES IMPRESOS, MAS EL AREA DE STAMP DE
000800*             CIERRE DE CORRIDA.
000900******************************************************************
001000 01  WK-MONTO-EDITADO.
001100     10  WK-MONTO-SIGNO           PIC X.
001200     10  WK-MONTO-VALOR           PIC ZZ,ZZZ,ZZ9.99.
001300 01  WK-MONTO-EDITADO-X REDEFINES WK-MONTO-EDITADO.
001400     10  FILLER                   PIC X(14).
001500 01  WK-PORCENTAJE-EDITADO.
001600     10  WK-PCT-SIGNO             PIC X.
001700     10  WK-PCT-ENTERO            PIC ZZ9.
001800     10  FILLER                   PIC X     VALUE '.'.
001900     10  WK-PCT-DECIMAL           PIC 99.
002000 01  WK-STAMP-CORRIDA.
002100     10  WK-STAMP-ENTIDAD         PIC X(04)  VALUE 'TAU '.
002200     10  WK-STAMP-PROCESO         PIC X(08).
002300     10  WK-STAMP-FECHA-PROC      PIC 9(08).
002400     10  WK-STAMP-HORA-PROC       PIC 9(06).
002500     10  FILLER                   PIC X(14).
