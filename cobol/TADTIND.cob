000100******************************************************************
000200*IDENTIFICATION DIVISION.
000300 IDENTIFICATION DIVISION.
000400 PROGRAM-ID.     TADTIND.
000500 AUTHOR.         J ALVAREZ.
000600 INSTALLATION.   AREA SISTEMAS - BACK OFFICE MESA DE DINERO.
000700 DATE-WRITTEN.   04-11-1994.
000800 DATE-COMPILED.
000900 SECURITY.       USO INTERNO - DISTRIBUCION RESTRINGIDA AL AREA.
001000******************************************************************
001100*BITACORA DE CAMBIOS
001200*------------------------------------------------------------
001300*FECHA      PROGR    TICKET   DESCRIPCION
001400*04-11-1994 JALVAREZ TAU-054  VERSION INICIAL. CARGA LA BARRA DE
001500*                              PRECIOS Y LLAMA A LA SUBRUTINA DE
001600*                              INDICES TECNICOS TASBIND.
001700*21-06-1995 JALVAREZ TAU-058  SE AMPLIA LA SALIDA POR SYSOUT CON LAS
001800*                              BANDERAS DE TENDENCIA Y SOPORTE/
001900*                              RESISTENCIA QUE DEVUELVE LA SUBRUTINA.
002000*02-10-1997 RQUISPE  TAU-068  SE AGREGA EL RATIO DE VOLUMEN A LA
002100*                              IMPRESION DE ANALISIS.
002200*15-02-1999 RQUISPE  TAU-073  AJUSTE Y2K: SIN IMPACTO, NO MANEJA
002300*                              FECHAS EN ESTE DRIVER.
002400*09-09-2003 M TORRES TAU-097  SE AGREGA EL PUNTAJE DE SETUP A LA
002500*                              IMPRESION DE ANALISIS.
002600*12-08-2004 RQUISPE  TAU-105  SE QUITA LA COPY TAWKCOM: ESTE DRIVER NO
002700*                              EDITA MONTOS, SOLO REENVIA LA BARRA A
002800*                              TASBIND Y MUESTRA EL ANALISIS POR SYSOUT.
002900******************************************************************
003000 ENVIRONMENT DIVISION.
003100 CONFIGURATION SECTION.
003200 SOURCE-COMPUTER.   IBM-370.
003300 OBJECT-COMPUTER.   IBM-370.
003400 SPECIAL-NAMES.     C01 IS TOP-OF-FORM.
003500 INPUT-OUTPUT SECTION.
003600 FILE-CONTROL.
003700     SELECT PRCFILE  ASSIGN TO PRCFILE
003800         ORGANIZATION IS LINE SEQUENTIAL
003900         FILE STATUS IS WS-PRC-STATUS.
004000 DATA DIVISION.
004100 FILE SECTION.
004200 FD  PRCFILE
004300     LABEL RECORDS ARE STANDARD.
004400     COPY TATCPRC.
004500 WORKING-STORAGE SECTION.
004600 01  WS-STATUS-AREA.
004700     05  WS-PRC-STATUS           PIC XX       VALUE SPACES.
004800     05  WS-PRC-STATUS-X REDEFINES WS-PRC-STATUS.
004900         10  WS-PRC-STATUS-1     PIC X.
005000         10  WS-PRC-STATUS-2     PIC X.
005100     05  FILLER                  PIC X(04)    VALUE SPACES.
005200 01  WS-SWITCHES.
005300     05  WS-PRC-EOF-SW           PIC X        VALUE 'N'.
005400         88  WS-PRC-EOF                  VALUE 'Y'.
005500     05  FILLER                  PIC X(04)    VALUE SPACES.
005600 01  WS-CONTADORES-COMP.
005700     05  WS-BARRAS-LEIDAS        PIC 9(5)     COMP   VALUE 0.
005800     05  WS-BARRAS-LEIDAS-X REDEFINES WS-BARRAS-LEIDAS
005900             PIC 9(5) COMP.
006000     05  FILLER                  PIC X(04)    VALUE SPACES.
006100 01  LK-AREA-INDICADORES.
006200*    AREA DE LINKAGE COMPARTIDA CON TASBIND: LK-ENTRADA VIAJA
006300*    HACIA LA SUBRUTINA, LK-SALIDA REGRESA CON EL ANALISIS YA
006400*    RESUELTO (TAU-054/058/068/097).
006500     05  LK-ENTRADA.
006600*        CANTIDAD DE BARRAS Y LA SERIE DE CIERRES/VOLUMENES QUE
006700*        ESTE DRIVER CARGA DESDE PRCFILE.
006800         10  LK-IN-CANT-BARRAS       PIC 9(5)     COMP.
006900         10  LK-IN-PRECIO-ENTRADA    PIC 9(07)V99.
007000         10  LK-IN-TABLA-BARRA OCCURS 500 TIMES INDEXED BY LK-IX.
007100*            500 POSICIONES FIJAS; VER C0001-CARGAR-TABLA-PRECIOS
007200*            PARA EL TRATAMIENTO DE SERIES MAS LARGAS.
007300             15  LK-IN-CIERRE        PIC 9(07)V99.
007400             15  LK-IN-VOLUMEN       PIC 9(09).
007500     05  LK-SALIDA.
007600*        TODO LO QUE TASBIND CALCULA Y QUE ESTE DRIVER IMPRIME
007700*        EN D0001-IMPRIMIR-ANALISIS, EN EL MISMO ORDEN QUE SALE.
007800         10  LK-OUT-DISPONIBLE       PIC X.
007900*            PRENDE SOLO SI LA SERIE TRAE 30 BARRAS O MAS.
008000             88  LK-HAY-ANALISIS            VALUE 'S'.
008100             88  LK-NO-HAY-ANALISIS         VALUE 'N'.
008200         10  LK-OUT-RSI-DISPONIBLE   PIC X.
008300*            RSI(14) TIENE PISO PROPIO: 15 BARRAS.
008400             88  LK-HAY-RSI                 VALUE 'S'.
008500         10  LK-OUT-RSI              PIC S9(03)V99.
008600         10  LK-OUT-EMA-10           PIC S9(07)V99.
008700         10  LK-OUT-EMA-20           PIC S9(07)V99.
008800         10  LK-OUT-EMA-30           PIC S9(07)V99.
008900         10  LK-OUT-EMA-50           PIC S9(07)V99.
009000         10  LK-OUT-EMA-20-OK        PIC X.
009100         10  LK-OUT-EMA-50-OK        PIC X.
009200         10  LK-OUT-TENDENCIA        PIC X(09).
009300*            RESUELTA POR TASBIND SEGUN EL CRUCE DE LAS EMA.
009400             88  LK-ES-ALCISTA               VALUE 'UPTREND  '.
009500             88  LK-ES-BAJISTA               VALUE 'DOWNTREND'.
009600             88  LK-ES-LATERAL               VALUE 'SIDEWAYS '.
009700             88  LK-ES-DESCONOCIDA           VALUE 'UNKNOWN  '.
009800         10  LK-OUT-SOPORTE          PIC S9(07)V99.
009900         10  LK-OUT-RESISTENCIA      PIC S9(07)V99.
010000         10  LK-OUT-RATIO-VOL-OK     PIC X.
010100         10  LK-OUT-RATIO-VOLUMEN    PIC S9(05)V99.
010200*            SE AGREGO EN TAU-068, DESPUES DE LOS DEMAS
010300*            INDICADORES DE LA VERSION INICIAL DE TAU-054.
010400         10  LK-OUT-SENAL-RSI        PIC X(12).
010500         10  LK-OUT-SENAL-CRUCE      PIC X(12).
010600         10  LK-OUT-SENAL-PRECIO     PIC X(14).
010700         10  LK-OUT-SENAL-VOLUMEN    PIC X(17).
010800         10  LK-OUT-PUNTAJE-SETUP    PIC 9(03).
010900*            SE AGREGO EN TAU-097, EL ULTIMO CAMPO DE SALIDA.
011000         10  FILLER                  PIC X(10).
011100*        RELLENO DE LA LINKAGE, SIN USO POR ESTE DRIVER.
011200 PROCEDURE DIVISION.
011300*----------------------------------------------------------------*
011400*PARRAFO PRINCIPAL. CONDUCE LAS TRES FASES DEL DRIVER:
011500*   1) ABRIR EL ARCHIVO DE PRECIOS,
011600*   2) CARGAR TODA LA BARRA CRONOLOGICA EN LA TABLA DE LINKAGE,
011700*   3) LLAMAR A LA SUBRUTINA DE INDICES TECNICOS Y MOSTRAR SU
011800*      RESULTADO POR SYSOUT.
011900*EL REQUERIMIENTO ORIGINAL NO PIDE ARCHIVO DE SALIDA PARA ESTA
012000*UNIDAD, ASI QUE TODO LO QUE PRODUCE TASBIND SE REPORTA CON
012100*DISPLAY (TAU-054).
012200*----------------------------------------------------------------*
012300 A0001-MAIN.
012400*    ABRE PRCFILE Y DEJA LISTO EL SWITCH DE FIN DE ARCHIVO.
012500     PERFORM B0001-ABRIR-ARCHIVOS           THRU B0001-EX.
012600*    RECORRE TODO EL ARCHIVO DE PRECIOS, BARRA POR BARRA, HASTA
012700*    AGOTARLO. CADA VUELTA AGREGA UNA POSICION A LA TABLA DE
012800*    LINKAGE QUE LUEGO RECIBE TASBIND.
012900     PERFORM C0001-CARGAR-TABLA-PRECIOS     THRU C0001-EX
013000         UNTIL WS-PRC-EOF.
013100*    LA CANTIDAD DE BARRAS LEIDAS VIAJA A LA SUBRUTINA PARA QUE
013200*    ELLA DECIDA SI HAY MASA SUFICIENTE (30 BARRAS) PARA CALCULAR.
013300*    NO HAY FUENTE DE PRECIO DE ENTRADA DEFINIDA PARA ESTE
013400*    DRIVER POR LOTES (NO HAY POSICION ABIERTA QUE CONSULTAR),
013500*    ASI QUE SE TOMA EL CIERRE DE LA ULTIMA BARRA LEIDA COMO
013600*    REFERENCIA PARA EL PUNTAJE DE SETUP (TAU-097).
013700     IF WS-BARRAS-LEIDAS > 0
013800         MOVE LK-IN-CIERRE(WS-BARRAS-LEIDAS)
013900             TO LK-IN-PRECIO-ENTRADA
014000     END-IF.
014100*    TODO EL CALCULO DE RSI/EMA/TENDENCIA/SOPORTE-RESISTENCIA/
014200*    VOLUMEN/SENALES/PUNTAJE OCURRE DENTRO DE LA SUBRUTINA; ESTE
014300*    DRIVER SOLO ARMA LA TABLA DE ENTRADA Y RECIBE LA SALIDA POR
014400*    EL AREA DE LINKAGE COMPARTIDA.
014500     CALL 'TASBIND' USING LK-AREA-INDICADORES.
014600*    IMPRIME TODO LO QUE TASBIND DEVOLVIO, O EL AVISO DE QUE NO
014700*    HAY MASA SUFICIENTE PARA ANALIZAR.
014800     PERFORM D0001-IMPRIMIR-ANALISIS        THRU D0001-EX.
014900     CLOSE PRCFILE.
015000*    TOTAL DE CONTROL PARA LA BITACORA DEL OPERADOR DE TURNO.
015100     DISPLAY 'TADTIND - BARRAS DE PRECIO LEIDAS : '
015200         WS-BARRAS-LEIDAS.
015300     STOP RUN.
015400*    FIN DEL LOTE; NO QUEDA NADA PENDIENTE POR CERRAR.
015500 A0001-EX.
015600     EXIT.
015700*----------------------------------------------------------------*
015800*ABRE EL ARCHIVO DE PRECIOS. SI EL OPEN FALLA SE DETIENE EL LOTE
015900*DE INMEDIATO: SIN PRECIOS NO HAY NADA QUE ENTREGARLE A TASBIND.
016000*----------------------------------------------------------------*
016100 B0001-ABRIR-ARCHIVOS.
016200     OPEN INPUT PRCFILE.
016300*    EL FILE STATUS '00' ES LA UNICA APERTURA CORRECTA; CUALQUIER
016400*    OTRO VALOR (ARCHIVO AUSENTE, DD MAL ASIGNADO EN EL JCL, ETC.)
016500*    SE REPORTA Y DETIENE EL PROGRAMA.
016600     IF WS-PRC-STATUS NOT = '00'
016700         DISPLAY 'TADTIND - ERROR AL ABRIR PRCFILE - STATUS '
016800             WS-PRC-STATUS
016900         STOP RUN
017000     END-IF.
017100 B0001-EX.
017200     EXIT.
017300*----------------------------------------------------------------*
017400 C0001-CARGAR-TABLA-PRECIOS.
017500*    CARGA LA BARRA CRONOLOGICA DE PRECIOS EN LA TABLA DE LINKAGE
017600*    PARA SU ENVIO A LA SUBRUTINA DE INDICES TECNICOS.
017700*----------------------------------------------------------------*
017800*    UNA LECTURA POR VUELTA. AL LLEGAR AL FIN DE ARCHIVO SE
017900*    PRENDE EL SWITCH QUE CORTA EL PERFORM UNTIL DE A0001-MAIN.
018000     READ PRCFILE
018100         AT END
018200             MOVE 'Y' TO WS-PRC-EOF-SW
018300         NOT AT END
018400*            CADA BARRA LEIDA CUENTA, AUNQUE NO ENTRE EN LA TABLA;
018500*            EL CONTADOR ES EL QUE VIAJA A TASBIND EN
018600*            LK-IN-CANT-BARRAS, ASI QUE DEBE REFLEJAR EL TOTAL
018700*            REAL DEL ARCHIVO Y NO SOLO LO QUE CUPO EN 500 CELDAS.
018800             ADD 1 TO WS-BARRAS-LEIDAS
018900*            LA TABLA DE LINKAGE TIENE 500 POSICIONES FIJAS
019000*            (OCCURS 500); SI EL ARCHIVO TRAE MAS BARRAS DE LAS
019100*            QUE CABEN, LAS EXCEDENTES SE DESCARTAN EN SILENCIO
019200*            PARA NO DESBORDAR LA TABLA (NO HAY ARCHIVO DE MAS DE
019300*            500 BARRAS EN EL INSUMO ACTUAL DEL AREA).
019400             IF WS-BARRAS-LEIDAS <= 500
019500*                SOLO EL CIERRE Y EL VOLUMEN DE LA BARRA INTERESAN
019600*                AL MOTOR DE INDICES; EL NUMERO DE SECUENCIA
019700*                (PRC-SEQ) NO SE USA POR ESTE DRIVER.
019800                 MOVE PRC-CLOSE  TO LK-IN-CIERRE(WS-BARRAS-LEIDAS)
019900                 MOVE PRC-VOLUME
020000                     TO LK-IN-VOLUMEN(WS-BARRAS-LEIDAS)
020100             END-IF
020200     END-READ.
020300 C0001-EX.
020400     EXIT.
020500*----------------------------------------------------------------*
020600 D0001-IMPRIMIR-ANALISIS.
020700*    IMPRIME EL ANALISIS TECNICO POR SYSOUT; ESTA UNIDAD NO TIENE
020800*    ARCHIVO DE SALIDA PERSISTENTE.
020900*----------------------------------------------------------------*
021000*    TASBIND SOLO PRENDE LK-HAY-ANALISIS CUANDO RECIBIO 30 BARRAS
021100*    O MAS; POR DEBAJO DE ESE PISO NINGUN INDICADOR ES CONFIABLE
021200*    Y NO SE IMPRIME NADA MAS QUE EL AVISO.
021300     IF LK-NO-HAY-ANALISIS
021400         DISPLAY 'TADTIND - SIN ANALISIS, SE REQUIEREN 30 BARRAS'
021500         GO TO D0001-EX
021600     END-IF.
021700     DISPLAY 'TADTIND - ANALISIS TECNICO DE LA SERIE'.
021800*    EL RSI(14) TIENE SU PROPIA BANDERA PORQUE REQUIERE 15 BARRAS
021900*    (14 VARIACIONES), UN PISO DISTINTO AL DE LAS 30 BARRAS QUE
022000*    HABILITAN EL RESTO DEL ANALISIS.
022100     IF LK-HAY-RSI
022200         DISPLAY 'RSI(14)             : ' LK-OUT-RSI
022300     ELSE
022400         DISPLAY 'RSI(14)             : NO DISPONIBLE'
022500     END-IF.
022600*    EL EMA(10) SIEMPRE SALE PORQUE LA GUARDA DE 30 BARRAS DE
022700*    A0001-CALCULAR EN TASBIND YA CUBRE SU REQUISITO MINIMO.
022800     DISPLAY 'EMA(10)             : ' LK-OUT-EMA-10.
022900*    EL EMA(20) NECESITA SU PROPIA BANDERA: CON MENOS DE 30 BARRAS
023000*    EN TOTAL ESTE DRIVER NI LLEGA A PEDIR EL ANALISIS, PERO LA
023100*    SUBRUTINA PUEDE TENER ENTRE 30 Y 49 BARRAS Y AUN ASI NO
023200*    ALCANZAR LAS REQUERIDAS PARA EL EMA(50).
023300     IF LK-OUT-EMA-20-OK = 'S'
023400         DISPLAY 'EMA(20)             : ' LK-OUT-EMA-20
023500     END-IF.
023600*    EL EMA(50) SOLO SE MUESTRA SI TANTO EL EMA(20) COMO EL
023700*    EMA(50) ESTAN DISPONIBLES, PARA NO IMPRIMIR UN VALOR AISLADO
023800*    SIN EL PAR QUE LA TENDENCIA NECESITA PARA EL CRUCE.
023900     IF LK-OUT-EMA-20-OK = 'S' AND LK-OUT-EMA-50-OK = 'S'
024000         DISPLAY 'EMA(50)             : ' LK-OUT-EMA-50
024100     END-IF.
024200*    EL EMA(30) CUBRE EL MISMO PISO DE 30 BARRAS DEL DRIVER, POR
024300*    LO QUE NO LLEVA BANDERA PROPIA.
024400     DISPLAY 'EMA(30)             : ' LK-OUT-EMA-30.
024500*    LA TENDENCIA YA LLEGA RESUELTA (ALCISTA/BAJISTA/LATERAL/
024600*    DESCONOCIDA) SEGUN LOS 88-NIVELES DEFINIDOS EN EL AREA DE
024700*    LINKAGE; ESTE DRIVER SOLO LA MUESTRA TAL CUAL.
024800     DISPLAY 'TENDENCIA           : ' LK-OUT-TENDENCIA.
024900*    SOPORTE Y RESISTENCIA SE CALCULAN SOBRE LAS ULTIMAS 20 BARRAS
025000*    DENTRO DE TASBIND; AQUI SOLO SE ROTULAN PARA EL OPERADOR.
025100     DISPLAY 'SOPORTE (20 BARRAS) : ' LK-OUT-SOPORTE.
025200*    EL CIERRE MAS BAJO DE LA VENTANA SE ROTULA SOPORTE Y EL
025300*    MAS ALTO RESISTENCIA; SON LOS DOS EXTREMOS QUE LA MESA
025400*    SUELE VIGILAR PARA DECIDIR SALIDAS DE POSICION.
025500     DISPLAY 'RESISTENCIA(20 BAR.): ' LK-OUT-RESISTENCIA.
025600*    EL RATIO DE VOLUMEN TAMBIEN LLEVA SU PROPIA BANDERA: SE
025700*    AGREGO EN TAU-068 DESPUES DE LOS DEMAS INDICADORES Y PUEDE
025800*    QUEDAR SIN DATO SI LA SERIE NO TIENE VOLUMEN DE REFERENCIA.
025900     IF LK-OUT-RATIO-VOL-OK = 'S'
026000         DISPLAY 'RATIO DE VOLUMEN    : ' LK-OUT-RATIO-VOLUMEN
026100     ELSE
026200         DISPLAY 'RATIO DE VOLUMEN    : NO DISPONIBLE'
026300     END-IF.
026400*    LAS CUATRO SENALES (RSI, CRUCE DE MEDIAS, PRECIO Y VOLUMEN)
026500*    YA VIENEN REDACTADAS POR TASBIND EN G0001-DERIVAR-SENALES;
026600*    ESTE DRIVER SOLO LAS TRASLADA AL SYSOUT, EN EL MISMO ORDEN
026700*    QUE LAS DEVUELVE LA SUBRUTINA.
026800     DISPLAY 'SENAL RSI           : ' LK-OUT-SENAL-RSI.
026900     DISPLAY 'SENAL DE CRUCE      : ' LK-OUT-SENAL-CRUCE.
027000     DISPLAY 'SENAL DE PRECIO     : ' LK-OUT-SENAL-PRECIO.
027100     DISPLAY 'SENAL DE VOLUMEN    : ' LK-OUT-SENAL-VOLUMEN.
027200*    EL PUNTAJE DE SETUP (0-100, TAU-097) RESUME TODO LO ANTERIOR
027300*    EN UN SOLO NUMERO PARA QUE LA MESA DE DINERO NO TENGA QUE
027400*    LEER CADA INDICADOR POR SEPARADO ANTES DE DECIDIR.
027500     DISPLAY 'PUNTAJE DE SETUP    : ' LK-OUT-PUNTAJE-SETUP.
027600 D0001-EX.
027700     EXIT.
